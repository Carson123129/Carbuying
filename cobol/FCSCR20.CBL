000100 IDENTIFICATION DIVISION.                                         
000200*************************                                         
000300                                                                  
000400 PROGRAM-ID.    FCSCR20.                                          
000500 AUTHOR.        T SATHER.                                         
000600 INSTALLATION.  AUTOMATCH MOTORS DP CTR.                          
000700 DATE-WRITTEN.  10/03/1993.                                       
000800 DATE-COMPILED.                                                   
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001000******************************************************************
001100*                                                                *
001200*   FCSCR20  --  FINDCAR CATALOG SCORING RUN                     *
001300*                                                                *
001400*   LOADS THE MASTER CATALOG INTO A TABLE, RESOLVES THE          *
001500*   BUYER'S REFERENCE CAR TEXT (IF ANY) AGAINST THE CATALOG,     *
001600*   SCORES EVERY CATALOG CAR AGAINST THE BUYER'S INTENT RECORD,  *
001700*   RANKS THE RESULTS DESCENDING BY SCORE, COMPUTES CATALOG      *
001800*   FEATURE RANGES FOR THE WEB TEAM'S FILTER SLIDERS, AND        *
001900*   BUILDS A SHORT LIST OF REFINEMENT SUGGESTIONS.               *
002000*                                                                *
002100*        INPUT:   CARFILE  - MASTER CATALOG (CARM-RECORD)        *
002200*                 INTOUT   - BUYER INTENT (FROM FCEXT10)         *
002300*        OUTPUT:  RANKOUT  - TOP 10 SCORED CARS (MRES-RECORD)    *
002400*                 MATCHRPT - PRINTED SCORING REPORT              *
002500*                                                                *
002600*   MAINTENANCE LOG                                              *
002700*   93/10/03 TS  ORIGINAL PROGRAM -- PRICE/PERFORMANCE/          *
002800*                RELIABILITY/DRIVETRAIN/BODY-STYLE SCORING.      *
002900*   94/06/14 TS  ADDED THE EMOTIONAL-TAG SCORE (REQ AM-108).     *
003000*   95/02/20 TS  ADDED REFERENCE-CAR LOOKUP AND SIMILARITY       *
003100*                SCORE (REQ AM-111).                             *
003200*   96/11/20 RK  ADDED FEATURE-RANGE REPORT FOR THE WEB TEAM'S   *
003300*                FILTER SLIDERS (REQ AM-201).                    *
003400*   97/07/09 RK  ADDED THE REFINEMENT-SUGGESTION LIST (REQ       *
003500*                AM-155).                                        *
003600*   99/01/08 RK  Y2K -- CARM-YEAR AND ALL DATE-LIKE FIELDS       *
003700*                CONFIRMED FULL 4-DIGIT.  NOTED FOR THE AUDIT    *
003800*                FILE.                                           *
003900*   00/09/12 RK  WEIGHT OVERRIDES FOR HIGH PERFORMANCE/          *
004000*                RELIABILITY PRIORITY AND REQUESTED DRIVETRAIN   *
004100*                ADDED PER REQ AM-238.                           *
004200*   02/04/03 DM  FIXED A TIE-BREAK BUG IN THE RANK SORT WHERE    *
004300*                EQUAL SCORES SWAPPED ORDER ON EVERY RUN         *
004400*                (HELP DESK TICKET AM-4890).                     *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.                                            
004800**********************                                            
004900                                                                  
005000 CONFIGURATION SECTION.                                           
005100 SPECIAL-NAMES.                                                   
005200     C01 IS TOP-OF-FORM                                           
005300     CLASS ALPHA-UPPER IS "A" THRU "Z"                            
005400     UPSI-0 ON STATUS IS REF-CAR-RUN-SW                           
005500     UPSI-0 OFF STATUS IS PLAIN-RUN-SW.                           
005600                                                                  
005700 INPUT-OUTPUT SECTION.                                            
005800**********************                                            
005900                                                                  
006000 FILE-CONTROL.                                                    
006100                                                                  
006200     SELECT CATALOG-FILE                                          
006300         ASSIGN TO "CARFILE"                                      
006400         ORGANIZATION IS LINE SEQUENTIAL.                         
006500                                                                  
006600     SELECT INTENT-FILE                                           
006700         ASSIGN TO "INTOUT"                                       
006800         ORGANIZATION IS LINE SEQUENTIAL.                         
006900                                                                  
007000     SELECT RANK-OUT-FILE                                         
007100         ASSIGN TO "RANKOUT"                                      
007200         ORGANIZATION IS LINE SEQUENTIAL.                         
007300                                                                  
007400     SELECT MATCH-REPORT-FILE                                     
007500         ASSIGN TO "MATCHRPT"                                     
007600         ORGANIZATION IS LINE SEQUENTIAL.                         
007700                                                                  
007800 /                                                                
007900 DATA DIVISION.                                                   
008000***************                                                   
008100                                                                  
008200 FILE SECTION.                                                    
008300**************                                                    
008400                                                                  
008500 FD  CATALOG-FILE.                                                
008600                                                                  
008700 01  CATALOG-REC.                                                 
008800     05  CF-CAR-LINE             PIC X(308).                      
008900                                                                  
009000 FD  INTENT-FILE.                                                 
009100                                                                  
009200 01  INTENT-REC.                                                  
009300     05  IF-INTENT-LINE          PIC X(383).                      
009400                                                                  
009500 FD  RANK-OUT-FILE.                                               
009600                                                                  
009700 01  RANK-OUT-REC.                                                
009800     05  RO-MATCH-LINE           PIC X(446).                      
009900                                                                  
010000 FD  MATCH-REPORT-FILE.                                           
010100                                                                  
010200 01  MATCH-REPORT-REC            PIC X(132).                      
010300                                                                  
010400 /                                                                
010500 WORKING-STORAGE SECTION.                                         
010600*************************                                         
010700                                                                  
010800 COPY INTNREC.                                                    
010900 COPY MRESREC.                                                    
011000                                                                  
011100 01  WS-INTENT-REDEF            REDEFINES INTN-RECORD.            
011200     05  FILLER                 PIC X(383).                       
011300                                                                  
011400 01  WS-RESULT-REDEF            REDEFINES MRES-RECORD.            
011500     05  FILLER                 PIC X(446).                       
011600                                                                  
011700******************************************************************
011800*                        SWITCHES                                *
011900******************************************************************
012000                                                                  
012100 01  WS-SWITCHES.                                                 
012200     05  SW-END-OF-FILE         PIC X.                            
012300         88  END-OF-FILE            VALUE "Y".                    
012400     05  SW-FOUND               PIC X.                            
012500         88  FOUND-MATCH            VALUE "Y".                    
012600     05  SW-REF-RESOLVED        PIC X.                            
012700         88  REF-CAR-RESOLVED       VALUE "Y".                    
012800     05  SW-DRIVETRAIN-WANTED   PIC X.                            
012900         88  DRIVETRAIN-WANTED      VALUE "Y".                    
013000                                                                  
013100******************************************************************
013200*                      ACCUMULATORS                              *
013300******************************************************************
013400                                                                  
013500 01  WS-ACCUMULATORS.                                             
013600     05  AC-CAR-COUNT           PIC S9(5)  COMP.                  
013700     05  AC-CAR-SUB             PIC S9(5)  COMP.                  
013800     05  AC-INNER-SUB           PIC S9(2)  COMP.                  
013900     05  AC-GROUP-SUB           PIC S9(2)  COMP.                  
014000     05  AC-TAG-SUB             PIC S9(2)  COMP.                  
014100     05  AC-RANK-COUNT          PIC S9(5)  COMP.                  
014200     05  AC-REASON-SLOT         PIC S9(2)  COMP.                  
014300     05  AC-TRADE-SLOT          PIC S9(2)  COMP.                  
014400     05  AC-SUGGEST-SLOT        PIC S9(2)  COMP.                  
014500     05  AC-BEST-TOKEN-SCORE    PIC S9(3)  COMP.                  
014600     05  AC-TOKEN-SCORE         PIC S9(3)  COMP.                  
014700     05  AC-BEST-CAR-SUB        PIC S9(5)  COMP.                  
014800     05  AC-REF-CAR-SUB         PIC S9(5)  COMP.                  
014900                                                                  
015000******************************************************************
015100*   CATALOG TABLE  -  WHOLE MASTER CATALOG LOADED INTO STORAGE   *
015200*   (400 CARS MAX, WELL ABOVE THE PRODUCTION CATALOG SIZE).      *
015300******************************************************************
015400                                                                  
015500 01  CATALOG-TABLE.                                               
015600     05  CART-ENTRY OCCURS 400 TIMES INDEXED BY CART-IDX.         
015700         10  CART-ID                PIC X(12).                    
015800         10  CART-MAKE              PIC X(20).                    
015900         10  CART-MODEL             PIC X(20).                    
016000         10  CART-YEAR              PIC 9(04).                    
016100         10  CART-TRIM              PIC X(20).                    
016200         10  CART-PRICE-MIN         PIC 9(07).                    
016300         10  CART-PRICE-MAX         PIC 9(07).                    
016400         10  CART-AVG-PRICE         PIC 9(07).                    
016500         10  CART-POWER-HP          PIC 9(04).                    
016600         10  CART-TORQUE-LBFT       PIC 9(04).                    
016700         10  CART-DRIVETRAIN        PIC X(03).                    
016800         10  CART-BODY-TYPE         PIC X(12).                    
016900         10  CART-RELIABILITY       PIC 9(02)V9.                  
017000         10  CART-OWN-COST          PIC 9(02)V9.                  
017100         10  CART-FEEL-TAGS OCCURS 5 TIMES PIC X(12).             
017200         10  CART-CLASS-TAGS OCCURS 3 TIMES PIC X(12).            
017300         10  CART-EMO-TAGS OCCURS 5 TIMES PIC X(12).              
017400         10  CART-MPG               PIC 9(03).                    
017500         10  CART-0TO60             PIC 9(02)V9.                  
017600                                                                  
017700 01  CATALOG-TABLE-REDEF        REDEFINES CATALOG-TABLE.          
017800     05  CATT-ENTRY-LINE OCCURS 400 TIMES PIC X(308).             
017900                                                                  
018000******************************************************************
018100*   RANK TABLE  -  ONE SCORED RESULT PER CATALOG CAR, SORTED     *
018200*   DESCENDING BY SCORE BEFORE THE TOP 10 ARE WRITTEN OUT.       *
018300******************************************************************
018400                                                                  
018500 01  RANK-TABLE.                                                  
018600     05  RANKT-ENTRY OCCURS 400 TIMES.                            
018700         10  RANKT-CAR-SUB          PIC S9(5)  COMP.              
018800         10  RANKT-SCORE            PIC S9(3)V9 COMP.             
018900         10  RANKT-REASONS OCCURS 4 TIMES PIC X(60).              
019000         10  RANKT-TRADEOFFS OCCURS 3 TIMES PIC X(60).            
019100                                                                  
019200 01  WS-SWAP-HOLD.                                                
019300     05  WS-SWAP-CAR-SUB        PIC S9(5)  COMP.                  
019400     05  WS-SWAP-SCORE          PIC S9(3)V9 COMP.                 
019500     05  WS-SWAP-REASONS OCCURS 4 TIMES PIC X(60).                
019600     05  WS-SWAP-TRADEOFFS OCCURS 3 TIMES PIC X(60).              
019700                                                                  
019800******************************************************************
019900*                     SCORE WORK AREA                            *
020000******************************************************************
020100                                                                  
020200 01  WS-SCORE-WORK.                                               
020300     05  WS-PRICE-SCORE         PIC S9(3)  COMP.                  
020400     05  WS-PERF-SCORE          PIC S9(3)  COMP.                  
020500     05  WS-REL-SCORE           PIC S9(3)  COMP.                  
020600     05  WS-DRV-SCORE           PIC S9(3)  COMP.                  
020700     05  WS-BODY-SCORE          PIC S9(3)  COMP.                  
020800     05  WS-EMO-SCORE           PIC S9(3)  COMP.                  
020900     05  WS-EMO-POSITIVE        PIC S9(3)  COMP.                  
021000     05  WS-EMO-PENALTY         PIC S9(3)  COMP.                  
021100     05  WS-EMO-POS-CAPPED      PIC S9(3)  COMP.                  
021200     05  WS-EMO-PEN-CAPPED      PIC S9(3)  COMP.                  
021300     05  WS-REF-SCORE           PIC S9(3)  COMP.                  
021400     05  WS-OWN-SCORE           PIC S9(3)  COMP.                  
021500     05  WS-HEADROOM            PIC S9V99  COMP.                  
021600     05  WS-OVERAGE             PIC S9V99  COMP.                  
021700     05  WS-DIFF-AMOUNT         PIC S9(7)  COMP.                  
021800     05  WS-DIFF-TIME           PIC S9V9   COMP.                  
021900     05  WS-FINAL-SCORE         PIC S9(3)V9 COMP.                 
022000                                                                  
022100 01  WS-WEIGHTS.                                                  
022200     05  WS-WT-PRICE            PIC S9V99  COMP VALUE 0.20.       
022300     05  WS-WT-PERF             PIC S9V99  COMP VALUE 0.15.       
022400     05  WS-WT-REL              PIC S9V99  COMP VALUE 0.15.       
022500     05  WS-WT-DRV              PIC S9V99  COMP VALUE 0.10.       
022600     05  WS-WT-BODY             PIC S9V99  COMP VALUE 0.10.       
022700     05  WS-WT-EMO              PIC S9V99  COMP VALUE 0.20.       
022800     05  WS-WT-OWN              PIC S9V99  COMP VALUE 0.10.       
022900     05  WS-WT-REF              PIC S9V99  COMP VALUE 0.00.       
023000                                                                  
023100 01  WS-WEIGHTS-REDEF           REDEFINES WS-WEIGHTS.             
023200     05  WS-WT-TABLE OCCURS 8 TIMES PIC S9V99 COMP.               
023300                                                                  
023400******************************************************************
023500*                   FEATURE-RANGE WORK AREA (U6)                 *
023600******************************************************************
023700                                                                  
023800 01  WS-FEATURE-RANGES.                                           
023900     05  WS-FEAT-PRICE-MIN      PIC 9(07).                        
024000     05  WS-FEAT-PRICE-MAX      PIC 9(07).                        
024100     05  WS-FEAT-POWER-MIN      PIC 9(04).                        
024200     05  WS-FEAT-POWER-MAX      PIC 9(04).                        
024300     05  WS-FEAT-TORQUE-MIN     PIC 9(04).                        
024400     05  WS-FEAT-TORQUE-MAX     PIC 9(04).                        
024500     05  WS-FEAT-0TO60-MIN      PIC 9(02)V9.                      
024600     05  WS-FEAT-0TO60-MAX      PIC 9(02)V9.                      
024700                                                                  
024800******************************************************************
024900*                       REPORT WORK AREA                         *
025000******************************************************************
025100                                                                  
025200 01  WS-REPORT-WORK.                                              
025300     05  WS-LINE-COUNT          PIC S9(3)  COMP.                  
025400     05  WS-PAGE-COUNT          PIC S9(3)  COMP.                  
025500     05  WS-REF-CAR-TEXT        PIC X(40).                        
025600     05  WS-REF-MAKE            PIC X(20).                        
025700     05  WS-REF-MODEL           PIC X(20).                        
025800                                                                  
025900******************************************************************
026000*   DRIVING-FEEL TO EMOTION TABLE (U4).  17 FEEL WORDS, EACH     *
026100*   CARRYING THE 3 EMOTIONS A CAR PICKS UP WHEN THE CATALOG      *
026200*   TAGS IT WITH THAT FEEL.  ADDED W/ THE D-800 REWRITE, SEE     *
026300*   CHANGE LOG (REQ AM-207).                                     *
026400******************************************************************
026500
026600 01  FEEL-EMO-DATA.                                               
026700     05  FILLER PIC X(48) VALUE                                   
026800        "SPORTY      FUN         EXCITING    SPORTY      ".
026900     05  FILLER PIC X(48) VALUE                                   
027000        "RESPONSIVE  FUN         ENGAGING    SPORTY      ".
027100     05  FILLER PIC X(48) VALUE                                   
027200        "ENGAGING    FUN         EXCITING    SPORTY      ".
027300     05  FILLER PIC X(48) VALUE                                   
027400        "RAW         EXCITING    PASSIONATE  AGGRESSIVE  ".
027500     05  FILLER PIC X(48) VALUE                                   
027600        "SHARP       SPORTY      ENGAGING    EXCITING    ".
027700     05  FILLER PIC X(48) VALUE                                   
027800        "REFINED     SOPHISTICATELUXURIOUS   COMFORTABLE ".
027900     05  FILLER PIC X(48) VALUE                                   
028000        "SMOOTH      COMFORTABLE LUXURIOUS   REFINED     ".
028100     05  FILLER PIC X(48) VALUE                                   
028200        "COMPOSED    RELIABLE    SOPHISTICATECOMFORTABLE ".
028300     05  FILLER PIC X(48) VALUE                                   
028400        "POWERFUL    FAST        EXCITING    AGGRESSIVE  ".
028500     05  FILLER PIC X(48) VALUE                                   
028600        "BALANCED    PRACTICAL   RELIABLE    SPORTY      ".
028700     05  FILLER PIC X(48) VALUE                                   
028800        "COMFORTABLE COMFORTABLE PRACTICAL   RELIABLE    ".
028900     05  FILLER PIC X(48) VALUE                                   
029000        "PLANTED     RELIABLE    SOPHISTICATESPORTY      ".
029100     05  FILLER PIC X(48) VALUE                                   
029200        "PRECISE     SPORTY      ENGAGING    SOPHISTICATE".
029300     05  FILLER PIC X(48) VALUE                                   
029400        "INSTANT     FAST        EXCITING    MODERN      ".
029500     05  FILLER PIC X(48) VALUE                                   
029600        "QUIET       COMFORTABLE LUXURIOUS   REFINED     ".
029700     05  FILLER PIC X(48) VALUE                                   
029800        "PLAYFUL     FUN         EXCITING    SPORTY      ".
029900     05  FILLER PIC X(48) VALUE                                   
030000        "DIRECT      ENGAGING    SPORTY      RAW         ".
030100
030200 01  FEEL-EMO-TABLE         REDEFINES FEEL-EMO-DATA.              
030300     05  FET-ENTRY OCCURS 17 TIMES.                               
030400        10  FET-FEEL-TAG       PIC X(12).
030500        10  FET-EMOTION OCCURS 3 TIMES PIC X(12).
030600
030700******************************************************************
030800*   EMOTION "SIMILARITY" TABLE (U4).  A WANTED TAG THAT IS NOT   *
030900*   A DIRECT HIT ON THE CAR'S TAG SET STILL EARNS PARTIAL        *
031000*   CREDIT IF IT IS IN THE SAME NEIGHBORHOOD AS ONE OF THESE     *
031100*   12 WORDS.                                                    *
031200******************************************************************
031300
031400 01  EMO-SIMILAR-DATA.                                            
031500     05  FILLER PIC X(72) VALUE                                   
031600        "FUN         EXCITING    SPORTY      "
031700        "ENGAGING    PLAYFUL     THRILLING   ".
031800     05  FILLER PIC X(72) VALUE                                   
031900        "EXCITING    FUN         AGGRESSIVE  "
032000        "POWERFUL    THRILLING   PASSIONATE  ".
032100     05  FILLER PIC X(72) VALUE                                   
032200        "AGGRESSIVE  EXCITING    POWERFUL    "
032300        "BOLD        MEAN                    ".
032400     05  FILLER PIC X(72) VALUE                                   
032500        "SPORTY      FUN         ENGAGING    "
032600        "ATHLETIC    DYNAMIC                 ".
032700     05  FILLER PIC X(72) VALUE                                   
032800        "LUXURIOUS   SOPHISTICATEPREMIUM     "
032900        "REFINED     PRESTIGIOUS CLASSY      ".
033000     05  FILLER PIC X(72) VALUE                                   
033100        "SOPHISTICATELUXURIOUS   REFINED     "
033200        "ELEGANT     CLASSY                  ".
033300     05  FILLER PIC X(72) VALUE                                   
033400        "RELIABLE    DEPENDABLE  TRUSTWORTHY "
033500        "SENSIBLE                            ".
033600     05  FILLER PIC X(72) VALUE                                   
033700        "PRACTICAL   SENSIBLE    USEFUL      "
033800        "VALUE                               ".
033900     05  FILLER PIC X(72) VALUE                                   
034000        "COMFORTABLE SMOOTH      REFINED     "
034100        "RELAXING                            ".
034200     05  FILLER PIC X(72) VALUE                                   
034300        "VALUE       PRACTICAL   SENSIBLE    "
034400        "SURPRISING                          ".
034500     05  FILLER PIC X(72) VALUE                                   
034600        "FAST        POWERFUL    QUICK       "
034700        "EXCITING                            ".
034800     05  FILLER PIC X(72) VALUE                                   
034900        "UNIQUE      SPECIAL     PASSIONATE  "
035000        "DISTINCTIVE                         ".
035100
035200 01  EMO-SIMILAR-TABLE      REDEFINES EMO-SIMILAR-DATA.           
035300     05  EST-ENTRY OCCURS 12 TIMES.                               
035400        10  EST-KEY            PIC X(12).
035500        10  EST-SIMILAR OCCURS 5 TIMES PIC X(12).
035600
035700******************************************************************
035800*   EMOTION "OPPOSITES" TABLE (U4).  AN AVOIDED TAG THAT IS      *
035900*   NOT A DIRECT HIT STILL EARNS THE CAR A SMALL BONUS IF        *
036000*   THE CAR'S OWN VIBE IS THE OPPOSITE OF ONE OF THESE 6         *
036100*   WORDS.                                                       *
036200******************************************************************
036300
036400 01  EMO-OPPOSITE-DATA.                                           
036500     05  FILLER PIC X(72) VALUE                                   
036600        "BORING      FUN         EXCITING    "
036700        "ENGAGING    SPORTY      AGGRESSIVE  ".
036800     05  FILLER PIC X(72) VALUE                                   
036900        "SLOW        FAST        POWERFUL    "
037000        "EXCITING                            ".
037100     05  FILLER PIC X(72) VALUE                                   
037200        "UNRELIABLE  RELIABLE    DEPENDABLE  "
037300        "                                    ".
037400     05  FILLER PIC X(72) VALUE                                   
037500        "EXPENSIVE   VALUE       PRACTICAL   "
037600        "                                    ".
037700     05  FILLER PIC X(72) VALUE                                   
037800        "UNCOMFORTABLCOMFORTABLE LUXURIOUS   "
037900        "REFINED                             ".
038000     05  FILLER PIC X(72) VALUE                                   
038100        "NUMB        ENGAGING    RAW         "
038200        "SPORTY                              ".
038300
038400 01  EMO-OPPOSITE-TABLE     REDEFINES EMO-OPPOSITE-DATA.          
038500     05  EOT-ENTRY OCCURS 6 TIMES.                                
038600        10  EOT-KEY            PIC X(12).
038700        10  EOT-OPPOSITE OCCURS 5 TIMES PIC X(12).
038800
038900******************************************************************
039000*   PER-CAR EMOTION-UNION SET (U4).  BUILT FRESH FOR EVERY       *
039100*   CAR BY D-805 -- THE CAR'S OWN EMO-TAGS PLUS EVERY            *
039200*   EMOTION PULLED IN VIA ITS FEEL-TAGS AND CLASS-TAGS.          *
039300*   30-SLOT CAP IS WELL ABOVE THE (5+5*3+3*3)=29 WORST CASE.     *
039400******************************************************************
039500
039600 01  WS-CAR-EMO-SET.                                              
039700     05  WS-CAR-EMO-TAG OCCURS 30 TIMES PIC X(12).                
039800
039900 77  WS-CAR-EMO-COUNT       PIC S9(3)  COMP.                      
040000 77  WS-EMO-TABLE-SUB       PIC S9(3)  COMP.                      
040100 77  WS-EMO-FOUND-SUB       PIC S9(3)  COMP.                      
040200
040300 01  WS-EMO-WORK.                                                 
040400     05  WS-EMO-CANDIDATE   PIC X(12).                            
040500     05  WS-EMO-MATCHED-TAGS OCCURS 3 TIMES PIC X(12).            
040600     05  WS-EMO-MATCH-COUNT PIC S9(3)  COMP.                      
040700
040800 01  WORK-AREA.                                                   
040900     05  WA-DEL-POS             PIC S9(3)  COMP.
041000
041100 /                                                                
041200 PROCEDURE DIVISION.                                              
041300*******************                                               
041400******************************************************************
041500*  MAIN-PROGRAM.  RUNS THE CATALOG THROUGH THE SCORING PASS.     *
041600******************************************************************
041700                                                                  
041800 MAIN-PROGRAM.                                                    
041900                                                                  
042000     PERFORM A-100-INITIALIZATION.                                
042100     PERFORM B-100-LOAD-CAR-TABLE.                                
042200     PERFORM C-100-RESOLVE-REFERENCE.                             
042300     PERFORM D-100-SCORE-ALL-CARS.                                
042400     PERFORM E-100-SORT-RESULTS.                                  
042500     PERFORM F-100-FEATURE-STATS.                                 
042600     PERFORM G-100-BUILD-SUGGESTIONS.                             
042700     PERFORM H-100-WRITE-REPORT.                                  
042800     PERFORM J-100-WRAP-UP.                                       
042900     STOP RUN.                                                    
043000                                                                  
043100******************************************************************
043200*                   HOUSEKEEPING PARAGRAPH                       *
043300******************************************************************
043400                                                                  
043500 A-100-INITIALIZATION.                                            
043600                                                                  
043700     OPEN INPUT  CATALOG-FILE.                                    
043800     OPEN INPUT  INTENT-FILE.                                     
043900     OPEN OUTPUT RANK-OUT-FILE.                                   
044000     OPEN OUTPUT MATCH-REPORT-FILE.                               
044100     MOVE "N" TO SW-END-OF-FILE.                                  
044200     MOVE "N" TO SW-REF-RESOLVED.                                 
044300     MOVE 0 TO AC-CAR-COUNT.                                      
044400     MOVE 1 TO WS-PAGE-COUNT.                                     
044500     MOVE 0 TO WS-LINE-COUNT.                                     
044600     READ INTENT-FILE INTO WS-INTENT-REDEF                        
044700         AT END MOVE SPACES TO WS-INTENT-REDEF.                   
044800     MOVE WS-INTENT-REDEF TO INTN-RECORD.                         
044900                                                                  
045000 /                                                                
045100******************************************************************
045200*   B-100  --  LOAD THE ENTIRE CATALOG INTO CATALOG-TABLE.       *
045300******************************************************************
045400                                                                  
045500 B-100-LOAD-CAR-TABLE.                                            
045600                                                                  
045700     PERFORM B-200-READ-ONE-CAR.                                  
045800     PERFORM B-210-STORE-ONE-CAR                                  
045900         UNTIL END-OF-FILE OR AC-CAR-COUNT > 399.                 
046000                                                                  
046100 B-200-READ-ONE-CAR.                                              
046200                                                                  
046300     READ CATALOG-FILE                                            
046400         AT END MOVE "Y" TO SW-END-OF-FILE.                       
046500                                                                  
046600 B-210-STORE-ONE-CAR.                                             
046700                                                                  
046800     ADD 1 TO AC-CAR-COUNT.                                       
046900     MOVE CF-CAR-LINE TO CATT-ENTRY-LINE (AC-CAR-COUNT).          
047000     PERFORM B-200-READ-ONE-CAR.                                  
047100                                                                  
047200 /                                                                
047300******************************************************************
047400*   C-100  --  U5 REFERENCE-CAR LOOKUP.  TOKEN SCORE PER         *
047500*   CATALOG CAR AGAINST THE UPPERCASED REFERENCE TEXT: MAKE      *
047600*   SUBSTRING +3, MODEL SUBSTRING +3, YEAR-AS-TEXT +2, TRIM +1.  *
047700*   BEST SCORE WINS; REQUIRE AT LEAST 4 TO ACCEPT.               *
047800******************************************************************
047900                                                                  
048000 C-100-RESOLVE-REFERENCE.                                         
048100                                                                  
048200     IF INTN-REF-CAR NOT = SPACES                                 
048300         MOVE INTN-REF-CAR TO WS-REF-CAR-TEXT                     
048400         INSPECT WS-REF-CAR-TEXT                                  
048500             CONVERTING                                           
048600             "abcdefghijklmnopqrstuvwxyz"                         
048700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
048800         MOVE 0 TO AC-BEST-TOKEN-SCORE                            
048900         MOVE 0 TO AC-BEST-CAR-SUB                                
049000         PERFORM C-110-SCORE-ONE-REF-CANDIDATE                    
049100             VARYING AC-CAR-SUB FROM 1 BY 1                       
049200             UNTIL AC-CAR-SUB > AC-CAR-COUNT                      
049300         IF AC-BEST-TOKEN-SCORE NOT < 4                           
049400             MOVE "Y" TO SW-REF-RESOLVED                          
049500             MOVE AC-BEST-CAR-SUB TO AC-REF-CAR-SUB               
049600             SET CART-IDX TO AC-REF-CAR-SUB                       
049700             MOVE CART-MAKE (CART-IDX) TO WS-REF-MAKE             
049800             MOVE CART-MODEL (CART-IDX) TO WS-REF-MODEL.          
049900                                                                  
050000 C-110-SCORE-ONE-REF-CANDIDATE.                                   
050100                                                                  
050200     SET CART-IDX TO AC-CAR-SUB.                                  
050300     MOVE 0 TO AC-TOKEN-SCORE.                                    
050400     PERFORM C-120-CHECK-MAKE-TOKEN.                              
050500     PERFORM C-130-CHECK-MODEL-TOKEN.                             
050600     PERFORM C-140-CHECK-YEAR-TOKEN.                              
050700     PERFORM C-150-CHECK-TRIM-TOKEN.                              
050800     IF AC-TOKEN-SCORE > AC-BEST-TOKEN-SCORE                      
050900         MOVE AC-TOKEN-SCORE TO AC-BEST-TOKEN-SCORE               
051000         MOVE AC-CAR-SUB TO AC-BEST-CAR-SUB.                      
051100                                                                  
051200 C-120-CHECK-MAKE-TOKEN.                                          
051300                                                                  
051400     MOVE CART-MAKE (CART-IDX) TO WS-SEARCH-FOR.                  
051500     PERFORM Z-800-FIND-FIELD-LEN.                                
051600     PERFORM Z-820-SCAN-FOR-SUBSTRING.                            
051700     IF FOUND-MATCH                                               
051800         ADD 3 TO AC-TOKEN-SCORE.                                 
051900                                                                  
052000 C-130-CHECK-MODEL-TOKEN.                                         
052100                                                                  
052200     MOVE CART-MODEL (CART-IDX) TO WS-SEARCH-FOR.                 
052300     PERFORM Z-800-FIND-FIELD-LEN.                                
052400     PERFORM Z-820-SCAN-FOR-SUBSTRING.                            
052500     IF FOUND-MATCH                                               
052600         ADD 3 TO AC-TOKEN-SCORE.                                 
052700                                                                  
052800 C-140-CHECK-YEAR-TOKEN.                                          
052900                                                                  
053000     MOVE SPACES TO WS-SEARCH-FOR.                                
053100     MOVE CART-YEAR (CART-IDX) TO WS-SEARCH-FOR (1 : 4).          
053200     MOVE 4 TO WS-SEARCH-LEN.                                     
053300     PERFORM Z-820-SCAN-FOR-SUBSTRING.                            
053400     IF FOUND-MATCH                                               
053500         ADD 2 TO AC-TOKEN-SCORE.                                 
053600                                                                  
053700 C-150-CHECK-TRIM-TOKEN.                                          
053800                                                                  
053900     MOVE CART-TRIM (CART-IDX) TO WS-SEARCH-FOR.                  
054000     PERFORM Z-800-FIND-FIELD-LEN.                                
054100     PERFORM Z-820-SCAN-FOR-SUBSTRING.                            
054200     IF FOUND-MATCH                                               
054300         ADD 1 TO AC-TOKEN-SCORE.                                 
054400                                                                  
054500 /                                                                
054600******************************************************************
054700*   D-100  --  U4 SCORING.  ONE PASS OVER THE CATALOG TABLE.     *
054800******************************************************************
054900                                                                  
055000 D-100-SCORE-ALL-CARS.                                            
055100                                                                  
055200     PERFORM D-200-SCORE-ONE-CAR                                  
055300         VARYING AC-CAR-SUB FROM 1 BY 1                           
055400         UNTIL AC-CAR-SUB > AC-CAR-COUNT.                         
055500                                                                  
055600 D-200-SCORE-ONE-CAR.                                             
055700                                                                  
055800     SET CART-IDX TO AC-CAR-SUB.                                  
055900     MOVE 0 TO AC-REASON-SLOT.                                    
056000     MOVE 0 TO AC-TRADE-SLOT.                                     
056100     PERFORM D-300-PRICE-SCORE.                                   
056200     PERFORM D-400-PERFORMANCE-SCORE.                             
056300     PERFORM D-500-RELIABILITY-SCORE.                             
056400     PERFORM D-600-DRIVETRAIN-SCORE.                              
056500     PERFORM D-700-BODY-STYLE-SCORE.
056600     PERFORM D-805-BUILD-CAR-EMO-SET THRU D-805-EXIT.
056700     PERFORM D-800-EMOTIONAL-SCORE.
056800     MOVE 0 TO WS-REF-SCORE.                                      
056900     IF REF-CAR-RESOLVED AND AC-CAR-SUB NOT = AC-REF-CAR-SUB      
057000         PERFORM D-900-REFERENCE-SIMILARITY.                      
057100     COMPUTE WS-OWN-SCORE = CART-OWN-COST (CART-IDX) * 10.        
057200     PERFORM D-950-WEIGH-AND-FINALIZE.                            
057300                                                                  
057400******************************************************************
057500*   D-300 PRICE SCORE.  NO BUDGET -> 80.  HEADROOM/OVERAGE ARE   *
057600*   RATIOS OF THE BUDGET CEILING.                                *
057700******************************************************************
057800                                                                  
057900 D-300-PRICE-SCORE.                                               
058000                                                                  
058100     IF INTN-BUDGET-MAX = 0                                       
058200         MOVE 80 TO WS-PRICE-SCORE                                
058300     ELSE                                                         
058400         IF CART-AVG-PRICE (CART-IDX) NOT > INTN-BUDGET-MAX       
058500             COMPUTE WS-HEADROOM ROUNDED =                        
058600                 (INTN-BUDGET-MAX - CART-AVG-PRICE (CART-IDX))    
058700                 / INTN-BUDGET-MAX                                
058800             IF WS-HEADROOM > 0.20                                
058900                 MOVE 100 TO WS-PRICE-SCORE                       
059000                 PERFORM D-310-ADD-PRICE-REASON-WELL              
059100             ELSE                                                 
059200                 MOVE 95 TO WS-PRICE-SCORE                        
059300                 PERFORM D-320-ADD-PRICE-REASON-FITS              
059400         ELSE                                                     
059500             COMPUTE WS-OVERAGE ROUNDED =                         
059600                 (CART-AVG-PRICE (CART-IDX) - INTN-BUDGET-MAX)    
059700                 / INTN-BUDGET-MAX                                
059800             IF WS-OVERAGE < 0.10                                 
059900                 MOVE 75 TO WS-PRICE-SCORE                        
060000                 PERFORM D-330-ADD-PRICE-TRADE-SLIGHT             
060100             ELSE                                                 
060200                 IF WS-OVERAGE < 0.20                             
060300                     MOVE 50 TO WS-PRICE-SCORE                    
060400                     PERFORM D-340-ADD-PRICE-TRADE-ABOVE          
060500                 ELSE                                             
060600                     MOVE 20 TO WS-PRICE-SCORE                    
060700                     PERFORM D-350-ADD-PRICE-TRADE-SIGNIF.        
060800                                                                  
060900 D-310-ADD-PRICE-REASON-WELL.                                     
061000                                                                  
061100     ADD 1 TO AC-REASON-SLOT.                                     
061200     IF AC-REASON-SLOT NOT > 4                                    
061300         STRING "Well under budget at ~$" DELIMITED BY SIZE       
061400             CART-AVG-PRICE (CART-IDX) DELIMITED BY SIZE          
061500             INTO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).     
061600                                                                  
061700 D-320-ADD-PRICE-REASON-FITS.                                     
061800                                                                  
061900     ADD 1 TO AC-REASON-SLOT.                                     
062000     IF AC-REASON-SLOT NOT > 4                                    
062100         STRING "Fits your $" DELIMITED BY SIZE                   
062200             INTN-BUDGET-MAX DELIMITED BY SIZE                    
062300             " budget nicely" DELIMITED BY SIZE                   
062400             INTO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).     
062500                                                                  
062600 D-330-ADD-PRICE-TRADE-SLIGHT.                                    
062700                                                                  
062800     ADD 1 TO AC-TRADE-SLOT.                                      
062900     IF AC-TRADE-SLOT NOT > 3                                     
063000         STRING "Slightly over budget (~$" DELIMITED BY SIZE      
063100             CART-AVG-PRICE (CART-IDX) DELIMITED BY SIZE          
063200             ")" DELIMITED BY SIZE                                
063300             INTO RANKT-TRADEOFFS (AC-CAR-SUB, AC-TRADE-SLOT).    
063400                                                                  
063500 D-340-ADD-PRICE-TRADE-ABOVE.                                     
063600                                                                  
063700     ADD 1 TO AC-TRADE-SLOT.                                      
063800     IF AC-TRADE-SLOT NOT > 3                                     
063900         STRING "Above budget at ~$" DELIMITED BY SIZE            
064000             CART-AVG-PRICE (CART-IDX) DELIMITED BY SIZE          
064100             INTO RANKT-TRADEOFFS (AC-CAR-SUB, AC-TRADE-SLOT).    
064200                                                                  
064300 D-350-ADD-PRICE-TRADE-SIGNIF.                                    
064400                                                                  
064500     ADD 1 TO AC-TRADE-SLOT.                                      
064600     IF AC-TRADE-SLOT NOT > 3                                     
064700        STRING "Significantly over budget at ~$" DELIMITED BY SIZE
064800             CART-AVG-PRICE (CART-IDX) DELIMITED BY SIZE          
064900             INTO RANKT-TRADEOFFS (AC-CAR-SUB, AC-TRADE-SLOT).    
065000                                                                  
065100 /                                                                
065200******************************************************************
065300*   D-400 PERFORMANCE SCORE.  TIER FROM 0-60 TIME.               *
065400******************************************************************
065500                                                                  
065600 D-400-PERFORMANCE-SCORE.                                         
065700                                                                  
065800     IF CART-0TO60 (CART-IDX) NOT > 4.5                           
065900         MOVE 100 TO WS-PERF-SCORE                                
066000     ELSE                                                         
066100         IF CART-0TO60 (CART-IDX) NOT > 5.0                       
066200             MOVE 85 TO WS-PERF-SCORE                             
066300         ELSE                                                     
066400             IF CART-0TO60 (CART-IDX) NOT > 5.5                   
066500                 MOVE 70 TO WS-PERF-SCORE                         
066600             ELSE                                                 
066700                 IF CART-0TO60 (CART-IDX) NOT > 6.0               
066800                     MOVE 55 TO WS-PERF-SCORE                     
066900                 ELSE                                             
067000                     MOVE 40 TO WS-PERF-SCORE.                    
067100                                                                  
067200     IF INTN-PERF-PRI > 0.70                                      
067300         IF WS-PERF-SCORE NOT < 85                                
067400             PERFORM D-410-ADD-PERF-REASON-QUICK                  
067500         ELSE                                                     
067600             PERFORM D-420-ADD-PERF-TRADE-SLOW                    
067700     ELSE                                                         
067800         IF INTN-PERF-PRI < 0.40                                  
067900             IF WS-PERF-SCORE < 70                                
068000                 MOVE 70 TO WS-PERF-SCORE                         
068100         ELSE                                                     
068200             IF WS-PERF-SCORE NOT < 85                            
068300                 PERFORM D-430-ADD-PERF-REASON-POWER.             
068400                                                                  
068500 D-410-ADD-PERF-REASON-QUICK.                                     
068600                                                                  
068700     ADD 1 TO AC-REASON-SLOT.                                     
068800     IF AC-REASON-SLOT NOT > 4                                    
068900         STRING "Seriously quick (0-60 in " DELIMITED BY SIZE     
069000             CART-0TO60 (CART-IDX) DELIMITED BY SIZE              
069100             "s)" DELIMITED BY SIZE                               
069200             INTO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).     
069300                                                                  
069400 D-420-ADD-PERF-TRADE-SLOW.                                       
069500                                                                  
069600     ADD 1 TO AC-TRADE-SLOT.                                      
069700     IF AC-TRADE-SLOT NOT > 3                                     
069800         STRING "Not the quickest (" DELIMITED BY SIZE            
069900             CART-0TO60 (CART-IDX) DELIMITED BY SIZE              
070000             "s 0-60)" DELIMITED BY SIZE                          
070100             INTO RANKT-TRADEOFFS (AC-CAR-SUB, AC-TRADE-SLOT).    
070200                                                                  
070300 D-430-ADD-PERF-REASON-POWER.                                     
070400                                                                  
070500     ADD 1 TO AC-REASON-SLOT.                                     
070600     IF AC-REASON-SLOT NOT > 4                                    
070700         STRING CART-POWER-HP (CART-IDX) DELIMITED BY SIZE        
070800             "hp provides plenty of power" DELIMITED BY SIZE      
070900             INTO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).     
071000                                                                  
071100 /                                                                
071200******************************************************************
071300*   D-500 RELIABILITY SCORE.                                     *
071400******************************************************************
071500                                                                  
071600 D-500-RELIABILITY-SCORE.                                         
071700                                                                  
071800     COMPUTE WS-REL-SCORE = CART-RELIABILITY (CART-IDX) * 10.     
071900                                                                  
072000     IF INTN-REL-PRI > 0.70                                       
072100         IF CART-RELIABILITY (CART-IDX) NOT < 8.0                 
072200             PERFORM D-510-ADD-REL-REASON-EXCELLENT               
072300         ELSE                                                     
072400             IF CART-RELIABILITY (CART-IDX) NOT < 7.0             
072500                 PERFORM D-520-ADD-REL-REASON-GOOD                
072600             ELSE                                                 
072700                 PERFORM D-530-ADD-REL-TRADE-CONCERN              
072800     ELSE                                                         
072900         IF INTN-REL-PRI < 0.40                                   
073000             IF WS-REL-SCORE < 60                                 
073100                 MOVE 60 TO WS-REL-SCORE                          
073200         ELSE                                                     
073300             IF CART-RELIABILITY (CART-IDX) NOT < 8.0             
073400                 PERFORM D-540-ADD-REL-REASON-DEPENDABLE.         
073500                                                                  
073600 D-510-ADD-REL-REASON-EXCELLENT.                                  
073700                                                                  
073800     ADD 1 TO AC-REASON-SLOT.                                     
073900     IF AC-REASON-SLOT NOT > 4                                    
074000         MOVE "Excellent reliability record"                      
074100             TO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).       
074200                                                                  
074300 D-520-ADD-REL-REASON-GOOD.                                       
074400                                                                  
074500     ADD 1 TO AC-REASON-SLOT.                                     
074600     IF AC-REASON-SLOT NOT > 4                                    
074700         MOVE "Good reliability reputation"                       
074800             TO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).       
074900                                                                  
075000 D-530-ADD-REL-TRADE-CONCERN.                                     
075100                                                                  
075200     ADD 1 TO AC-TRADE-SLOT.                                      
075300     IF AC-TRADE-SLOT NOT > 3                                     
075400         STRING "Reliability may be a concern (" DELIMITED BY SIZE
075500             CART-RELIABILITY (CART-IDX) DELIMITED BY SIZE        
075600             "/10)" DELIMITED BY SIZE                             
075700             INTO RANKT-TRADEOFFS (AC-CAR-SUB, AC-TRADE-SLOT).    
075800                                                                  
075900 D-540-ADD-REL-REASON-DEPENDABLE.                                 
076000                                                                  
076100     ADD 1 TO AC-REASON-SLOT.                                     
076200     IF AC-REASON-SLOT NOT > 4                                    
076300         MOVE "Known for being dependable"                        
076400             TO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).       
076500                                                                  
076600 /                                                                
076700******************************************************************
076800*   D-600 DRIVETRAIN SCORE.                                      *
076900******************************************************************
077000                                                                  
077100 D-600-DRIVETRAIN-SCORE.                                          
077200                                                                  
077300     MOVE "N" TO SW-DRIVETRAIN-WANTED.                            
077400     IF INTN-DRIVETRAIN = SPACES                                  
077500         MOVE 80 TO WS-DRV-SCORE                                  
077600     ELSE                                                         
077700         MOVE "Y" TO SW-DRIVETRAIN-WANTED                         
077800         IF CART-DRIVETRAIN (CART-IDX) = INTN-DRIVETRAIN          
077900             MOVE 100 TO WS-DRV-SCORE                             
078000             PERFORM D-610-ADD-DRV-REASON-REQUESTED               
078100         ELSE                                                     
078200             IF INTN-DRIVETRAIN = "AWD"                           
078300                 MOVE 40 TO WS-DRV-SCORE                          
078400                 PERFORM D-620-ADD-DRV-TRADE-ONLY                 
078500             ELSE                                                 
078600                 MOVE 60 TO WS-DRV-SCORE                          
078700                 PERFORM D-630-ADD-DRV-TRADE-INSTEAD.             
078800                                                                  
078900 D-610-ADD-DRV-REASON-REQUESTED.                                  
079000                                                                  
079100     ADD 1 TO AC-REASON-SLOT.                                     
079200     IF AC-REASON-SLOT NOT > 4                                    
079300         STRING CART-DRIVETRAIN (CART-IDX) DELIMITED BY SIZE      
079400             " as requested" DELIMITED BY SIZE                    
079500             INTO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).     
079600                                                                  
079700 D-620-ADD-DRV-TRADE-ONLY.                                        
079800                                                                  
079900     ADD 1 TO AC-TRADE-SLOT.                                      
080000     IF AC-TRADE-SLOT NOT > 3                                     
080100         STRING "Only available in " DELIMITED BY SIZE            
080200             CART-DRIVETRAIN (CART-IDX) DELIMITED BY SIZE         
080300             INTO RANKT-TRADEOFFS (AC-CAR-SUB, AC-TRADE-SLOT).    
080400                                                                  
080500 D-630-ADD-DRV-TRADE-INSTEAD.                                     
080600                                                                  
080700     ADD 1 TO AC-TRADE-SLOT.                                      
080800     IF AC-TRADE-SLOT NOT > 3                                     
080900         STRING CART-DRIVETRAIN (CART-IDX) DELIMITED BY SIZE      
081000             " instead of " DELIMITED BY SIZE                     
081100             INTN-DRIVETRAIN DELIMITED BY SIZE                    
081200             INTO RANKT-TRADEOFFS (AC-CAR-SUB, AC-TRADE-SLOT).    
081300                                                                  
081400 /                                                                
081500******************************************************************
081600*   D-700 BODY-STYLE SCORE.                                      *
081700******************************************************************
081800                                                                  
081900 D-700-BODY-STYLE-SCORE.                                          
082000                                                                  
082100     IF INTN-BODY-STYLE = SPACES                                  
082200         MOVE 80 TO WS-BODY-SCORE                                 
082300     ELSE                                                         
082400         IF CART-BODY-TYPE (CART-IDX) = INTN-BODY-STYLE           
082500             MOVE 100 TO WS-BODY-SCORE                            
082600         ELSE                                                     
082700             PERFORM D-710-CHECK-BODY-GROUPS                      
082800             IF WS-BODY-SCORE = 0                                 
082900                 MOVE 50 TO WS-BODY-SCORE.                        
083000                                                                  
083100 D-710-CHECK-BODY-GROUPS.                                         
083200                                                                  
083300     MOVE 0 TO WS-BODY-SCORE.                                     
083400     MOVE 1 TO AC-INNER-SUB.                                      
083500     PERFORM D-720-CHECK-ONE-GROUP                                
083600         UNTIL AC-INNER-SUB > 4 OR WS-BODY-SCORE = 80.            
083700                                                                  
083800 D-720-CHECK-ONE-GROUP.                                           
083900                                                                  
084000     MOVE "N" TO SW-FOUND.                                        
084100     PERFORM D-730-SEE-IF-CAR-IN-GROUP                            
084200         VARYING AC-GROUP-SUB FROM 1 BY 1                         
084300         UNTIL AC-GROUP-SUB > 3 OR FOUND-MATCH.                   
084400     IF FOUND-MATCH                                               
084500         MOVE "N" TO SW-FOUND                                     
084600         PERFORM D-740-SEE-IF-WANTED-IN-GROUP                     
084700             VARYING AC-GROUP-SUB FROM 1 BY 1                     
084800             UNTIL AC-GROUP-SUB > 3 OR FOUND-MATCH                
084900         IF FOUND-MATCH                                           
085000             MOVE 80 TO WS-BODY-SCORE.                            
085100     ADD 1 TO AC-INNER-SUB.                                       
085200                                                                  
085300 D-730-SEE-IF-CAR-IN-GROUP.                                       
085400                                                                  
085500     IF BGT-MEMBER (AC-INNER-SUB, AC-GROUP-SUB) =                 
085600        CART-BODY-TYPE (CART-IDX)                                 
085700         MOVE "Y" TO SW-FOUND.                                    
085800                                                                  
085900 D-740-SEE-IF-WANTED-IN-GROUP.                                    
086000                                                                  
086100     IF BGT-MEMBER (AC-INNER-SUB, AC-GROUP-SUB) =                 
086200        INTN-BODY-STYLE                                           
086300         MOVE "Y" TO SW-FOUND.                                    
086400                                                                  
086500 /                                                                
086600******************************************************************
086700*   D-805 BUILDS THE CAR EMOTION-UNION SET (U4).  UNION OF THE   *
086800*   CATALOG CAR'S OWN EMO-TAGS, THE EMOTIONS ITS FEEL-TAGS MAP   *
086900*   TO (17-FEEL TABLE), AND THE EMOTIONS ITS CLASS-TAGS IMPLY    *
087000*   (LUXURY/PERFORMANCE/SPORT).  BUILT FRESH FOR EACH CAR.       *
087100******************************************************************
087200
087300 D-805-BUILD-CAR-EMO-SET.                                         
087400
087500    MOVE 0 TO WS-CAR-EMO-COUNT.
087600    PERFORM D-806-ADD-CAR-EMO-TAGS
087700        VARYING AC-GROUP-SUB FROM 1 BY 1
087800        UNTIL AC-GROUP-SUB > 5.
087900    PERFORM D-807-ADD-CAR-FEEL-EMOS THRU D-807-EXIT
088000        VARYING AC-GROUP-SUB FROM 1 BY 1
088100        UNTIL AC-GROUP-SUB > 5.
088200    PERFORM D-808-ADD-CAR-CLASS-EMOS THRU D-808-EXIT
088300        VARYING AC-GROUP-SUB FROM 1 BY 1
088400        UNTIL AC-GROUP-SUB > 3.
088500
088600 D-805-EXIT.                                                      
088700    EXIT.
088800
088900 D-806-ADD-CAR-EMO-TAGS.                                          
089000
089100    IF CART-EMO-TAGS (CART-IDX, AC-GROUP-SUB) NOT = SPACES
089200        MOVE CART-EMO-TAGS (CART-IDX, AC-GROUP-SUB)
089300            TO WS-EMO-CANDIDATE
089400        PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT.
089500
089600******************************************************************
089700*   D-807 MAPS ONE CAR FEEL-TAG THROUGH THE 17-FEEL TABLE AND    *
089800*   ADDS ALL 3 OF ITS EMOTIONS TO THE UNION SET.                 *
089900******************************************************************
090000
090100 D-807-ADD-CAR-FEEL-EMOS.                                         
090200
090300    IF CART-FEEL-TAGS (CART-IDX, AC-GROUP-SUB) = SPACES
090400        GO TO D-807-EXIT.
090500    MOVE "N" TO SW-FOUND.
090600    MOVE 0 TO WS-EMO-FOUND-SUB.
090700    PERFORM D-807A-FIND-FEEL-ENTRY
090800        VARYING WS-EMO-TABLE-SUB FROM 1 BY 1
090900        UNTIL WS-EMO-TABLE-SUB > 17 OR FOUND-MATCH.
091000    IF FOUND-MATCH
091100        MOVE WS-EMO-TABLE-SUB TO WS-EMO-FOUND-SUB
091200        PERFORM D-807B-ADD-ONE-FEEL-EMO
091300            VARYING AC-INNER-SUB FROM 1 BY 1
091400            UNTIL AC-INNER-SUB > 3.
091500
091600 D-807-EXIT.                                                      
091700    EXIT.
091800
091900 D-807A-FIND-FEEL-ENTRY.                                          
092000
092100    IF FET-FEEL-TAG (WS-EMO-TABLE-SUB) =
092200       CART-FEEL-TAGS (CART-IDX, AC-GROUP-SUB)
092300        MOVE "Y" TO SW-FOUND.
092400
092500 D-807B-ADD-ONE-FEEL-EMO.                                         
092600
092700    MOVE FET-EMOTION (WS-EMO-FOUND-SUB, AC-INNER-SUB)
092800        TO WS-EMO-CANDIDATE.
092900    PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT.
093000
093100******************************************************************
093200*   D-808 MAPS ONE CAR CLASS-TAG (LUXURY/PERFORMANCE/SPORT)      *
093300*   TO ITS FIXED EMOTION SET AND ADDS THEM TO THE UNION SET.     *
093400******************************************************************
093500
093600 D-808-ADD-CAR-CLASS-EMOS.                                        
093700
093800    IF CART-CLASS-TAGS (CART-IDX, AC-GROUP-SUB) = SPACES
093900        GO TO D-808-EXIT.
094000    IF CART-CLASS-TAGS (CART-IDX, AC-GROUP-SUB) = "LUXURY      "
094100        MOVE "LUXURIOUS   " TO WS-EMO-CANDIDATE
094200        PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT
094300        MOVE "SOPHISTICATE" TO WS-EMO-CANDIDATE
094400        PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT
094500        MOVE "PREMIUM     " TO WS-EMO-CANDIDATE
094600        PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT
094700    ELSE
094800        IF CART-CLASS-TAGS (CART-IDX, AC-GROUP-SUB)
094900           = "PERFORMANCE "
095000            MOVE "EXCITING    " TO WS-EMO-CANDIDATE
095100            PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT
095200            MOVE "FAST        " TO WS-EMO-CANDIDATE
095300            PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT
095400            MOVE "FUN         " TO WS-EMO-CANDIDATE
095500            PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT
095600        ELSE
095700            IF CART-CLASS-TAGS (CART-IDX, AC-GROUP-SUB)
095800               = "SPORT       "
095900                MOVE "SPORTY      " TO WS-EMO-CANDIDATE
096000                PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT
096100                MOVE "FUN         " TO WS-EMO-CANDIDATE
096200                PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT
096300                MOVE "ENGAGING    " TO WS-EMO-CANDIDATE
096400                PERFORM D-809-ADD-TO-EMO-SET THRU D-809-EXIT.
096500
096600 D-808-EXIT.                                                      
096700    EXIT.
096800
096900******************************************************************
097000*   D-809 ADDS ONE CANDIDATE EMOTION TO THE UNION SET, SKIPPING  *
097100*   IT IF ALREADY PRESENT (LINEAR SCAN) OR IF THE 30-SLOT SET    *
097200*   IS FULL.                                                     *
097300******************************************************************
097400
097500 D-809-ADD-TO-EMO-SET.                                            
097600
097700    IF WS-EMO-CANDIDATE = SPACES
097800        GO TO D-809-EXIT.
097900    MOVE "N" TO SW-FOUND.
098000    PERFORM D-809A-SCAN-SET-FOR-CANDIDATE
098100        VARYING WS-EMO-TABLE-SUB FROM 1 BY 1
098200        UNTIL WS-EMO-TABLE-SUB > WS-CAR-EMO-COUNT OR FOUND-MATCH.
098300    IF FOUND-MATCH
098400        GO TO D-809-EXIT.
098500    IF WS-CAR-EMO-COUNT > 29
098600        GO TO D-809-EXIT.
098700    ADD 1 TO WS-CAR-EMO-COUNT.
098800    MOVE WS-EMO-CANDIDATE TO WS-CAR-EMO-TAG (WS-CAR-EMO-COUNT).
098900
099000 D-809-EXIT.                                                      
099100    EXIT.
099200
099300 D-809A-SCAN-SET-FOR-CANDIDATE.                                   
099400
099500    IF WS-CAR-EMO-TAG (WS-EMO-TABLE-SUB) = WS-EMO-CANDIDATE
099600        MOVE "Y" TO SW-FOUND.
099700
099800 /                                                                
099900******************************************************************
100000*   D-800 EMOTIONAL SCORE.  WANTED TAGS SCORE AGAINST THE FULL   *
100100*   CAR EMOTION-UNION SET (D-805): +20 DIRECT HIT, +12 IF ONLY   *
100200*   A SIMILAR WORD HITS.  AVOIDED TAGS: +25 PENALTY ON A DIRECT  *
100300*   HIT, ELSE +10 CREDIT IF THE SET HAS ONE OF ITS OPPOSITES.    *
100400******************************************************************
100500
100600 D-800-EMOTIONAL-SCORE.                                           
100700
100800    MOVE 0 TO WS-EMO-POSITIVE.
100900    MOVE 0 TO WS-EMO-PENALTY.
101000    MOVE 0 TO WS-EMO-MATCH-COUNT.
101100    IF INTN-EMO-TAGS (1) = SPACES AND INTN-NEG-TAGS (1) = SPACES
101200        MOVE 70 TO WS-EMO-SCORE
101300    ELSE
101400        PERFORM D-810-SCORE-WANTED-TAGS THRU D-810-EXIT
101500            VARYING AC-TAG-SUB FROM 1 BY 1
101600            UNTIL AC-TAG-SUB > 5
101700        PERFORM D-820-SCORE-AVOIDED-TAGS THRU D-820-EXIT
101800            VARYING AC-TAG-SUB FROM 1 BY 1
101900            UNTIL AC-TAG-SUB > 5
102000        MOVE WS-EMO-POSITIVE TO WS-EMO-POS-CAPPED
102100        IF WS-EMO-POS-CAPPED > 50
102200            MOVE 50 TO WS-EMO-POS-CAPPED
102300        MOVE WS-EMO-PENALTY TO WS-EMO-PEN-CAPPED
102400        IF WS-EMO-PEN-CAPPED > 40
102500            MOVE 40 TO WS-EMO-PEN-CAPPED
102600        COMPUTE WS-EMO-SCORE =
102700            50 + WS-EMO-POS-CAPPED - WS-EMO-PEN-CAPPED
102800        PERFORM D-826-CLAMP-EMO-SCORE
102900        IF WS-EMO-MATCH-COUNT > 0
103000            PERFORM D-830-ADD-EMO-REASON.
103100
103200 D-826-CLAMP-EMO-SCORE.                                           
103300
103400    IF WS-EMO-SCORE > 100
103500        MOVE 100 TO WS-EMO-SCORE
103600    ELSE
103700        IF WS-EMO-SCORE < 0
103800            MOVE 0 TO WS-EMO-SCORE.
103900
104000 D-810-SCORE-WANTED-TAGS.                                         
104100
104200    IF INTN-EMO-TAGS (AC-TAG-SUB) = SPACES
104300        GO TO D-810-EXIT.
104400    MOVE "N" TO SW-FOUND.
104500    PERFORM D-815-CHECK-CAR-EMO-TAG
104600        VARYING AC-GROUP-SUB FROM 1 BY 1
104700        UNTIL AC-GROUP-SUB > WS-CAR-EMO-COUNT OR FOUND-MATCH.
104800    IF FOUND-MATCH
104900        ADD 20 TO WS-EMO-POSITIVE
105000        PERFORM D-817-ADD-MATCHED-TAG
105100    ELSE
105200        PERFORM D-818-CHECK-SIMILAR-TAG THRU D-818-EXIT
105300        IF FOUND-MATCH
105400            ADD 12 TO WS-EMO-POSITIVE
105500            PERFORM D-817-ADD-MATCHED-TAG.
105600
105700 D-810-EXIT.                                                      
105800    EXIT.
105900
106000 D-815-CHECK-CAR-EMO-TAG.                                         
106100
106200    IF WS-CAR-EMO-TAG (AC-GROUP-SUB) = INTN-EMO-TAGS (AC-TAG-SUB)
106300        MOVE "Y" TO SW-FOUND.
106400
106500 D-817-ADD-MATCHED-TAG.                                           
106600
106700    IF WS-EMO-MATCH-COUNT < 3
106800        ADD 1 TO WS-EMO-MATCH-COUNT
106900        MOVE INTN-EMO-TAGS (AC-TAG-SUB)
107000            TO WS-EMO-MATCHED-TAGS (WS-EMO-MATCH-COUNT).
107100
107200******************************************************************
107300*   D-818 CATCHES A "NEAR-MATCH" WANTED TAG  --  NOT ON THE CAR  *
107400*   BUT IN THE SAME NEIGHBORHOOD AS ONE OF THE CAR'S EMOTIONS    *
107500*   PER THE 12-WORD SIMILARITY TABLE.                            *
107600******************************************************************
107700
107800 D-818-CHECK-SIMILAR-TAG.                                         
107900
108000    MOVE "N" TO SW-FOUND.
108100    PERFORM D-818A-FIND-SIMILAR-ENTRY
108200        VARYING WS-EMO-TABLE-SUB FROM 1 BY 1
108300        UNTIL WS-EMO-TABLE-SUB > 12 OR FOUND-MATCH.
108400    IF NOT FOUND-MATCH
108500        GO TO D-818-EXIT.
108600    MOVE WS-EMO-TABLE-SUB TO WS-EMO-FOUND-SUB.
108700    MOVE "N" TO SW-FOUND.
108800    PERFORM D-818B-CHECK-ONE-SIMILAR-SLOT
108900        VARYING AC-INNER-SUB FROM 1 BY 1
109000        UNTIL AC-INNER-SUB > 5 OR FOUND-MATCH.
109100
109200 D-818-EXIT.                                                      
109300    EXIT.
109400
109500 D-818A-FIND-SIMILAR-ENTRY.                                       
109600
109700    IF EST-KEY (WS-EMO-TABLE-SUB) = INTN-EMO-TAGS (AC-TAG-SUB)
109800        MOVE "Y" TO SW-FOUND.
109900
110000 D-818B-CHECK-ONE-SIMILAR-SLOT.                                   
110100
110200    IF EST-SIMILAR (WS-EMO-FOUND-SUB, AC-INNER-SUB) NOT = SPACES
110300        MOVE EST-SIMILAR (WS-EMO-FOUND-SUB, AC-INNER-SUB)
110400            TO WS-EMO-CANDIDATE
110500        PERFORM D-818C-CHECK-CANDIDATE-IN-SET
110600            VARYING WS-EMO-TABLE-SUB FROM 1 BY 1
110700            UNTIL WS-EMO-TABLE-SUB > WS-CAR-EMO-COUNT
110800                OR FOUND-MATCH.
110900
111000 D-818C-CHECK-CANDIDATE-IN-SET.                                   
111100
111200    IF WS-CAR-EMO-TAG (WS-EMO-TABLE-SUB) = WS-EMO-CANDIDATE
111300        MOVE "Y" TO SW-FOUND.
111400
111500 D-820-SCORE-AVOIDED-TAGS.                                        
111600
111700    IF INTN-NEG-TAGS (AC-TAG-SUB) = SPACES
111800        GO TO D-820-EXIT.
111900    MOVE "N" TO SW-FOUND.
112000    PERFORM D-816-CHECK-CAR-NEG-TAG
112100        VARYING AC-GROUP-SUB FROM 1 BY 1
112200        UNTIL AC-GROUP-SUB > WS-CAR-EMO-COUNT OR FOUND-MATCH.
112300    IF FOUND-MATCH
112400        ADD 25 TO WS-EMO-PENALTY
112500        PERFORM D-825-ADD-EMO-TRADE
112600    ELSE
112700        PERFORM D-821-CHECK-OPPOSITE-TAG THRU D-821-EXIT
112800        IF FOUND-MATCH
112900            ADD 10 TO WS-EMO-POSITIVE
113000            PERFORM D-822-ADD-OPPOSITE-REASON.
113100
113200 D-820-EXIT.                                                      
113300    EXIT.
113400
113500 D-816-CHECK-CAR-NEG-TAG.                                         
113600
113700    IF WS-CAR-EMO-TAG (AC-GROUP-SUB) = INTN-NEG-TAGS (AC-TAG-SUB)
113800        MOVE "Y" TO SW-FOUND.
113900
114000 D-825-ADD-EMO-TRADE.                                             
114100
114200    ADD 1 TO AC-TRADE-SLOT.
114300    IF AC-TRADE-SLOT NOT > 3
114400        STRING "May feel " DELIMITED BY SIZE
114500            INTN-NEG-TAGS (AC-TAG-SUB) DELIMITED BY SIZE
114600            INTO RANKT-TRADEOFFS (AC-CAR-SUB, AC-TRADE-SLOT).
114700
114800******************************************************************
114900*   D-821 CATCHES AN AVOIDED TAG THAT ISN'T ON THE CAR BUT HAS   *
115000*   ONE OF ITS OPPOSITES IN THE CAR'S EMOTION SET, PER THE       *
115100*   6-WORD OPPOSITES TABLE  --  A POSITIVE, NOT A PENALTY.       *
115200******************************************************************
115300
115400 D-821-CHECK-OPPOSITE-TAG.                                        
115500
115600    MOVE "N" TO SW-FOUND.
115700    PERFORM D-821A-FIND-OPPOSITE-ENTRY
115800        VARYING WS-EMO-TABLE-SUB FROM 1 BY 1
115900        UNTIL WS-EMO-TABLE-SUB > 6 OR FOUND-MATCH.
116000    IF NOT FOUND-MATCH
116100        GO TO D-821-EXIT.
116200    MOVE WS-EMO-TABLE-SUB TO WS-EMO-FOUND-SUB.
116300    MOVE "N" TO SW-FOUND.
116400    PERFORM D-821B-CHECK-ONE-OPPOSITE-SLOT
116500        VARYING AC-INNER-SUB FROM 1 BY 1
116600        UNTIL AC-INNER-SUB > 5 OR FOUND-MATCH.
116700
116800 D-821-EXIT.                                                      
116900    EXIT.
117000
117100 D-821A-FIND-OPPOSITE-ENTRY.                                      
117200
117300    IF EOT-KEY (WS-EMO-TABLE-SUB) = INTN-NEG-TAGS (AC-TAG-SUB)
117400        MOVE "Y" TO SW-FOUND.
117500
117600 D-821B-CHECK-ONE-OPPOSITE-SLOT.                                  
117700
117800    IF EOT-OPPOSITE (WS-EMO-FOUND-SUB, AC-INNER-SUB) NOT = SPACES
117900        MOVE EOT-OPPOSITE (WS-EMO-FOUND-SUB, AC-INNER-SUB)
118000            TO WS-EMO-CANDIDATE
118100        PERFORM D-821C-CHECK-CANDIDATE-IN-SET
118200            VARYING WS-EMO-TABLE-SUB FROM 1 BY 1
118300            UNTIL WS-EMO-TABLE-SUB > WS-CAR-EMO-COUNT
118400                OR FOUND-MATCH.
118500
118600 D-821C-CHECK-CANDIDATE-IN-SET.                                   
118700
118800    IF WS-CAR-EMO-TAG (WS-EMO-TABLE-SUB) = WS-EMO-CANDIDATE
118900        MOVE "Y" TO SW-FOUND.
119000
119100 D-822-ADD-OPPOSITE-REASON.                                       
119200
119300    ADD 1 TO AC-REASON-SLOT.
119400    IF AC-REASON-SLOT NOT > 4
119500        STRING "Definitely not " DELIMITED BY SIZE
119600            INTN-NEG-TAGS (AC-TAG-SUB) DELIMITED BY SPACE
119700            INTO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).
119800
119900******************************************************************
120000*   D-830 BUILDS THE VIBE-MATCH REASON FROM THE ACTUAL WANTED    *
120100*   TAGS THAT MATCHED (DIRECT OR SIMILAR), UP TO THE FIRST 3.    *
120200******************************************************************
120300
120400 D-830-ADD-EMO-REASON.                                            
120500
120600    ADD 1 TO AC-REASON-SLOT.
120700    IF AC-REASON-SLOT NOT > 4
120800        IF WS-EMO-MATCH-COUNT = 1
120900            STRING "Matches your vibe: " DELIMITED BY SIZE
121000                WS-EMO-MATCHED-TAGS (1) DELIMITED BY SPACE
121100                INTO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT)
121200        ELSE
121300            IF WS-EMO-MATCH-COUNT = 2
121400                STRING "Matches your vibe: " DELIMITED BY SIZE
121500                    WS-EMO-MATCHED-TAGS (1) DELIMITED BY SPACE
121600                    ", " DELIMITED BY SIZE
121700                    WS-EMO-MATCHED-TAGS (2) DELIMITED BY SPACE
121800                    INTO RANKT-REASONS
121900                        (AC-CAR-SUB, AC-REASON-SLOT)
122000            ELSE
122100                STRING "Matches your vibe: " DELIMITED BY SIZE
122200                    WS-EMO-MATCHED-TAGS (1) DELIMITED BY SPACE
122300                    ", " DELIMITED BY SIZE
122400                    WS-EMO-MATCHED-TAGS (2) DELIMITED BY SPACE
122500                    ", " DELIMITED BY SIZE
122600                    WS-EMO-MATCHED-TAGS (3) DELIMITED BY SPACE
122700                    INTO RANKT-REASONS
122800                        (AC-CAR-SUB, AC-REASON-SLOT).
122900                                                                  
123000 /                                                                
123100******************************************************************
123200*   D-900 REFERENCE-SIMILARITY SCORE (U5 FOLLOW-ON).             *
123300******************************************************************
123400                                                                  
123500 D-900-REFERENCE-SIMILARITY.                                      
123600                                                                  
123700     MOVE 0 TO WS-REF-SCORE.                                      
123800     IF CART-DRIVETRAIN (CART-IDX) =                              
123900        CART-DRIVETRAIN (AC-REF-CAR-SUB)                          
124000         ADD 15 TO WS-REF-SCORE.                                  
124100     PERFORM D-910-SCORE-POWER-CLOSENESS.                         
124200     PERFORM D-920-SCORE-0TO60-CLOSENESS.                         
124300     IF CART-BODY-TYPE (CART-IDX) =                               
124400        CART-BODY-TYPE (AC-REF-CAR-SUB)                           
124500         ADD 15 TO WS-REF-SCORE.                                  
124600     PERFORM D-930-SCORE-PRICE-CLOSENESS.
124700*    CLASS/EMOTION TAG OVERLAP ADDED W/ THE D-800 REWRITE, SEE    
124800*    CHANGE LOG (REQ AM-207).                                     
124900     PERFORM D-935-SCORE-CLASS-TAG-OVERLAP THRU D-935-EXIT.
125000     PERFORM D-936-SCORE-EMO-TAG-OVERLAP THRU D-936-EXIT.
125100     IF WS-REF-SCORE > 100
125200         MOVE 100 TO WS-REF-SCORE.                                
125300     IF WS-REF-SCORE > 70                                         
125400         PERFORM D-940-ADD-REF-REASON-VERY                        
125500     ELSE                                                         
125600         IF WS-REF-SCORE > 50                                     
125700             PERFORM D-945-ADD-REF-REASON-COMPARABLE.             
125800                                                                  
125900 D-910-SCORE-POWER-CLOSENESS.                                     
126000                                                                  
126100     IF CART-POWER-HP (CART-IDX) NOT <                            
126200        CART-POWER-HP (AC-REF-CAR-SUB)                            
126300         COMPUTE WS-DIFF-AMOUNT = CART-POWER-HP (CART-IDX) -      
126400             CART-POWER-HP (AC-REF-CAR-SUB)                       
126500     ELSE                                                         
126600         COMPUTE WS-DIFF-AMOUNT = CART-POWER-HP (AC-REF-CAR-SUB) -
126700             CART-POWER-HP (CART-IDX).                            
126800     COMPUTE WS-HEADROOM ROUNDED =                                
126900         WS-DIFF-AMOUNT / CART-POWER-HP (AC-REF-CAR-SUB).         
127000     IF WS-HEADROOM NOT > 0.10                                    
127100         ADD 20 TO WS-REF-SCORE                                   
127200     ELSE                                                         
127300         IF WS-HEADROOM NOT > 0.20                                
127400             ADD 12 TO WS-REF-SCORE                               
127500         ELSE                                                     
127600             IF WS-HEADROOM NOT > 0.30                            
127700                 ADD 5 TO WS-REF-SCORE.                           
127800                                                                  
127900 D-920-SCORE-0TO60-CLOSENESS.                                     
128000                                                                  
128100     IF CART-0TO60 (CART-IDX) NOT < CART-0TO60 (AC-REF-CAR-SUB)   
128200         COMPUTE WS-DIFF-TIME = CART-0TO60 (CART-IDX) -           
128300             CART-0TO60 (AC-REF-CAR-SUB)                          
128400     ELSE                                                         
128500         COMPUTE WS-DIFF-TIME = CART-0TO60 (AC-REF-CAR-SUB) -     
128600             CART-0TO60 (CART-IDX).                               
128700     IF WS-DIFF-TIME < 0.3                                        
128800         ADD 15 TO WS-REF-SCORE                                   
128900     ELSE                                                         
129000         IF WS-DIFF-TIME < 0.6                                    
129100             ADD 10 TO WS-REF-SCORE                               
129200         ELSE                                                     
129300             IF WS-DIFF-TIME < 1.0                                
129400                 ADD 5 TO WS-REF-SCORE.                           
129500                                                                  
129600 D-930-SCORE-PRICE-CLOSENESS.                                     
129700                                                                  
129800     IF CART-AVG-PRICE (CART-IDX) NOT <                           
129900        CART-AVG-PRICE (AC-REF-CAR-SUB)                           
130000         COMPUTE WS-DIFF-AMOUNT = CART-AVG-PRICE (CART-IDX) -     
130100             CART-AVG-PRICE (AC-REF-CAR-SUB)                      
130200     ELSE                                                         
130300         COMPUTE WS-DIFF-AMOUNT =                                 
130400             CART-AVG-PRICE (AC-REF-CAR-SUB) -                    
130500             CART-AVG-PRICE (CART-IDX).                           
130600     COMPUTE WS-HEADROOM ROUNDED =                                
130700         WS-DIFF-AMOUNT / CART-AVG-PRICE (AC-REF-CAR-SUB).        
130800     IF WS-HEADROOM NOT > 0.10                                    
130900         ADD 15 TO WS-REF-SCORE                                   
131000     ELSE                                                         
131100         IF WS-HEADROOM NOT > 0.20                                
131200             ADD 10 TO WS-REF-SCORE                               
131300         ELSE                                                     
131400             IF WS-HEADROOM NOT > 0.30                            
131500                 ADD 5 TO WS-REF-SCORE.                           
131600
131700******************************************************************
131800*   D-935/D-936 SCORE HOW MUCH OF THE REF CAR'S OWN CLASS AND    *
131900*   EMOTION TAGS THIS CAR SHARES  --  +10 PER COMMON CLASS TAG,  *
132000*   +5 PER COMMON EMOTIONAL TAG (REQ AM-207).                    *
132100******************************************************************
132200
132300 D-935-SCORE-CLASS-TAG-OVERLAP.                                   
132400
132500    PERFORM D-935A-CHECK-ONE-CLASS-TAG THRU D-935A-EXIT
132600        VARYING AC-GROUP-SUB FROM 1 BY 1
132700        UNTIL AC-GROUP-SUB > 3.
132800
132900 D-935-EXIT.                                                      
133000    EXIT.
133100
133200 D-935A-CHECK-ONE-CLASS-TAG.                                      
133300
133400    IF CART-CLASS-TAGS (CART-IDX, AC-GROUP-SUB) = SPACES
133500        GO TO D-935A-EXIT.
133600    MOVE "N" TO SW-FOUND.
133700    PERFORM D-935B-SCAN-REF-CLASS-TAGS
133800        VARYING AC-INNER-SUB FROM 1 BY 1
133900        UNTIL AC-INNER-SUB > 3 OR FOUND-MATCH.
134000    IF FOUND-MATCH
134100        ADD 10 TO WS-REF-SCORE.
134200
134300 D-935A-EXIT.                                                     
134400    EXIT.
134500
134600 D-935B-SCAN-REF-CLASS-TAGS.                                      
134700
134800    IF CART-CLASS-TAGS (AC-REF-CAR-SUB, AC-INNER-SUB) =
134900       CART-CLASS-TAGS (CART-IDX, AC-GROUP-SUB)
135000        MOVE "Y" TO SW-FOUND.
135100
135200 D-936-SCORE-EMO-TAG-OVERLAP.                                     
135300
135400    PERFORM D-936A-CHECK-ONE-EMO-TAG THRU D-936A-EXIT
135500        VARYING AC-GROUP-SUB FROM 1 BY 1
135600        UNTIL AC-GROUP-SUB > 5.
135700
135800 D-936-EXIT.                                                      
135900    EXIT.
136000
136100 D-936A-CHECK-ONE-EMO-TAG.                                        
136200
136300    IF CART-EMO-TAGS (CART-IDX, AC-GROUP-SUB) = SPACES
136400        GO TO D-936A-EXIT.
136500    MOVE "N" TO SW-FOUND.
136600    PERFORM D-936B-SCAN-REF-EMO-TAGS
136700        VARYING AC-INNER-SUB FROM 1 BY 1
136800        UNTIL AC-INNER-SUB > 5 OR FOUND-MATCH.
136900    IF FOUND-MATCH
137000        ADD 5 TO WS-REF-SCORE.
137100
137200 D-936A-EXIT.                                                     
137300    EXIT.
137400
137500 D-936B-SCAN-REF-EMO-TAGS.                                        
137600
137700    IF CART-EMO-TAGS (AC-REF-CAR-SUB, AC-INNER-SUB) =
137800       CART-EMO-TAGS (CART-IDX, AC-GROUP-SUB)
137900        MOVE "Y" TO SW-FOUND.
138000
138100 D-940-ADD-REF-REASON-VERY.
138200                                                                  
138300     ADD 1 TO AC-REASON-SLOT.                                     
138400     IF AC-REASON-SLOT NOT > 4                                    
138500         STRING "Very similar to the " DELIMITED BY SIZE          
138600             WS-REF-MAKE DELIMITED BY SPACE                       
138700             " " DELIMITED BY SIZE                                
138800             WS-REF-MODEL DELIMITED BY SPACE                      
138900             INTO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).     
139000                                                                  
139100 D-945-ADD-REF-REASON-COMPARABLE.                                 
139200                                                                  
139300     ADD 1 TO AC-REASON-SLOT.                                     
139400     IF AC-REASON-SLOT NOT > 4                                    
139500         STRING "Comparable to the " DELIMITED BY SIZE            
139600             WS-REF-MAKE DELIMITED BY SPACE                       
139700             " " DELIMITED BY SIZE                                
139800             WS-REF-MODEL DELIMITED BY SPACE                      
139900             INTO RANKT-REASONS (AC-CAR-SUB, AC-REASON-SLOT).     
140000                                                                  
140100 /                                                                
140200******************************************************************
140300*   D-950  --  APPLY WEIGHT OVERRIDES AND COMPUTE THE FINAL      *
140400*   WEIGHTED SCORE FOR THIS CAR.                                 *
140500******************************************************************
140600                                                                  
140700 D-950-WEIGH-AND-FINALIZE.                                        
140800                                                                  
140900     MOVE 0.20 TO WS-WT-PRICE.                                    
141000     MOVE 0.15 TO WS-WT-PERF.                                     
141100     MOVE 0.15 TO WS-WT-REL.                                      
141200     MOVE 0.10 TO WS-WT-DRV.                                      
141300     MOVE 0.10 TO WS-WT-BODY.                                     
141400     MOVE 0.20 TO WS-WT-EMO.                                      
141500     MOVE 0.10 TO WS-WT-OWN.                                      
141600     MOVE 0.00 TO WS-WT-REF.                                      
141700                                                                  
141800     IF REF-CAR-RESOLVED AND AC-CAR-SUB NOT = AC-REF-CAR-SUB      
141900         MOVE 0.15 TO WS-WT-REF                                   
142000         PERFORM D-955-SCALE-OTHER-WEIGHTS.                       
142100                                                                  
142200     IF INTN-PERF-PRI > 0.70                                      
142300         MOVE 0.25 TO WS-WT-PERF                                  
142400         MOVE 0.15 TO WS-WT-EMO.                                  
142500     IF INTN-REL-PRI > 0.70                                       
142600         MOVE 0.22 TO WS-WT-REL                                   
142700         MOVE 0.15 TO WS-WT-OWN.                                  
142800     IF DRIVETRAIN-WANTED                                         
142900         MOVE 0.15 TO WS-WT-DRV.                                  
143000                                                                  
143100     COMPUTE WS-FINAL-SCORE ROUNDED =                             
143200         (WS-PRICE-SCORE * WS-WT-PRICE) +                         
143300         (WS-PERF-SCORE  * WS-WT-PERF)  +                         
143400         (WS-REL-SCORE   * WS-WT-REL)   +                         
143500         (WS-DRV-SCORE   * WS-WT-DRV)   +                         
143600         (WS-BODY-SCORE  * WS-WT-BODY)  +                         
143700         (WS-EMO-SCORE   * WS-WT-EMO)   +                         
143800         (WS-OWN-SCORE   * WS-WT-OWN)   +                         
143900         (WS-REF-SCORE   * WS-WT-REF).                            
144000                                                                  
144100     MOVE AC-CAR-SUB TO RANKT-CAR-SUB (AC-CAR-SUB).               
144200     MOVE WS-FINAL-SCORE TO RANKT-SCORE (AC-CAR-SUB).             
144300                                                                  
144400 D-955-SCALE-OTHER-WEIGHTS.                                       
144500                                                                  
144600     PERFORM D-960-SCALE-ONE-WEIGHT                               
144700         VARYING AC-INNER-SUB FROM 1 BY 1                         
144800         UNTIL AC-INNER-SUB > 7.                                  
144900                                                                  
145000 D-960-SCALE-ONE-WEIGHT.                                          
145100                                                                  
145200     COMPUTE WS-WT-TABLE (AC-INNER-SUB) ROUNDED =                 
145300         WS-WT-TABLE (AC-INNER-SUB) * 0.85.                       
145400                                                                  
145500 /                                                                
145600******************************************************************
145700*   E-100  --  SORT RANK-TABLE DESCENDING BY SCORE.  CLASSIC     *
145800*   EXCHANGE SORT OVER THE IN-MEMORY TABLE; NO SORT VERB SINCE   *
145900*   THE DATA NEVER TOUCHED A FILE.  A STRICT "<" TEST LEAVES     *
146000*   TIED SCORES IN CATALOG ORDER (HELP DESK TICKET AM-4890 --    *
146100*   SEE MAINTENANCE LOG).                                        *
146200******************************************************************
146300                                                                  
146400 E-100-SORT-RESULTS.                                              
146500                                                                  
146600     PERFORM E-200-OUTER-PASS                                     
146700         VARYING AC-CAR-SUB FROM 1 BY 1                           
146800         UNTIL AC-CAR-SUB NOT < AC-CAR-COUNT.                     
146900                                                                  
147000 E-200-OUTER-PASS.                                                
147100                                                                  
147200     PERFORM E-300-INNER-COMPARE                                  
147300         VARYING AC-INNER-SUB FROM 1 BY 1                         
147400         UNTIL AC-INNER-SUB NOT < AC-CAR-COUNT.                   
147500                                                                  
147600 E-300-INNER-COMPARE.                                             
147700                                                                  
147800     IF RANKT-SCORE (AC-INNER-SUB) <                              
147900        RANKT-SCORE (AC-INNER-SUB + 1)                            
148000         PERFORM E-400-SWAP-ADJACENT-ENTRIES.                     
148100                                                                  
148200 E-400-SWAP-ADJACENT-ENTRIES.                                     
148300                                                                  
148400     MOVE RANKT-CAR-SUB (AC-INNER-SUB) TO WS-SWAP-CAR-SUB.        
148500     MOVE RANKT-SCORE (AC-INNER-SUB) TO WS-SWAP-SCORE.            
148600     PERFORM E-410-SAVE-ONE-REASON                                
148700         VARYING AC-REASON-SLOT FROM 1 BY 1                       
148800         UNTIL AC-REASON-SLOT > 4.                                
148900     PERFORM E-420-SAVE-ONE-TRADEOFF                              
149000         VARYING AC-TRADE-SLOT FROM 1 BY 1                        
149100         UNTIL AC-TRADE-SLOT > 3.                                 
149200                                                                  
149300     MOVE RANKT-CAR-SUB (AC-INNER-SUB + 1)                        
149400         TO RANKT-CAR-SUB (AC-INNER-SUB).                         
149500     MOVE RANKT-SCORE (AC-INNER-SUB + 1)                          
149600         TO RANKT-SCORE (AC-INNER-SUB).                           
149700     PERFORM E-430-COPY-DOWN-REASON                               
149800         VARYING AC-REASON-SLOT FROM 1 BY 1                       
149900         UNTIL AC-REASON-SLOT > 4.                                
150000     PERFORM E-440-COPY-DOWN-TRADEOFF                             
150100         VARYING AC-TRADE-SLOT FROM 1 BY 1                        
150200         UNTIL AC-TRADE-SLOT > 3.                                 
150300                                                                  
150400     MOVE WS-SWAP-CAR-SUB TO RANKT-CAR-SUB (AC-INNER-SUB + 1).    
150500     MOVE WS-SWAP-SCORE TO RANKT-SCORE (AC-INNER-SUB + 1).        
150600     PERFORM E-450-RESTORE-ONE-REASON                             
150700         VARYING AC-REASON-SLOT FROM 1 BY 1                       
150800         UNTIL AC-REASON-SLOT > 4.                                
150900     PERFORM E-460-RESTORE-ONE-TRADEOFF                           
151000         VARYING AC-TRADE-SLOT FROM 1 BY 1                        
151100         UNTIL AC-TRADE-SLOT > 3.                                 
151200                                                                  
151300 E-410-SAVE-ONE-REASON.                                           
151400                                                                  
151500     MOVE RANKT-REASONS (AC-INNER-SUB, AC-REASON-SLOT)            
151600         TO WS-SWAP-REASONS (AC-REASON-SLOT).                     
151700                                                                  
151800 E-420-SAVE-ONE-TRADEOFF.                                         
151900                                                                  
152000     MOVE RANKT-TRADEOFFS (AC-INNER-SUB, AC-TRADE-SLOT)           
152100         TO WS-SWAP-TRADEOFFS (AC-TRADE-SLOT).                    
152200                                                                  
152300 E-430-COPY-DOWN-REASON.                                          
152400                                                                  
152500     MOVE RANKT-REASONS (AC-INNER-SUB + 1, AC-REASON-SLOT)        
152600         TO RANKT-REASONS (AC-INNER-SUB, AC-REASON-SLOT).         
152700                                                                  
152800 E-440-COPY-DOWN-TRADEOFF.                                        
152900                                                                  
153000     MOVE RANKT-TRADEOFFS (AC-INNER-SUB + 1, AC-TRADE-SLOT)       
153100         TO RANKT-TRADEOFFS (AC-INNER-SUB, AC-TRADE-SLOT).        
153200                                                                  
153300 E-450-RESTORE-ONE-REASON.                                        
153400                                                                  
153500     MOVE WS-SWAP-REASONS (AC-REASON-SLOT)                        
153600         TO RANKT-REASONS (AC-INNER-SUB + 1, AC-REASON-SLOT).     
153700                                                                  
153800 E-460-RESTORE-ONE-TRADEOFF.                                      
153900                                                                  
154000     MOVE WS-SWAP-TRADEOFFS (AC-TRADE-SLOT)                       
154100         TO RANKT-TRADEOFFS (AC-INNER-SUB + 1, AC-TRADE-SLOT).    
154200                                                                  
154300 /                                                                
154400******************************************************************
154500*   F-100  --  U6 FEATURE STATISTICS.  MIN/MAX OF PRICE,         *
154600*   POWER, TORQUE, AND 0-60 TIME ACROSS THE WHOLE CATALOG.       *
154700******************************************************************
154800                                                                  
154900 F-100-FEATURE-STATS.                                             
155000                                                                  
155100     SET CART-IDX TO 1.                                           
155200     MOVE CART-AVG-PRICE (CART-IDX) TO WS-FEAT-PRICE-MIN          
155300                                        WS-FEAT-PRICE-MAX.        
155400     MOVE CART-POWER-HP (CART-IDX) TO WS-FEAT-POWER-MIN           
155500                                       WS-FEAT-POWER-MAX.         
155600     MOVE CART-TORQUE-LBFT (CART-IDX) TO WS-FEAT-TORQUE-MIN       
155700                                          WS-FEAT-TORQUE-MAX.     
155800     MOVE CART-0TO60 (CART-IDX) TO WS-FEAT-0TO60-MIN              
155900                                    WS-FEAT-0TO60-MAX.            
156000     PERFORM F-200-SCAN-ONE-CAR-STATS                             
156100         VARYING AC-CAR-SUB FROM 2 BY 1                           
156200         UNTIL AC-CAR-SUB > AC-CAR-COUNT.                         
156300                                                                  
156400 F-200-SCAN-ONE-CAR-STATS.                                        
156500                                                                  
156600     SET CART-IDX TO AC-CAR-SUB.                                  
156700     IF CART-AVG-PRICE (CART-IDX) < WS-FEAT-PRICE-MIN             
156800         MOVE CART-AVG-PRICE (CART-IDX) TO WS-FEAT-PRICE-MIN.     
156900     IF CART-AVG-PRICE (CART-IDX) > WS-FEAT-PRICE-MAX             
157000         MOVE CART-AVG-PRICE (CART-IDX) TO WS-FEAT-PRICE-MAX.     
157100     IF CART-POWER-HP (CART-IDX) < WS-FEAT-POWER-MIN              
157200         MOVE CART-POWER-HP (CART-IDX) TO WS-FEAT-POWER-MIN.      
157300     IF CART-POWER-HP (CART-IDX) > WS-FEAT-POWER-MAX              
157400         MOVE CART-POWER-HP (CART-IDX) TO WS-FEAT-POWER-MAX.      
157500     IF CART-TORQUE-LBFT (CART-IDX) < WS-FEAT-TORQUE-MIN          
157600         MOVE CART-TORQUE-LBFT (CART-IDX) TO WS-FEAT-TORQUE-MIN.  
157700     IF CART-TORQUE-LBFT (CART-IDX) > WS-FEAT-TORQUE-MAX          
157800         MOVE CART-TORQUE-LBFT (CART-IDX) TO WS-FEAT-TORQUE-MAX.  
157900     IF CART-0TO60 (CART-IDX) < WS-FEAT-0TO60-MIN                 
158000         MOVE CART-0TO60 (CART-IDX) TO WS-FEAT-0TO60-MIN.         
158100     IF CART-0TO60 (CART-IDX) > WS-FEAT-0TO60-MAX                 
158200         MOVE CART-0TO60 (CART-IDX) TO WS-FEAT-0TO60-MAX.         
158300                                                                  
158400 /                                                                
158500******************************************************************
158600*   G-100  --  U7 REFINEMENT SUGGESTIONS.                        *
158700******************************************************************
158800                                                                  
158900 G-100-BUILD-SUGGESTIONS.                                         
159000                                                                  
159100     MOVE SPACES TO SUGGESTION-DATA.                              
159200     MOVE 0 TO AC-SUGGEST-SLOT.                                   
159300                                                                  
159400     IF INTN-DRIVETRAIN = SPACES                                  
159500         MOVE "AWD" TO WS-SUGGEST-CANDIDATE                       
159600         PERFORM G-200-ADD-SUGGESTION-IF-NEW                      
159700     ELSE                                                         
159800         IF INTN-DRIVETRAIN = "RWD"                               
159900             MOVE "AWD instead" TO WS-SUGGEST-CANDIDATE           
160000             PERFORM G-200-ADD-SUGGESTION-IF-NEW.                 
160100                                                                  
160200     IF INTN-BUDGET-MAX > 30000                                   
160300         MOVE "Cheaper" TO WS-SUGGEST-CANDIDATE                   
160400         PERFORM G-200-ADD-SUGGESTION-IF-NEW.                     
160500     IF INTN-PERF-PRI < 0.70                                      
160600         MOVE "Faster" TO WS-SUGGEST-CANDIDATE                    
160700         PERFORM G-200-ADD-SUGGESTION-IF-NEW.                     
160800     IF INTN-REL-PRI < 0.70                                       
160900         MOVE "More reliable" TO WS-SUGGEST-CANDIDATE             
161000         PERFORM G-200-ADD-SUGGESTION-IF-NEW.                     
161100     MOVE "More luxurious" TO WS-SUGGEST-CANDIDATE.               
161200     PERFORM G-200-ADD-SUGGESTION-IF-NEW.                         
161300     IF INTN-COMF-PRI < 0.60                                      
161400         MOVE "More comfortable" TO WS-SUGGEST-CANDIDATE          
161500         PERFORM G-200-ADD-SUGGESTION-IF-NEW.                     
161600                                                                  
161700     PERFORM G-300-SCAN-TOP3-TRADEOFFS                            
161800         VARYING AC-CAR-SUB FROM 1 BY 1                           
161900         UNTIL AC-CAR-SUB > 3 OR AC-CAR-SUB > AC-CAR-COUNT.       
162000                                                                  
162100 G-200-ADD-SUGGESTION-IF-NEW.                                     
162200                                                                  
162300     IF AC-SUGGEST-SLOT < 6                                       
162400         MOVE "N" TO SW-FOUND                                     
162500         PERFORM G-210-CHECK-SUGGEST-SLOT                         
162600             VARYING AC-INNER-SUB FROM 1 BY 1                     
162700             UNTIL AC-INNER-SUB > AC-SUGGEST-SLOT OR FOUND-MATCH  
162800         IF NOT FOUND-MATCH                                       
162900             ADD 1 TO AC-SUGGEST-SLOT                             
163000             MOVE WS-SUGGEST-CANDIDATE                            
163100                 TO SUGGESTION-ENTRY (AC-SUGGEST-SLOT).           
163200                                                                  
163300 G-210-CHECK-SUGGEST-SLOT.                                        
163400                                                                  
163500     IF SUGGESTION-ENTRY (AC-INNER-SUB) = WS-SUGGEST-CANDIDATE    
163600         MOVE "Y" TO SW-FOUND.                                    
163700                                                                  
163800 G-300-SCAN-TOP3-TRADEOFFS.                                       
163900                                                                  
164000     PERFORM G-310-SCAN-ONE-TRADEOFF                              
164100         VARYING AC-INNER-SUB FROM 1 BY 1                         
164200         UNTIL AC-INNER-SUB > 3.                                  
164300                                                                  
164400 G-310-SCAN-ONE-TRADEOFF.                                         
164500                                                                  
164600     MOVE 0 TO WA-DEL-POS.                                        
164700     INSPECT RANKT-TRADEOFFS (AC-CAR-SUB, AC-INNER-SUB)           
164800         TALLYING WA-DEL-POS FOR ALL "budget".                    
164900     IF WA-DEL-POS > 0                                            
165000         MOVE "Cheaper" TO WS-SUGGEST-CANDIDATE                   
165100         PERFORM G-200-ADD-SUGGESTION-IF-NEW.                     
165200     MOVE 0 TO WA-DEL-POS.                                        
165300     INSPECT RANKT-TRADEOFFS (AC-CAR-SUB, AC-INNER-SUB)           
165400         TALLYING WA-DEL-POS FOR ALL "reliable".                  
165500     IF WA-DEL-POS > 0                                            
165600         MOVE "More reliable" TO WS-SUGGEST-CANDIDATE             
165700         PERFORM G-200-ADD-SUGGESTION-IF-NEW.                     
165800                                                                  
165900 /                                                                
166000******************************************************************
166100*   H-100  --  WRITE THE TOP-10 RANKED RESULTS AND THE PRINTED   *
166200*   SCORING REPORT.                                              *
166300******************************************************************
166400                                                                  
166500 H-100-WRITE-REPORT.                                              
166600                                                                  
166700     MOVE 0 TO AC-RANK-COUNT.                                     
166800     PERFORM H-200-WRITE-ONE-RANKED-CAR                           
166900         VARYING AC-CAR-SUB FROM 1 BY 1                           
167000         UNTIL AC-CAR-SUB > AC-CAR-COUNT OR AC-RANK-COUNT > 9.    
167100     PERFORM H-300-WRITE-FEATURE-LINE.                            
167200     PERFORM H-400-WRITE-SUGGESTION-LINES                         
167300         VARYING AC-INNER-SUB FROM 1 BY 1                         
167400         UNTIL AC-INNER-SUB > AC-SUGGEST-SLOT.                    
167500                                                                  
167600 H-200-WRITE-ONE-RANKED-CAR.                                      
167700                                                                  
167800     ADD 1 TO AC-RANK-COUNT.                                      
167900     SET CART-IDX TO RANKT-CAR-SUB (AC-CAR-SUB).                  
168000     MOVE CART-ID (CART-IDX) TO MRES-CAR-ID.                      
168100     MOVE RANKT-SCORE (AC-CAR-SUB) TO MRES-SCORE.                 
168200     PERFORM H-210-COPY-REASONS                                   
168300         VARYING AC-INNER-SUB FROM 1 BY 1                         
168400         UNTIL AC-INNER-SUB > 4.                                  
168500     PERFORM H-220-COPY-TRADEOFFS                                 
168600         VARYING AC-INNER-SUB FROM 1 BY 1                         
168700         UNTIL AC-INNER-SUB > 3.                                  
168800     MOVE MRES-RECORD TO RO-MATCH-LINE.                           
168900     WRITE RANK-OUT-REC.                                          
169000                                                                  
169100     MOVE SPACES TO MATCH-REPORT-REC.                             
169200     STRING "RANK " DELIMITED BY SIZE                             
169300         AC-RANK-COUNT DELIMITED BY SIZE                          
169400         "  CAR " DELIMITED BY SIZE                               
169500         CART-ID (CART-IDX) DELIMITED BY SIZE                     
169600         "  SCORE " DELIMITED BY SIZE                             
169700         RANKT-SCORE (AC-CAR-SUB) DELIMITED BY SIZE               
169800         INTO MATCH-REPORT-REC.                                   
169900     WRITE MATCH-REPORT-REC.                                      
170000                                                                  
170100 H-210-COPY-REASONS.                                              
170200                                                                  
170300     MOVE RANKT-REASONS (AC-CAR-SUB, AC-INNER-SUB)                
170400         TO MRES-REASONS (AC-INNER-SUB).                          
170500                                                                  
170600 H-220-COPY-TRADEOFFS.                                            
170700                                                                  
170800     MOVE RANKT-TRADEOFFS (AC-CAR-SUB, AC-INNER-SUB)              
170900         TO MRES-TRADEOFFS (AC-INNER-SUB).                        
171000                                                                  
171100 H-300-WRITE-FEATURE-LINE.                                        
171200                                                                  
171300     MOVE SPACES TO MATCH-REPORT-REC.                             
171400     STRING "CATALOG RANGES  PRICE " DELIMITED BY SIZE            
171500         WS-FEAT-PRICE-MIN DELIMITED BY SIZE                      
171600         "-" DELIMITED BY SIZE                                    
171700         WS-FEAT-PRICE-MAX DELIMITED BY SIZE                      
171800         "  POWER " DELIMITED BY SIZE                             
171900         WS-FEAT-POWER-MIN DELIMITED BY SIZE                      
172000         "-" DELIMITED BY SIZE                                    
172100         WS-FEAT-POWER-MAX DELIMITED BY SIZE                      
172200         INTO MATCH-REPORT-REC.                                   
172300     WRITE MATCH-REPORT-REC.                                      
172400                                                                  
172500 H-400-WRITE-SUGGESTION-LINES.                                    
172600                                                                  
172700     MOVE SPACES TO MATCH-REPORT-REC.                             
172800     STRING "SUGGESTION  " DELIMITED BY SIZE                      
172900         SUGGESTION-ENTRY (AC-INNER-SUB) DELIMITED BY SIZE        
173000         INTO MATCH-REPORT-REC.                                   
173100     WRITE MATCH-REPORT-REC.                                      
173200                                                                  
173300 /                                                                
173400******************************************************************
173500*   Z-800  --  FIND THE TRIMMED LENGTH OF WS-SEARCH-FOR (BACK    *
173600*   UP FROM POSITION 20 WHILE THE CHARACTER IS A SPACE).         *
173700******************************************************************
173800                                                                  
173900 Z-800-FIND-FIELD-LEN.                                            
174000                                                                  
174100     MOVE 20 TO WS-SEARCH-LEN.                                    
174200     PERFORM Z-810-BACK-UP-ONE-POSITION                           
174300         UNTIL WS-SEARCH-LEN = 0                                  
174400         OR WS-SEARCH-FOR (WS-SEARCH-LEN : 1) NOT = SPACE.        
174500                                                                  
174600 Z-810-BACK-UP-ONE-POSITION.                                      
174700                                                                  
174800     SUBTRACT 1 FROM WS-SEARCH-LEN.                               
174900                                                                  
175000******************************************************************
175100*   Z-820  --  SCAN WS-REF-CAR-TEXT FOR WS-SEARCH-FOR AT EVERY   *
175200*   STARTING POSITION.  SETS SW-FOUND.                           *
175300******************************************************************
175400                                                                  
175500 Z-820-SCAN-FOR-SUBSTRING.                                        
175600                                                                  
175700     MOVE "N" TO SW-FOUND.                                        
175800     IF WS-SEARCH-LEN > 0                                         
175900         COMPUTE WS-SCAN-LIMIT = 41 - WS-SEARCH-LEN               
176000         IF WS-SCAN-LIMIT > 0                                     
176100             PERFORM Z-830-CHECK-ONE-SCAN-POSITION                
176200                 VARYING WS-SCAN-POS FROM 1 BY 1                  
176300                 UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR FOUND-MATCH.
176400                                                                  
176500 Z-830-CHECK-ONE-SCAN-POSITION.                                   
176600                                                                  
176700     IF WS-REF-CAR-TEXT (WS-SCAN-POS : WS-SEARCH-LEN) =           
176800        WS-SEARCH-FOR (1 : WS-SEARCH-LEN)                         
176900         MOVE "Y" TO SW-FOUND.                                    
177000                                                                  
177100 /                                                                
177200******************************************************************
177300*                    END OF JOB PARAGRAPH                        *
177400******************************************************************
177500                                                                  
177600 J-100-WRAP-UP.                                                   
177700                                                                  
177800     CLOSE CATALOG-FILE                                           
177900           INTENT-FILE                                            
178000           RANK-OUT-FILE                                          
178100           MATCH-REPORT-FILE.                                     
178200     DISPLAY " ".                                                 
178300     DISPLAY "FCSCR20 CATALOG SCORING RUN HAS TERMINATED".        
178400     DISPLAY " ".                                                 
178500                                                                  
178600******************************************************************
178700*                       END OF PROGRAM                           *
178800******************************************************************
