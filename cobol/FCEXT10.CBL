000100 IDENTIFICATION DIVISION.                                         
000200*************************                                         
000300                                                                  
000400 PROGRAM-ID.    FCEXT10.                                          
000500 AUTHOR.        T SATHER.                                         
000600 INSTALLATION.  AUTOMATCH MOTORS DP CTR.                          
000700 DATE-WRITTEN.  09/14/1993.                                       
000800 DATE-COMPILED.                                                   
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001000******************************************************************
001100*                                                                *
001200*   FCEXT10  --  FINDCAR BUYER-INTENT EXTRACTION / REFINEMENT /  *
001300*                SUMMARY RUN                                     *
001400*                                                                *
001500*   THIS PROGRAM READS ONE FREE-TEXT BUYER QUERY FROM INQUERY    *
001600*   AND HEURISTICALLY EXTRACTS A STRUCTURED INTENT RECORD --     *
001700*   BUDGET, PRIORITIES, DRIVETRAIN, BODY STYLE, EMOTIONAL AND    *
001800*   NEGATIVE TAGS, REFERENCE CAR AND USAGE TAGS.  IF A           *
001900*   REFINEMENT PHRASE IS ALSO SUPPLIED IT ADJUSTS AN EXISTING    *
002000*   INTENT RECORD (CHEAPER, SPORTIER, AND SO ON) INSTEAD OF      *
002100*   BUILDING A NEW ONE.  IN EITHER CASE IT ALSO COMPOSES A ONE-  *
002200*   LINE PLAIN-ENGLISH SUMMARY OF THE INTENT.                    *
002300*                                                                *
002400*        INPUT:   INQUERY  - RAW QUERY TEXT (AND, WHEN THE      * 
002500*                             REFINEMENT SWITCH IS ON, AN       * 
002600*                             EXISTING INTENT RECORD)            *
002700*        OUTPUT:  INTOUT   - INTENT RECORD FOR FCSCR20           *
002800*                 SUMOUT   - ONE-LINE SUMMARY TEXT               *
002900*                                                                *
003000*   MAINTENANCE LOG                                              *
003100*   93/09/14 TS  ORIGINAL PROGRAM -- KEYWORD EXTRACTION ONLY.    *
003200*   94/05/02 TS  ADDED THE REFINEMENT PASS (REQ AM-102).        * 
003300*   95/01/30 TS  ADDED REFERENCE-CAR DETECTION (REQ AM-109).    * 
003400*   96/11/06 RK  ADDED USAGE TAGGING (DAILY/TRACK/WINTER/ETC)    *
003500*                PER REQ AM-140.                                * 
003600*   97/04/17 RK  ADDED "NOT BORING" SPECIAL CASE AFTER HELP      *
003700*                DESK TICKET AM-4471 (CUSTOMERS TYPING "NOT      *
003800*                BORING" GOT A BORING CAR BACK).                 *
003900*   98/08/19 RK  SUMMARY LINE NOW CARRIES THE REFERENCE CAR      *
004000*                TEXT WHEN ONE IS PRESENT (REQ AM-172).          *
004100*   99/01/08 RK  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS    *
004200*                PROGRAM.  NOTED FOR THE AUDIT FILE.             *
004300*   01/03/12 DM  CLEANED UP THE BODY-STYLE SCAN ORDER TO MATCH   *
004400*                THE WEB TEAM'S DROPDOWN ORDER (REQ AM-206).     *
004500*   03/10/24 DM  ADDED THE VALUE-TAG KEYWORDS (REQ AM-251).      *
004600*                                                                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.                                            
004900**********************                                            
005000                                                                  
005100 CONFIGURATION SECTION.                                           
005200 SPECIAL-NAMES.                                                   
005300     C01 IS TOP-OF-FORM                                           
005400     CLASS ALPHA-UPPER IS "A" THRU "Z"                            
005500     UPSI-0 ON STATUS IS REFINE-RUN-SW                            
005600     UPSI-0 OFF STATUS IS EXTRACT-RUN-SW.                         
005700                                                                  
005800 INPUT-OUTPUT SECTION.                                            
005900**********************                                            
006000                                                                  
006100 FILE-CONTROL.                                                    
006200                                                                  
006300     SELECT QUERY-FILE                                            
006400         ASSIGN TO "INQUERY"                                      
006500         ORGANIZATION IS LINE SEQUENTIAL.                         
006600                                                                  
006700     SELECT INTENT-OUT-FILE                                       
006800         ASSIGN TO "INTOUT"                                       
006900         ORGANIZATION IS LINE SEQUENTIAL.                         
007000                                                                  
007100     SELECT SUMMARY-OUT-FILE                                      
007200         ASSIGN TO "SUMOUT"                                       
007300         ORGANIZATION IS LINE SEQUENTIAL.                         
007400                                                                  
007500 /                                                                
007600 DATA DIVISION.                                                   
007700***************                                                   
007800                                                                  
007900 FILE SECTION.                                                    
008000**************                                                    
008100******************************************************************
008200*   QUERY-FILE - RAW QUERY, AND, ON A REFINEMENT RUN, THE        *
008300*   EXISTING INTENT PLUS THE REFINEMENT PHRASE, ONE PER LINE.    *
008400******************************************************************
008500                                                                  
008600 FD  QUERY-FILE.                                                  
008700                                                                  
008800 01  QUERY-REC.                                                   
008900     05  QF-QUERY-TEXT          PIC X(120).                       
009000     05  QF-REFINEMENT-TEXT     PIC X(40).                        
009100     05  QF-EXISTING-INTENT     PIC X(383).                       
009200                                                                  
009300******************************************************************
009400*   INTENT-OUT-FILE - THE BUILT/REFINED INTENT RECORD            *
009500******************************************************************
009600                                                                  
009700 FD  INTENT-OUT-FILE.                                             
009800                                                                  
009900 01  INTENT-OUT-REC.                                              
010000     05  IO-INTENT-LINE         PIC X(383).                       
010100                                                                  
010200******************************************************************
010300*   SUMMARY-OUT-FILE - ONE-LINE SUMMARY TEXT                     *
010400******************************************************************
010500                                                                  
010600 FD  SUMMARY-OUT-FILE.                                            
010700                                                                  
010800 01  SUMMARY-OUT-REC            PIC X(160).                       
010900                                                                  
011000 /                                                                
011100 WORKING-STORAGE SECTION.                                         
011200*************************                                         
011300                                                                  
011400 COPY INTNREC.                                                    
011500                                                                  
011600 01  WORKING-INTENT             REDEFINES INTN-RECORD.            
011700     05  FILLER                 PIC X(383).                       
011800                                                                  
011900******************************************************************
012000*                        SWITCHES                                *
012100******************************************************************
012200                                                                  
012300 01  WS-SWITCHES.                                                 
012400     05  SW-END-OF-FILE         PIC X.                            
012500         88  END-OF-FILE            VALUE "Y".                    
012600     05  SW-REFINEMENT          PIC X.                            
012700         88  REFINEMENT-REQUESTED   VALUE "Y".                    
012800     05  SW-FOUND               PIC X.                            
012900         88  FOUND-MATCH            VALUE "Y".                    
013000     05  SW-EMO-PRESENT         PIC X.                            
013100         88  EMO-TAG-PRESENT        VALUE "Y".                    
013200                                                                  
013300******************************************************************
013400*                      ACCUMULATORS                              *
013500******************************************************************
013600                                                                  
013700 01  WS-ACCUMULATORS.                                             
013800     05  AC-QUERY-COUNT         PIC S9(5)  COMP.                  
013900     05  AC-EMO-SLOT            PIC S9(2)  COMP.                  
014000     05  AC-NEG-SLOT            PIC S9(2)  COMP.                  
014100     05  AC-USAGE-SLOT          PIC S9(2)  COMP.                  
014200                                                                  
014300******************************************************************
014400*                  KEYWORD SCAN WORK AREA                        *
014500******************************************************************
014600                                                                  
014700 01  WS-SCAN-AREA.                                                
014800     05  WS-QUERY-UC            PIC X(120).                       
014900     05  WS-SEARCH-FOR          PIC X(20).                        
015000     05  WS-SEARCH-LEN          PIC S9(2)  COMP.                  
015100     05  WS-SCAN-POS            PIC S9(3)  COMP.                  
015200     05  WS-SCAN-LIMIT          PIC S9(3)  COMP.                  
015300     05  WS-MATCH-POS           PIC S9(3)  COMP.                  
015400                                                                  
015500 01  WS-LOWER-UPPER-TABLES.                                       
015600     05  WS-LOWER-ALPHABET      PIC X(26)                         
015700         VALUE "abcdefghijklmnopqrstuvwxyz".                      
015800     05  WS-UPPER-ALPHABET      PIC X(26)                         
015900         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                      
016000                                                                  
016100******************************************************************
016200*              BUDGET EXTRACTION WORK AREA                       *
016300******************************************************************
016400                                                                  
016500 01  WS-BUDGET-WORK.                                              
016600     05  WS-BUDGET-DIGIT-9      PIC 9.                            
016700     05  WS-BUDGET-DIGIT-CT     PIC S9(2)  COMP.                  
016800     05  WS-BUDGET-HAS-K        PIC X.                            
016900         88  BUDGET-HAS-K           VALUE "Y".                    
017000     05  WS-BUDGET-HAS-COMMA    PIC X.                            
017100         88  BUDGET-HAS-COMMA       VALUE "Y".                    
017200     05  WS-BUDGET-NUMERIC      PIC 9(9)   COMP.                  
017300     05  WS-BUDGET-CHAR         PIC X.
017400     05  WS-BUDGET-SCAN-POS     PIC S9(3)  COMP.
017500
017600
017700 77  WS-BUDGET-BACK-POS         PIC S9(3)  COMP.
017800
017900******************************************************************
018000*      EMBEDDED KEYWORD TABLES (EMOTIONAL / NEGATIVE / USAGE)    *
018100*      SAME REDEFINES-A-VALUE-BLOCK IDIOM AS THE OLD MONTH       *
018200*      TABLE IN THE FCLST05 PARTS-DESCRIPTION PROGRAM.           *
018300******************************************************************
018400                                                                  
018500 01  EMO-KEYWORD-DATA.                                            
018600     05  FILLER PIC X(12) VALUE "FUN         ".                   
018700     05  FILLER PIC X(12) VALUE "ENJOYABLE   ".                   
018800     05  FILLER PIC X(12) VALUE "BLAST       ".                   
018900     05  FILLER PIC X(12) VALUE "EXCITING    ".                   
019000     05  FILLER PIC X(12) VALUE "THRILLING   ".                   
019100     05  FILLER PIC X(12) VALUE "EXHILARATNG ".                   
019200     05  FILLER PIC X(12) VALUE "AGGRESSIVE  ".                   
019300     05  FILLER PIC X(12) VALUE "MEAN        ".                   
019400     05  FILLER PIC X(12) VALUE "INTIMIDATNG ".                   
019500     05  FILLER PIC X(12) VALUE "LUXURY      ".                   
019600     05  FILLER PIC X(12) VALUE "LUXURIOUS   ".                   
019700     05  FILLER PIC X(12) VALUE "PREMIUM     ".                   
019800     05  FILLER PIC X(12) VALUE "FANCY       ".                   
019900     05  FILLER PIC X(12) VALUE "SPORTY      ".                   
020000     05  FILLER PIC X(12) VALUE "ATHLETIC    ".                   
020100     05  FILLER PIC X(12) VALUE "DYNAMIC     ".                   
020200     05  FILLER PIC X(12) VALUE "COMFORTABLE ".                   
020300     05  FILLER PIC X(12) VALUE "COMFY       ".                   
020400     05  FILLER PIC X(12) VALUE "RELAXING    ".                   
020500     05  FILLER PIC X(12) VALUE "PRACTICAL   ".                   
020600     05  FILLER PIC X(12) VALUE "SENSIBLE    ".                   
020700     05  FILLER PIC X(12) VALUE "USEFUL      ".                   
020800     05  FILLER PIC X(12) VALUE "UNIQUE      ".                   
020900     05  FILLER PIC X(12) VALUE "DIFFERENT   ".                   
021000     05  FILLER PIC X(12) VALUE "SPECIAL     ".                   
021100     05  FILLER PIC X(12) VALUE "STAND OUT   ".                   
021200     05  FILLER PIC X(12) VALUE "VALUE       ".                   
021300     05  FILLER PIC X(12) VALUE "DEAL        ".                   
021400     05  FILLER PIC X(12) VALUE "WORTH       ".                   
021500     05  FILLER PIC X(12) VALUE "BANG FOR BUC".                   
021600                                                                  
021700 01  EMO-KEYWORD-TABLE REDEFINES EMO-KEYWORD-DATA.                
021800     05  EKT-ENTRY OCCURS 30 TIMES PIC X(12).                     
021900                                                                  
022000 01  EMO-KEYWORD-TAG-DATA.                                        
022100     05  FILLER PIC X(12) VALUE "FUN         ".                   
022200     05  FILLER PIC X(12) VALUE "FUN         ".                   
022300     05  FILLER PIC X(12) VALUE "FUN         ".                   
022400     05  FILLER PIC X(12) VALUE "EXCITING    ".                   
022500     05  FILLER PIC X(12) VALUE "EXCITING    ".                   
022600     05  FILLER PIC X(12) VALUE "EXCITING    ".                   
022700     05  FILLER PIC X(12) VALUE "AGGRESSIVE  ".                   
022800     05  FILLER PIC X(12) VALUE "AGGRESSIVE  ".                   
022900     05  FILLER PIC X(12) VALUE "AGGRESSIVE  ".                   
023000     05  FILLER PIC X(12) VALUE "LUXURIOUS   ".                   
023100     05  FILLER PIC X(12) VALUE "LUXURIOUS   ".                   
023200     05  FILLER PIC X(12) VALUE "LUXURIOUS   ".                   
023300     05  FILLER PIC X(12) VALUE "LUXURIOUS   ".                   
023400     05  FILLER PIC X(12) VALUE "SPORTY      ".                   
023500     05  FILLER PIC X(12) VALUE "SPORTY      ".                   
023600     05  FILLER PIC X(12) VALUE "SPORTY      ".                   
023700     05  FILLER PIC X(12) VALUE "COMFORTABLE ".                   
023800     05  FILLER PIC X(12) VALUE "COMFORTABLE ".                   
023900     05  FILLER PIC X(12) VALUE "COMFORTABLE ".                   
024000     05  FILLER PIC X(12) VALUE "PRACTICAL   ".                   
024100     05  FILLER PIC X(12) VALUE "PRACTICAL   ".                   
024200     05  FILLER PIC X(12) VALUE "PRACTICAL   ".                   
024300     05  FILLER PIC X(12) VALUE "UNIQUE      ".                   
024400     05  FILLER PIC X(12) VALUE "UNIQUE      ".                   
024500     05  FILLER PIC X(12) VALUE "UNIQUE      ".                   
024600     05  FILLER PIC X(12) VALUE "UNIQUE      ".                   
024700     05  FILLER PIC X(12) VALUE "VALUE       ".                   
024800     05  FILLER PIC X(12) VALUE "VALUE       ".                   
024900     05  FILLER PIC X(12) VALUE "VALUE       ".                   
025000                                                                  
025100 01  EMO-KEYWORD-TAG-TABLE REDEFINES EMO-KEYWORD-TAG-DATA.        
025200     05  EKG-ENTRY OCCURS 30 TIMES PIC X(12).                     
025300                                                                  
025400 01  NEG-KEYWORD-DATA.                                            
025500     05  FILLER PIC X(12) VALUE "BORING      ".                   
025600     05  FILLER PIC X(12) VALUE "DULL        ".                   
025700     05  FILLER PIC X(12) VALUE "BLAND       ".                   
025800     05  FILLER PIC X(12) VALUE "SLOW        ".                   
025900     05  FILLER PIC X(12) VALUE "SLUGGISH    ".                   
026000     05  FILLER PIC X(12) VALUE "UNRELIABLE  ".                   
026100     05  FILLER PIC X(12) VALUE "BREAKS DOWN ".                   
026200     05  FILLER PIC X(12) VALUE "PROBLEMATIC ".                   
026300     05  FILLER PIC X(12) VALUE "EXPENSIVE   ".                   
026400     05  FILLER PIC X(12) VALUE "COSTLY      ".                   
026500     05  FILLER PIC X(12) VALUE "PRICEY      ".                   
026600     05  FILLER PIC X(12) VALUE "OLD         ".                   
026700     05  FILLER PIC X(12) VALUE "DATED       ".                   
026800     05  FILLER PIC X(12) VALUE "ANCIENT     ".                   
026900                                                                  
027000 01  NEG-KEYWORD-TABLE REDEFINES NEG-KEYWORD-DATA.                
027100     05  NKT-ENTRY OCCURS 14 TIMES PIC X(12).                     
027200                                                                  
027300 01  NEG-KEYWORD-TAG-DATA.                                        
027400     05  FILLER PIC X(12) VALUE "BORING      ".                   
027500     05  FILLER PIC X(12) VALUE "BORING      ".                   
027600     05  FILLER PIC X(12) VALUE "BORING      ".                   
027700     05  FILLER PIC X(12) VALUE "SLOW        ".                   
027800     05  FILLER PIC X(12) VALUE "SLOW        ".                   
027900     05  FILLER PIC X(12) VALUE "UNRELIABLE  ".                   
028000     05  FILLER PIC X(12) VALUE "UNRELIABLE  ".                   
028100     05  FILLER PIC X(12) VALUE "UNRELIABLE  ".                   
028200     05  FILLER PIC X(12) VALUE "EXPENSIVE   ".                   
028300     05  FILLER PIC X(12) VALUE "EXPENSIVE   ".                   
028400     05  FILLER PIC X(12) VALUE "EXPENSIVE   ".                   
028500     05  FILLER PIC X(12) VALUE "OLD         ".                   
028600     05  FILLER PIC X(12) VALUE "OLD         ".                   
028700     05  FILLER PIC X(12) VALUE "OLD         ".                   
028800                                                                  
028900 01  NEG-KEYWORD-TAG-TABLE REDEFINES NEG-KEYWORD-TAG-DATA.        
029000     05  NKG-ENTRY OCCURS 14 TIMES PIC X(12).                     
029100                                                                  
029200 01  USAGE-KEYWORD-DATA.                                          
029300     05  FILLER PIC X(12) VALUE "DAILY       ".                   
029400     05  FILLER PIC X(12) VALUE "COMMUTE     ".                   
029500     05  FILLER PIC X(12) VALUE "EVERYDAY    ".                   
029600     05  FILLER PIC X(12) VALUE "TRACK       ".                   
029700     05  FILLER PIC X(12) VALUE "RACE        ".                   
029800     05  FILLER PIC X(12) VALUE "WINTER      ".                   
029900     05  FILLER PIC X(12) VALUE "SNOW        ".                   
030000     05  FILLER PIC X(12) VALUE "ROAD TRIP   ".                   
030100     05  FILLER PIC X(12) VALUE "LONG DISTANC".                   
030200     05  FILLER PIC X(12) VALUE "WEEKEND     ".                   
030300                                                                  
030400 01  USAGE-KEYWORD-TABLE REDEFINES USAGE-KEYWORD-DATA.            
030500     05  UKT-ENTRY OCCURS 10 TIMES PIC X(12).                     
030600                                                                  
030700 01  USAGE-KEYWORD-TAG-DATA.                                      
030800     05  FILLER PIC X(10) VALUE "DAILY     ".                     
030900     05  FILLER PIC X(10) VALUE "DAILY     ".                     
031000     05  FILLER PIC X(10) VALUE "DAILY     ".                     
031100     05  FILLER PIC X(10) VALUE "TRACK     ".                     
031200     05  FILLER PIC X(10) VALUE "TRACK     ".                     
031300     05  FILLER PIC X(10) VALUE "WINTER    ".                     
031400     05  FILLER PIC X(10) VALUE "WINTER    ".                     
031500     05  FILLER PIC X(10) VALUE "ROAD-TRIP ".                     
031600     05  FILLER PIC X(10) VALUE "ROAD-TRIP ".                     
031700     05  FILLER PIC X(10) VALUE "WEEKEND   ".                     
031800                                                                  
031900 01  USAGE-KEYWORD-TAG-TABLE REDEFINES USAGE-KEYWORD-TAG-DATA.    
032000     05  UKG-ENTRY OCCURS 10 TIMES PIC X(10).                     
032100                                                                  
032200 01  BRAND-KEYWORD-DATA.                                          
032300     05  FILLER PIC X(12) VALUE "BMW         ".                   
032400     05  FILLER PIC X(12) VALUE "AUDI        ".                   
032500     05  FILLER PIC X(12) VALUE "MERCEDES    ".                   
032600     05  FILLER PIC X(12) VALUE "LEXUS       ".                   
032700     05  FILLER PIC X(12) VALUE "PORSCHE     ".                   
032800     05  FILLER PIC X(12) VALUE "TESLA       ".                   
032900     05  FILLER PIC X(12) VALUE "GENESIS     ".                   
033000     05  FILLER PIC X(12) VALUE "KIA         ".                   
033100     05  FILLER PIC X(12) VALUE "HONDA       ".                   
033200     05  FILLER PIC X(12) VALUE "TOYOTA      ".                   
033300     05  FILLER PIC X(12) VALUE "FORD        ".                   
033400     05  FILLER PIC X(12) VALUE "CHEVROLET   ".                   
033500     05  FILLER PIC X(12) VALUE "DODGE       ".                   
033600     05  FILLER PIC X(12) VALUE "SUBARU      ".                   
033700     05  FILLER PIC X(12) VALUE "VOLKSWAGEN  ".                   
033800     05  FILLER PIC X(12) VALUE "MAZDA       ".                   
033900     05  FILLER PIC X(12) VALUE "INFINITI    ".                   
034000     05  FILLER PIC X(12) VALUE "ACURA       ".                   
034100     05  FILLER PIC X(12) VALUE "ALFA ROMEO  ".                   
034200     05  FILLER PIC X(12) VALUE "CADILLAC    ".                   
034300                                                                  
034400 01  BRAND-KEYWORD-TABLE REDEFINES BRAND-KEYWORD-DATA.            
034500     05  BKT-ENTRY OCCURS 20 TIMES PIC X(12).                     
034600                                                                  
034700 01  BODY-STYLE-KEYWORD-DATA.                                     
034800     05  FILLER PIC X(12) VALUE "SEDAN       ".                   
034900     05  FILLER PIC X(12) VALUE "COUPE       ".                   
035000     05  FILLER PIC X(12) VALUE "HATCHBACK   ".                   
035100     05  FILLER PIC X(12) VALUE "SUV         ".                   
035200     05  FILLER PIC X(12) VALUE "TRUCK       ".                   
035300     05  FILLER PIC X(12) VALUE "WAGON       ".                   
035400     05  FILLER PIC X(12) VALUE "CONVERTIBLE ".                   
035500                                                                  
035600 01  BODY-STYLE-KEYWORD-TABLE REDEFINES BODY-STYLE-KEYWORD-DATA.  
035700     05  BST-ENTRY OCCURS 7 TIMES PIC X(12).                      
035800                                                                  
035900******************************************************************
036000*                       WORK AREA FIELDS                         *
036100******************************************************************
036200                                                                  
036300 01  WORK-AREA.                                                   
036400     05  WA-TABLE-SUB           PIC S9(2)  COMP.                  
036500     05  WA-REF-TEXT            PIC X(40).                        
036600     05  WA-REF-TAIL            PIC X(80).                        
036700     05  WA-DEL-POS             PIC S9(3)  COMP.                  
036800     05  WA-SUMMARY-TEXT        PIC X(160).                       
036900     05  WA-SUMMARY-PTR         PIC S9(3)  COMP VALUE 1.          
037000                                                                  
037100 /                                                                
037200 PROCEDURE DIVISION.                                              
037300*******************                                               
037400******************************************************************
037500*  MAIN-PROGRAM.  DRIVES A SINGLE QUERY (OR REFINEMENT) THROUGH  *
037600*  EXTRACTION/REFINEMENT AND SUMMARY.                            *
037700******************************************************************
037800                                                                  
037900 MAIN-PROGRAM.                                                    
038000                                                                  
038100     PERFORM A-100-INITIALIZATION.                                
038200     PERFORM B-100-READ-QUERY.                                    
038300     PERFORM C-100-EXTRACT-OR-REFINE.                             
038400     PERFORM E-100-BUILD-SUMMARY.                                 
038500     PERFORM F-100-WRITE-OUTPUT.                                  
038600     PERFORM G-100-WRAP-UP.                                       
038700     STOP RUN.                                                    
038800                                                                  
038900******************************************************************
039000*                   HOUSEKEEPING PARAGRAPH                       *
039100******************************************************************
039200                                                                  
039300 A-100-INITIALIZATION.                                            
039400                                                                  
039500     OPEN INPUT  QUERY-FILE.                                      
039600     OPEN OUTPUT INTENT-OUT-FILE.                                 
039700     OPEN OUTPUT SUMMARY-OUT-FILE.                                
039800     MOVE "N" TO SW-END-OF-FILE.                                  
039900     MOVE "N" TO SW-REFINEMENT.                                   
040000     INITIALIZE INTN-RECORD.                                      
040100     MOVE 0.50 TO INTN-PERF-PRI.                                  
040200     MOVE 0.50 TO INTN-REL-PRI.                                   
040300     MOVE 0.50 TO INTN-COMF-PRI.                                  
040400                                                                  
040500******************************************************************
040600*                READ THE INPUT QUERY RECORD                     *
040700******************************************************************
040800                                                                  
040900 B-100-READ-QUERY.                                                
041000                                                                  
041100     READ QUERY-FILE                                              
041200         AT END                                                   
041300             MOVE "Y" TO SW-END-OF-FILE.                          
041400                                                                  
041500     IF NOT END-OF-FILE                                           
041600         MOVE QF-QUERY-TEXT TO INTN-RAW-QUERY                     
041700         MOVE QF-QUERY-TEXT TO WS-QUERY-UC                        
041800         INSPECT WS-QUERY-UC                                      
041900             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET    
042000         IF QF-REFINEMENT-TEXT NOT = SPACES                       
042100             MOVE "Y" TO SW-REFINEMENT.                           
042200                                                                  
042300 /                                                                
042400******************************************************************
042500*   CONTROL PARAGRAPH -- EXTRACT A FRESH INTENT (U1) OR REFINE   *
042600*   AN EXISTING ONE (U2), DEPENDING ON WHETHER A REFINEMENT      *
042700*   PHRASE CAME IN WITH THE QUERY RECORD.                        *
042800******************************************************************
042900                                                                  
043000 C-100-EXTRACT-OR-REFINE.                                         
043100                                                                  
043200     IF REFINEMENT-REQUESTED                                      
043300         PERFORM D-100-REFINE-INTENT                              
043400     ELSE                                                         
043500         PERFORM C-200-EXTRACT-BUDGET                             
043600         PERFORM C-300-EXTRACT-PRIORITIES                         
043700         PERFORM C-400-EXTRACT-DRIVETRAIN                         
043800         PERFORM C-500-EXTRACT-BODY-STYLE                         
043900         PERFORM C-600-EXTRACT-EMO-TAGS                           
044000         PERFORM C-700-EXTRACT-NEG-TAGS                           
044100         PERFORM C-800-EXTRACT-REF-CAR                            
044200         PERFORM C-900-EXTRACT-USAGE.                             
044300                                                                  
044400******************************************************************
044500*   U1 BUDGET -- "UNDER N" / "BELOW N" / "LESS THAN N" /         *
044600*   "N MAX" / "N BUDGET" / "AROUND N" / "$35,000" STYLE AMOUNT.  *
044700*   FIRST PATTERN THAT SCANS FOUND WINS.                         *
044800******************************************************************
044900                                                                  
045000 C-200-EXTRACT-BUDGET.                                            
045100
045200     MOVE 6 TO WS-SEARCH-LEN.
045300     MOVE "UNDER " TO WS-SEARCH-FOR.
045400     PERFORM Z-100-SCAN-QUERY.
045500     IF FOUND-MATCH
045600         PERFORM C-210-PULL-BUDGET-NUMBER
045700     ELSE
045800         MOVE 6 TO WS-SEARCH-LEN
045900         MOVE "BELOW " TO WS-SEARCH-FOR
046000         PERFORM Z-100-SCAN-QUERY
046100         IF FOUND-MATCH
046200             PERFORM C-210-PULL-BUDGET-NUMBER
046300         ELSE
046400             MOVE 10 TO WS-SEARCH-LEN
046500             MOVE "LESS THAN " TO WS-SEARCH-FOR
046600             PERFORM Z-100-SCAN-QUERY
046700             IF FOUND-MATCH
046800                 PERFORM C-210-PULL-BUDGET-NUMBER
046900             ELSE
047000                 PERFORM C-212-CHECK-MAX-BUDGET-SFX
047100                     THRU C-212-EXIT
047200                 IF NOT FOUND-MATCH
047300                     MOVE 6 TO WS-SEARCH-LEN
047400                     MOVE "AROUND " TO WS-SEARCH-FOR
047500                     PERFORM Z-100-SCAN-QUERY
047600                     IF FOUND-MATCH
047700                         PERFORM C-210-PULL-BUDGET-NUMBER
047800                     ELSE
047900                         MOVE 1 TO WS-SEARCH-LEN
048000                         MOVE "$" TO WS-SEARCH-FOR
048100                         PERFORM Z-100-SCAN-QUERY
048200                         IF FOUND-MATCH
048300                             PERFORM C-210-PULL-BUDGET-NUMBER.
048400                                                                  
048500******************************************************************
048600*   SCAN FORWARD FROM THE MATCHED KEYWORD FOR A RUN OF DIGITS    *
048700*   AND COMMAS, THEN APPLY THE THOUSANDS / COMMA / "K" RULES.    *
048800******************************************************************
048900                                                                  
049000 C-210-PULL-BUDGET-NUMBER.                                        
049100                                                                  
049200     MOVE 0 TO WS-BUDGET-DIGIT-CT.                                
049300     MOVE 0 TO WS-BUDGET-NUMERIC.                                 
049400     MOVE "N" TO WS-BUDGET-HAS-K.                                 
049500     MOVE "N" TO WS-BUDGET-HAS-COMMA.                             
049600     COMPUTE WS-BUDGET-SCAN-POS =                                 
049700         WS-MATCH-POS + WS-SEARCH-LEN.                            
049800                                                                  
049900     PERFORM C-220-SCAN-ONE-BUDGET-CHAR                           
050000         UNTIL WS-BUDGET-SCAN-POS > 120                           
050100         OR WS-BUDGET-DIGIT-CT > 8.                               
050200                                                                  
050300     IF WS-BUDGET-DIGIT-CT > 0 AND                                
050400        (BUDGET-HAS-K OR WS-BUDGET-DIGIT-CT NOT > 3)              
050500         MULTIPLY 1000 BY WS-BUDGET-NUMERIC.                      
050600     IF WS-BUDGET-DIGIT-CT > 0                                    
050700         MOVE WS-BUDGET-NUMERIC TO INTN-BUDGET-MAX.               
050800                                                                  
050900 C-220-SCAN-ONE-BUDGET-CHAR.                                      
051000                                                                  
051100     MOVE WS-QUERY-UC (WS-BUDGET-SCAN-POS : 1)                    
051200         TO WS-BUDGET-CHAR.                                       
051300     IF WS-BUDGET-CHAR IS NUMERIC                                 
051400         ADD 1 TO WS-BUDGET-DIGIT-CT                              
051500         MOVE WS-BUDGET-CHAR TO WS-BUDGET-DIGIT-9                 
051600         COMPUTE WS-BUDGET-NUMERIC =                              
051700             WS-BUDGET-NUMERIC * 10 + WS-BUDGET-DIGIT-9           
051800     ELSE                                                         
051900         IF WS-BUDGET-CHAR = ","                                  
052000             MOVE "Y" TO WS-BUDGET-HAS-COMMA                      
052100         ELSE                                                     
052200             IF WS-BUDGET-CHAR = "K"                              
052300                 MOVE "Y" TO WS-BUDGET-HAS-K                      
052400                 MOVE 999 TO WS-BUDGET-SCAN-POS                   
052500             ELSE                                                 
052600                 IF WS-BUDGET-DIGIT-CT > 0                        
052700                     MOVE 999 TO WS-BUDGET-SCAN-POS.              
052800     IF WS-BUDGET-SCAN-POS NOT = 999
052900         ADD 1 TO WS-BUDGET-SCAN-POS.
053000
053100******************************************************************
053200*   C-212 CATCHES THE "N MAX" / "N BUDGET" SUFFIX FORM, WHERE    *
053300*   THE NUMBER SITS BEFORE THE KEYWORD RATHER THAN AFTER IT      *
053400*   (REQ AM-207).  ON A HIT IT WALKS BACKWARD OFF THE KEYWORD    *
053500*   TO FIND WHERE THE NUMBER STARTS, THEN HANDS OFF TO THE       *
053600*   SAME FORWARD DIGIT SCAN (C-220) USED BY THE OTHER PATTERNS.  *
053700******************************************************************
053800
053900 C-212-CHECK-MAX-BUDGET-SFX.                                      
054000
054100    MOVE 4 TO WS-SEARCH-LEN.
054200    MOVE " MAX" TO WS-SEARCH-FOR.
054300    PERFORM Z-100-SCAN-QUERY.
054400    IF FOUND-MATCH
054500        PERFORM C-216-PULL-BUDGET-NUMBER-BACK
054600        GO TO C-212-EXIT.
054700    MOVE 7 TO WS-SEARCH-LEN.
054800    MOVE " BUDGET" TO WS-SEARCH-FOR.
054900    PERFORM Z-100-SCAN-QUERY.
055000    IF FOUND-MATCH
055100        PERFORM C-216-PULL-BUDGET-NUMBER-BACK.
055200
055300 C-212-EXIT.                                                      
055400    EXIT.
055500
055600 C-216-PULL-BUDGET-NUMBER-BACK.                                   
055700
055800    MOVE 0 TO WS-BUDGET-DIGIT-CT.
055900    MOVE 0 TO WS-BUDGET-NUMERIC.
056000    MOVE "N" TO WS-BUDGET-HAS-K.
056100    MOVE "N" TO WS-BUDGET-HAS-COMMA.
056200    COMPUTE WS-BUDGET-BACK-POS = WS-MATCH-POS - 1.
056300    MOVE "N" TO SW-FOUND.
056400    PERFORM C-217-FIND-NUMBER-START-BACK
056500        UNTIL WS-BUDGET-BACK-POS < 1 OR FOUND-MATCH.
056600    IF FOUND-MATCH
056700        ADD 1 TO WS-BUDGET-BACK-POS
056800    ELSE
056900        MOVE 1 TO WS-BUDGET-BACK-POS.
057000    MOVE WS-BUDGET-BACK-POS TO WS-BUDGET-SCAN-POS.
057100
057200    PERFORM C-220-SCAN-ONE-BUDGET-CHAR
057300        UNTIL WS-BUDGET-SCAN-POS > 120
057400        OR WS-BUDGET-DIGIT-CT > 8.
057500
057600    IF WS-BUDGET-DIGIT-CT > 0 AND
057700       (BUDGET-HAS-K OR WS-BUDGET-DIGIT-CT NOT > 3)
057800        MULTIPLY 1000 BY WS-BUDGET-NUMERIC.
057900    IF WS-BUDGET-DIGIT-CT > 0
058000        MOVE WS-BUDGET-NUMERIC TO INTN-BUDGET-MAX.
058100
058200 C-217-FIND-NUMBER-START-BACK.                                    
058300
058400    MOVE WS-QUERY-UC (WS-BUDGET-BACK-POS : 1) TO WS-BUDGET-CHAR.
058500    IF WS-BUDGET-CHAR IS NUMERIC OR WS-BUDGET-CHAR = ","
058600        SUBTRACT 1 FROM WS-BUDGET-BACK-POS
058700    ELSE
058800        MOVE "Y" TO SW-FOUND.
058900
059000 /                                                                
059100******************************************************************
059200*   U1 PRIORITIES -- PERFORMANCE / RELIABILITY / COMFORT.        *
059300******************************************************************
059400                                                                  
059500 C-300-EXTRACT-PRIORITIES.                                        
059600                                                                  
059700     MOVE 4 TO WS-SEARCH-LEN.                                     
059800     MOVE "FAST" TO WS-SEARCH-FOR.                                
059900     PERFORM Z-100-SCAN-QUERY.                                    
060000     IF FOUND-MATCH                                               
060100         MOVE 0.80 TO INTN-PERF-PRI                               
060200     ELSE                                                         
060300         MOVE 5 TO WS-SEARCH-LEN                                  
060400         MOVE "QUICK" TO WS-SEARCH-FOR                            
060500         PERFORM Z-100-SCAN-QUERY                                 
060600         IF FOUND-MATCH                                           
060700             MOVE 0.80 TO INTN-PERF-PRI                           
060800         ELSE                                                     
060900             MOVE 8 TO WS-SEARCH-LEN                              
061000             MOVE "POWERFUL" TO WS-SEARCH-FOR                     
061100             PERFORM Z-100-SCAN-QUERY                             
061200             IF FOUND-MATCH                                       
061300                 MOVE 0.80 TO INTN-PERF-PRI                       
061400             ELSE                                                 
061500                 MOVE 6 TO WS-SEARCH-LEN                          
061600                 MOVE "SPORTY" TO WS-SEARCH-FOR                   
061700                 PERFORM Z-100-SCAN-QUERY                         
061800                 IF FOUND-MATCH                                   
061900                     MOVE 0.80 TO INTN-PERF-PRI.                  
062000                                                                  
062100     MOVE 8 TO WS-SEARCH-LEN.                                     
062200     MOVE "RELIABLE" TO WS-SEARCH-FOR.                            
062300     PERFORM Z-100-SCAN-QUERY.                                    
062400     IF FOUND-MATCH                                               
062500         MOVE 0.80 TO INTN-REL-PRI                                
062600     ELSE                                                         
062700         MOVE 10 TO WS-SEARCH-LEN                                 
062800         MOVE "DEPENDABLE" TO WS-SEARCH-FOR                       
062900         PERFORM Z-100-SCAN-QUERY                                 
063000         IF FOUND-MATCH                                           
063100             MOVE 0.80 TO INTN-REL-PRI                            
063200         ELSE                                                     
063300             MOVE 10 TO WS-SEARCH-LEN                             
063400             MOVE "BULLETPROO" TO WS-SEARCH-FOR                   
063500             PERFORM Z-100-SCAN-QUERY                             
063600             IF FOUND-MATCH                                       
063700                 MOVE 0.80 TO INTN-REL-PRI.                       
063800                                                                  
063900     MOVE 11 TO WS-SEARCH-LEN.                                    
064000     MOVE "COMFORTABLE" TO WS-SEARCH-FOR.                         
064100     PERFORM Z-100-SCAN-QUERY.                                    
064200     IF FOUND-MATCH                                               
064300         MOVE 0.70 TO INTN-COMF-PRI                               
064400     ELSE                                                         
064500         MOVE 6 TO WS-SEARCH-LEN                                  
064600         MOVE "COMMUTE" TO WS-SEARCH-FOR                          
064700         PERFORM Z-100-SCAN-QUERY                                 
064800         IF FOUND-MATCH                                           
064900             MOVE 0.70 TO INTN-COMF-PRI.                          
065000                                                                  
065100 /                                                                
065200******************************************************************
065300*   U1 DRIVETRAIN -- AWD TESTED BEFORE RWD BEFORE FWD.           *
065400******************************************************************
065500                                                                  
065600 C-400-EXTRACT-DRIVETRAIN.                                        
065700                                                                  
065800     MOVE 3 TO WS-SEARCH-LEN.                                     
065900     MOVE "AWD" TO WS-SEARCH-FOR.                                 
066000     PERFORM Z-100-SCAN-QUERY.                                    
066100     IF FOUND-MATCH                                               
066200         MOVE "AWD" TO INTN-DRIVETRAIN                            
066300     ELSE                                                         
066400         MOVE 10 TO WS-SEARCH-LEN                                 
066500         MOVE "ALL WHEEL " TO WS-SEARCH-FOR                       
066600         PERFORM Z-100-SCAN-QUERY                                 
066700         IF FOUND-MATCH                                           
066800             MOVE "AWD" TO INTN-DRIVETRAIN                        
066900         ELSE                                                     
067000             MOVE 4 TO WS-SEARCH-LEN                              
067100             MOVE "SNOW" TO WS-SEARCH-FOR                         
067200             PERFORM Z-100-SCAN-QUERY                             
067300             IF FOUND-MATCH                                       
067400                 MOVE "AWD" TO INTN-DRIVETRAIN                    
067500             ELSE                                                 
067600                 MOVE 6 TO WS-SEARCH-LEN                          
067700                 MOVE "WINTER" TO WS-SEARCH-FOR                   
067800                 PERFORM Z-100-SCAN-QUERY                         
067900                 IF FOUND-MATCH                                   
068000                     MOVE "AWD" TO INTN-DRIVETRAIN.               
068100                                                                  
068200     IF INTN-DRIVETRAIN = SPACES                                  
068300         MOVE 3 TO WS-SEARCH-LEN                                  
068400         MOVE "RWD" TO WS-SEARCH-FOR                              
068500         PERFORM Z-100-SCAN-QUERY                                 
068600         IF FOUND-MATCH                                           
068700             MOVE "RWD" TO INTN-DRIVETRAIN                        
068800         ELSE                                                     
068900             MOVE 11 TO WS-SEARCH-LEN                             
069000             MOVE "REAR WHEEL " TO WS-SEARCH-FOR                  
069100             PERFORM Z-100-SCAN-QUERY                             
069200             IF FOUND-MATCH                                       
069300                 MOVE "RWD" TO INTN-DRIVETRAIN.                   
069400                                                                  
069500     IF INTN-DRIVETRAIN = SPACES                                  
069600         MOVE 3 TO WS-SEARCH-LEN                                  
069700         MOVE "FWD" TO WS-SEARCH-FOR                              
069800         PERFORM Z-100-SCAN-QUERY                                 
069900         IF FOUND-MATCH                                           
070000             MOVE "FWD" TO INTN-DRIVETRAIN                        
070100         ELSE                                                     
070200             MOVE 12 TO WS-SEARCH-LEN                             
070300             MOVE "FRONT WHEEL " TO WS-SEARCH-FOR                 
070400             PERFORM Z-100-SCAN-QUERY                             
070500             IF FOUND-MATCH                                       
070600                 MOVE "FWD" TO INTN-DRIVETRAIN.                   
070700                                                                  
070800 /                                                                
070900******************************************************************
071000*   U1 BODY STYLE -- FIRST HIT IN TABLE ORDER WINS.              *
071100******************************************************************
071200                                                                  
071300 C-500-EXTRACT-BODY-STYLE.                                        
071400                                                                  
071500     MOVE 1 TO WA-TABLE-SUB.                                      
071600     PERFORM C-510-SCAN-ONE-BODY-STYLE                            
071700         UNTIL WA-TABLE-SUB > 7                                   
071800         OR INTN-BODY-STYLE NOT = SPACES.                         
071900                                                                  
072000 C-510-SCAN-ONE-BODY-STYLE.                                       
072100                                                                  
072200     MOVE BST-ENTRY (WA-TABLE-SUB) TO WS-SEARCH-FOR.              
072300     MOVE 12 TO WS-SEARCH-LEN.                                    
072400     PERFORM Z-100-SCAN-QUERY.                                    
072500     IF FOUND-MATCH                                               
072600         MOVE BST-ENTRY (WA-TABLE-SUB) TO INTN-BODY-STYLE.        
072700     ADD 1 TO WA-TABLE-SUB.                                       
072800                                                                  
072900 /                                                                
073000******************************************************************
073100*   U1 EMOTIONAL TAGS -- KEYWORD TABLE LOOKUP; SET THE MATCHING  *
073200*   TAG IN THE NEXT FREE INTN-EMO-TAGS SLOT IF NOT ALREADY SET.  *
073300******************************************************************
073400                                                                  
073500 C-600-EXTRACT-EMO-TAGS.                                          
073600                                                                  
073700     MOVE 1 TO WA-TABLE-SUB.                                      
073800     MOVE 1 TO AC-EMO-SLOT.                                       
073900     PERFORM C-610-SCAN-ONE-EMO-KEYWORD                           
074000         UNTIL WA-TABLE-SUB > 30 OR AC-EMO-SLOT > 5.              
074100                                                                  
074200 C-610-SCAN-ONE-EMO-KEYWORD.                                      
074300                                                                  
074400     MOVE EKT-ENTRY (WA-TABLE-SUB) TO WS-SEARCH-FOR.              
074500     MOVE 12 TO WS-SEARCH-LEN.                                    
074600     PERFORM Z-100-SCAN-QUERY.                                    
074700     IF FOUND-MATCH                                               
074800         PERFORM Z-300-ADD-EMO-TAG-IF-NEW.                        
074900     ADD 1 TO WA-TABLE-SUB.                                       
075000                                                                  
075100******************************************************************
075200*   U1 NEGATIVE TAGS -- SAME LOOKUP SHAPE AS EMOTIONAL TAGS.     *
075300*   "NOT BORING" ADDS NEGATIVE "BORING" PLUS EMOTIONAL "FUN"     *
075400*   (HELP DESK TICKET AM-4471, SEE MAINTENANCE LOG).             *
075500******************************************************************
075600                                                                  
075700 C-700-EXTRACT-NEG-TAGS.                                          
075800                                                                  
075900     MOVE 1 TO WA-TABLE-SUB.                                      
076000     MOVE 1 TO AC-NEG-SLOT.                                       
076100     PERFORM C-710-SCAN-ONE-NEG-KEYWORD                           
076200         UNTIL WA-TABLE-SUB > 14 OR AC-NEG-SLOT > 5.              
076300                                                                  
076400     MOVE 11 TO WS-SEARCH-LEN.                                    
076500     MOVE "NOT BORING " TO WS-SEARCH-FOR.                         
076600     PERFORM Z-100-SCAN-QUERY.                                    
076700     IF FOUND-MATCH                                               
076800         PERFORM Z-400-ADD-NEG-TAG-IF-NEW                         
076900         MOVE "FUN         " TO WS-SEARCH-FOR                     
077000         PERFORM Z-300-ADD-EMO-TAG-IF-NEW.                        
077100                                                                  
077200 C-710-SCAN-ONE-NEG-KEYWORD.                                      
077300                                                                  
077400     MOVE NKT-ENTRY (WA-TABLE-SUB) TO WS-SEARCH-FOR.              
077500     MOVE 12 TO WS-SEARCH-LEN.                                    
077600     PERFORM Z-100-SCAN-QUERY.                                    
077700     IF FOUND-MATCH                                               
077800         PERFORM Z-400-ADD-NEG-TAG-IF-NEW.                        
077900     ADD 1 TO WA-TABLE-SUB.                                       
078000                                                                  
078100 /                                                                
078200******************************************************************
078300*   U1 REFERENCE CAR -- TEXT FOLLOWING "LIKE" / "SIMILAR TO" /   *
078400*   "SOMETHING LIKE", TRIMMED AT " BUT" OR ",", ACCEPTED ONLY    *
078500*   WHEN A KNOWN BRAND WORD APPEARS IN IT.                       *
078600******************************************************************
078700                                                                  
078800 C-800-EXTRACT-REF-CAR.                                           
078900                                                                  
079000     MOVE 5 TO WS-SEARCH-LEN.                                     
079100     MOVE "LIKE " TO WS-SEARCH-FOR.                               
079200     PERFORM Z-100-SCAN-QUERY.                                    
079300     IF NOT FOUND-MATCH                                           
079400         MOVE 11 TO WS-SEARCH-LEN                                 
079500         MOVE "SIMILAR TO " TO WS-SEARCH-FOR                      
079600         PERFORM Z-100-SCAN-QUERY.                                
079700     IF NOT FOUND-MATCH                                           
079800         MOVE 15 TO WS-SEARCH-LEN                                 
079900         MOVE "SOMETHING LIKE " TO WS-SEARCH-FOR                  
080000         PERFORM Z-100-SCAN-QUERY.                                
080100                                                                  
080200     IF FOUND-MATCH                                               
080300         COMPUTE WA-DEL-POS = WS-MATCH-POS + WS-SEARCH-LEN        
080400         MOVE SPACES TO WA-REF-TEXT                               
080500         IF WA-DEL-POS < 120                                      
080600             MOVE WS-QUERY-UC (WA-DEL-POS : 40) TO WA-REF-TEXT    
080700         PERFORM C-810-TRIM-REF-TAIL                              
080800         PERFORM C-820-CHECK-BRAND-WORD.                          
080900                                                                  
081000 C-810-TRIM-REF-TAIL.                                             
081100                                                                  
081200     MOVE 4 TO WS-SEARCH-LEN.                                     
081300     MOVE " BUT" TO WS-SEARCH-FOR.                                
081400     MOVE WA-REF-TEXT TO WS-QUERY-UC (1 : 40).                    
081500     MOVE 40 TO WS-SCAN-LIMIT.                                    
081600     PERFORM Z-100-SCAN-QUERY-SHORT.                              
081700     IF FOUND-MATCH AND WS-MATCH-POS > 1                          
081800         MOVE SPACES TO WA-REF-TEXT                               
081900         MOVE WS-QUERY-UC (1 : WS-MATCH-POS - 1) TO WA-REF-TEXT.  
082000                                                                  
082100 C-820-CHECK-BRAND-WORD.                                          
082200                                                                  
082300     MOVE 1 TO WA-TABLE-SUB.                                      
082400     MOVE "N" TO SW-FOUND.                                        
082500     PERFORM C-830-SCAN-ONE-BRAND                                 
082600         UNTIL WA-TABLE-SUB > 20 OR FOUND-MATCH.                  
082700     IF FOUND-MATCH                                               
082800         MOVE WA-REF-TEXT TO INTN-REF-CAR.                        
082900                                                                  
083000 C-830-SCAN-ONE-BRAND.                                            
083100                                                                  
083200     MOVE BKT-ENTRY (WA-TABLE-SUB) TO WS-SEARCH-FOR.              
083300     MOVE 12 TO WS-SEARCH-LEN.                                    
083400     MOVE WA-REF-TEXT TO WS-QUERY-UC (1 : 40).                    
083500     MOVE 40 TO WS-SCAN-LIMIT.                                    
083600     PERFORM Z-100-SCAN-QUERY-SHORT.                              
083700     ADD 1 TO WA-TABLE-SUB.                                       
083800                                                                  
083900 /                                                                
084000******************************************************************
084100*   U1 USAGE TAGS -- SAME KEYWORD-TABLE LOOKUP SHAPE.            *
084200******************************************************************
084300                                                                  
084400 C-900-EXTRACT-USAGE.                                             
084500                                                                  
084600     MOVE 1 TO WA-TABLE-SUB.                                      
084700     MOVE 1 TO AC-USAGE-SLOT.                                     
084800     PERFORM C-910-SCAN-ONE-USAGE-KEYWORD                         
084900         UNTIL WA-TABLE-SUB > 10 OR AC-USAGE-SLOT > 5.            
085000                                                                  
085100 C-910-SCAN-ONE-USAGE-KEYWORD.                                    
085200                                                                  
085300     MOVE UKT-ENTRY (WA-TABLE-SUB) TO WS-SEARCH-FOR.              
085400     MOVE 12 TO WS-SEARCH-LEN.                                    
085500     PERFORM Z-100-SCAN-QUERY.                                    
085600     IF FOUND-MATCH                                               
085700         PERFORM Z-500-ADD-USAGE-TAG-IF-NEW.                      
085800     ADD 1 TO WA-TABLE-SUB.                                       
085900                                                                  
086000 /                                                                
086100******************************************************************
086200*   U2 REFINEMENT -- FIRST MATCHING RULE ONLY.  ALL OTHER        *
086300*   INTENT FIELDS ARE ALREADY IN PLACE FROM QF-EXISTING-INTENT   *
086400*   (MOVED INTO INTN-RECORD IN D-100 BELOW) AND ARE LEFT ALONE.  *
086500******************************************************************
086600                                                                  
086700 D-100-REFINE-INTENT.                                             
086800                                                                  
086900     MOVE QF-EXISTING-INTENT TO INTN-RECORD.                      
087000                                                                  
087100     MOVE 7 TO WS-SEARCH-LEN.                                     
087200     MOVE "CHEAPER" TO WS-SEARCH-FOR.                             
087300     PERFORM Z-100-SCAN-QUERY.                                    
087400     IF NOT FOUND-MATCH                                           
087500         MOVE 14 TO WS-SEARCH-LEN                                 
087600         MOVE "LESS EXPENSIVE" TO WS-SEARCH-FOR                   
087700         PERFORM Z-100-SCAN-QUERY.                                
087800     IF FOUND-MATCH                                               
087900         PERFORM D-110-CUT-BUDGET                                 
088000     ELSE                                                         
088100         MOVE 14 TO WS-SEARCH-LEN                                 
088200         MOVE "MORE RELIABLE " TO WS-SEARCH-FOR                   
088300         PERFORM Z-100-SCAN-QUERY                                 
088400         IF NOT FOUND-MATCH                                       
088500             MOVE 8 TO WS-SEARCH-LEN                              
088600             MOVE "RELIABLE" TO WS-SEARCH-FOR                     
088700             PERFORM Z-100-SCAN-QUERY                             
088800         IF FOUND-MATCH                                           
088900             PERFORM D-120-BUMP-RELIABILITY                       
089000         ELSE                                                     
089100             PERFORM D-130-SPORTIER.
089200             IF NOT FOUND-MATCH
089300                 PERFORM D-140-FASTER.
089400             IF NOT FOUND-MATCH
089500                 PERFORM D-150-BIGGER.
089600             IF NOT FOUND-MATCH
089700                 PERFORM D-160-PRACTICAL.
089800             IF NOT FOUND-MATCH
089900                 PERFORM D-170-COMFORTABLE.
090000             IF NOT FOUND-MATCH
090100                 PERFORM D-180-AWD.
090200             IF NOT FOUND-MATCH
090300                 PERFORM D-190-SNOW.
090400             IF NOT FOUND-MATCH
090500                 PERFORM D-195-LUXURIOUS.
090600                                                                  
090700 D-110-CUT-BUDGET.                                                
090800                                                                  
090900     IF INTN-BUDGET-MAX > 0                                       
091000         COMPUTE INTN-BUDGET-MAX =                                
091100             INTN-BUDGET-MAX * 0.80.                              
091200                                                                  
091300 D-120-BUMP-RELIABILITY.                                          
091400                                                                  
091500     COMPUTE INTN-REL-PRI = INTN-REL-PRI + 0.25.                  
091600     IF INTN-REL-PRI > 1.00                                       
091700         MOVE 1.00 TO INTN-REL-PRI.                               
091800                                                                  
091900 D-130-SPORTIER.                                                  
092000                                                                  
092100     MOVE 8 TO WS-SEARCH-LEN.                                     
092200     MOVE "SPORTIER" TO WS-SEARCH-FOR.                            
092300     PERFORM Z-100-SCAN-QUERY.                                    
092400     IF NOT FOUND-MATCH                                           
092500         MOVE 9 TO WS-SEARCH-LEN                                  
092600         MOVE "MORE FUN " TO WS-SEARCH-FOR                        
092700         PERFORM Z-100-SCAN-QUERY.                                
092800     IF FOUND-MATCH                                               
092900         COMPUTE INTN-PERF-PRI = INTN-PERF-PRI + 0.20             
093000         PERFORM D-135-CAP-PERF-PRIORITY                          
093100         MOVE "SPORTY      " TO WS-SEARCH-FOR                     
093200         PERFORM Z-300-ADD-EMO-TAG-IF-NEW.                        
093300                                                                  
093400 D-135-CAP-PERF-PRIORITY.                                         
093500                                                                  
093600     IF INTN-PERF-PRI > 1.00                                      
093700         MOVE 1.00 TO INTN-PERF-PRI.                              
093800                                                                  
093900 D-140-FASTER.                                                    
094000                                                                  
094100     MOVE 6 TO WS-SEARCH-LEN.                                     
094200     MOVE "FASTER" TO WS-SEARCH-FOR.                              
094300     PERFORM Z-100-SCAN-QUERY.                                    
094400     IF NOT FOUND-MATCH                                           
094500         MOVE 11 TO WS-SEARCH-LEN                                 
094600         MOVE "MORE POWER " TO WS-SEARCH-FOR                      
094700         PERFORM Z-100-SCAN-QUERY.                                
094800     IF FOUND-MATCH                                               
094900         COMPUTE INTN-PERF-PRI = INTN-PERF-PRI + 0.25             
095000         PERFORM D-135-CAP-PERF-PRIORITY                          
095100         MOVE "FAST        " TO WS-SEARCH-FOR                     
095200         PERFORM Z-300-ADD-EMO-TAG-IF-NEW.                        
095300                                                                  
095400 D-150-BIGGER.                                                    
095500                                                                  
095600     MOVE 6 TO WS-SEARCH-LEN.                                     
095700     MOVE "BIGGER" TO WS-SEARCH-FOR.                              
095800     PERFORM Z-100-SCAN-QUERY.                                    
095900     IF FOUND-MATCH                                               
096000         IF INTN-BODY-STYLE = "COUPE       "                      
096100             MOVE "SEDAN       " TO INTN-BODY-STYLE               
096200         ELSE                                                     
096300             IF INTN-BODY-STYLE = "SEDAN       "                  
096400                 MOVE "SUV         " TO INTN-BODY-STYLE.          
096500                                                                  
096600 D-160-PRACTICAL.                                                 
096700                                                                  
096800     MOVE 15 TO WS-SEARCH-LEN.                                    
096900     MOVE "MORE PRACTICAL " TO WS-SEARCH-FOR.                     
097000     PERFORM Z-100-SCAN-QUERY.                                    
097100     IF NOT FOUND-MATCH                                           
097200         MOVE 9 TO WS-SEARCH-LEN                                  
097300         MOVE "PRACTICAL" TO WS-SEARCH-FOR                        
097400         PERFORM Z-100-SCAN-QUERY.                                
097500     IF FOUND-MATCH                                               
097600         COMPUTE INTN-COMF-PRI = INTN-COMF-PRI + 0.20             
097700         PERFORM D-165-CAP-COMF-PRIORITY                          
097800         MOVE "PRACTICAL   " TO WS-SEARCH-FOR                     
097900         PERFORM Z-300-ADD-EMO-TAG-IF-NEW.                        
098000                                                                  
098100 D-165-CAP-COMF-PRIORITY.                                         
098200                                                                  
098300     IF INTN-COMF-PRI > 1.00                                      
098400         MOVE 1.00 TO INTN-COMF-PRI.                              
098500                                                                  
098600 D-170-COMFORTABLE.                                               
098700                                                                  
098800     MOVE 16 TO WS-SEARCH-LEN.                                    
098900     MOVE "MORE COMFORTABL" TO WS-SEARCH-FOR.                     
099000     PERFORM Z-100-SCAN-QUERY.                                    
099100     IF FOUND-MATCH                                               
099200         COMPUTE INTN-COMF-PRI = INTN-COMF-PRI + 0.25             
099300         IF INTN-COMF-PRI > 1.00                                  
099400             MOVE 1.00 TO INTN-COMF-PRI.                          
099500                                                                  
099600 D-180-AWD.                                                       
099700                                                                  
099800     MOVE 3 TO WS-SEARCH-LEN.                                     
099900     MOVE "AWD" TO WS-SEARCH-FOR.                                 
100000     PERFORM Z-100-SCAN-QUERY.                                    
100100     IF NOT FOUND-MATCH                                           
100200         MOVE 10 TO WS-SEARCH-LEN                                 
100300         MOVE "ALL WHEEL " TO WS-SEARCH-FOR                       
100400         PERFORM Z-100-SCAN-QUERY.                                
100500     IF FOUND-MATCH                                               
100600         MOVE "AWD" TO INTN-DRIVETRAIN.                           
100700                                                                  
100800 D-190-SNOW.                                                      
100900                                                                  
101000     MOVE 4 TO WS-SEARCH-LEN.                                     
101100     MOVE "SNOW" TO WS-SEARCH-FOR.                                
101200     PERFORM Z-100-SCAN-QUERY.                                    
101300     IF NOT FOUND-MATCH                                           
101400         MOVE 6 TO WS-SEARCH-LEN                                  
101500         MOVE "WINTER" TO WS-SEARCH-FOR                           
101600         PERFORM Z-100-SCAN-QUERY.                                
101700     IF FOUND-MATCH                                               
101800         MOVE "AWD" TO INTN-DRIVETRAIN                            
101900         MOVE "WINTER    " TO WS-SEARCH-FOR                       
102000         PERFORM Z-500-ADD-USAGE-TAG-IF-NEW.                      
102100                                                                  
102200 D-195-LUXURIOUS.                                                 
102300                                                                  
102400     MOVE 15 TO WS-SEARCH-LEN.                                    
102500     MOVE "MORE LUXURIOUS " TO WS-SEARCH-FOR.                     
102600     PERFORM Z-100-SCAN-QUERY.                                    
102700     IF NOT FOUND-MATCH                                           
102800         MOVE 6 TO WS-SEARCH-LEN                                  
102900         MOVE "LUXURY" TO WS-SEARCH-FOR                           
103000         PERFORM Z-100-SCAN-QUERY.                                
103100     IF FOUND-MATCH                                               
103200         MOVE "LUXURIOUS   " TO WS-SEARCH-FOR                     
103300         PERFORM Z-300-ADD-EMO-TAG-IF-NEW.                        
103400                                                                  
103500 /                                                                
103600******************************************************************
103700*   U3 SUMMARY -- COMPOSE THE ONE-LINE "YOU WANT..." SENTENCE.   *
103800******************************************************************
103900                                                                  
104000 E-100-BUILD-SUMMARY.                                             
104100                                                                  
104200     MOVE SPACES TO WA-SUMMARY-TEXT.                              
104300     STRING "You want " DELIMITED BY SIZE                         
104400         INTO WA-SUMMARY-TEXT                                     
104500         WITH POINTER WA-SUMMARY-PTR.                             
104600                                                                  
104700     IF INTN-PERF-PRI > 0.70                                      
104800         STRING "a fast " DELIMITED BY SIZE                       
104900             INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR     
105000     ELSE                                                         
105100         IF INTN-PERF-PRI > 0.50                                  
105200             STRING "a sporty " DELIMITED BY SIZE                 
105300                 INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR 
105400         ELSE                                                     
105500             STRING "a " DELIMITED BY SIZE                        
105600                 INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR.
105700                                                                  
105800     IF INTN-REL-PRI > 0.70                                       
105900         STRING "reliable " DELIMITED BY SIZE                     
106000             INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR.    
106100                                                                  
106200     IF INTN-DRIVETRAIN NOT = SPACES                              
106300         STRING INTN-DRIVETRAIN DELIMITED BY SPACE                
106400             " " DELIMITED BY SIZE                                
106500             INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR.    
106600                                                                  
106700     IF INTN-BODY-STYLE NOT = SPACES                              
106800         STRING INTN-BODY-STYLE DELIMITED BY SPACE                
106900             INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR     
107000     ELSE                                                         
107100         STRING "car" DELIMITED BY SIZE                           
107200             INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR.    
107300                                                                  
107400     IF INTN-BUDGET-MAX > 0                                       
107500         STRING " under $" DELIMITED BY SIZE                      
107600             INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR.    
107700                                                                  
107800     PERFORM E-200-APPEND-SUMMARY-TAIL.                           
107900                                                                  
108000     STRING "." DELIMITED BY SIZE                                 
108100         INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR.        
108200                                                                  
108300 E-200-APPEND-SUMMARY-TAIL.                                       
108400                                                                  
108500     MOVE "FUN         " TO WS-SEARCH-FOR.                        
108600     PERFORM Z-600-EMO-TAG-PRESENT.                               
108700     IF EMO-TAG-PRESENT                                           
108800         MOVE "Y" TO SW-EMO-PRESENT                               
108900     ELSE                                                         
109000         MOVE "EXCITING    " TO WS-SEARCH-FOR                     
109100         PERFORM Z-600-EMO-TAG-PRESENT                            
109200         IF EMO-TAG-PRESENT                                       
109300             MOVE "Y" TO SW-EMO-PRESENT                           
109400         ELSE                                                     
109500             MOVE "N" TO SW-EMO-PRESENT.                          
109600                                                                  
109700     IF SW-EMO-PRESENT = "Y"                                      
109800         STRING " that's actually fun to drive" DELIMITED BY SIZE 
109900             INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR     
110000     ELSE                                                         
110100         MOVE "LUXURIOUS   " TO WS-SEARCH-FOR                     
110200         PERFORM Z-600-EMO-TAG-PRESENT                            
110300         IF EMO-TAG-PRESENT                                       
110400             STRING " with a premium feel" DELIMITED BY SIZE      
110500                 INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR 
110600         ELSE                                                     
110700             MOVE "PRACTICAL   " TO WS-SEARCH-FOR                 
110800             PERFORM Z-600-EMO-TAG-PRESENT                        
110900             IF EMO-TAG-PRESENT                                   
111000                 STRING " that's practical" DELIMITED BY SIZE     
111100                     INTO WA-SUMMARY-TEXT                         
111200                     WITH POINTER WA-SUMMARY-PTR.                 
111300                                                                  
111400     MOVE "BORING      " TO WS-SEARCH-FOR.                        
111500     PERFORM Z-700-NEG-TAG-PRESENT.                               
111600     IF FOUND-MATCH                                               
111700         STRING " (definitely not boring)" DELIMITED BY SIZE      
111800             INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR.    
111900                                                                  
112000     IF INTN-REF-CAR NOT = SPACES                                 
112100         STRING " -- something like a " DELIMITED BY SIZE         
112200             INTN-REF-CAR DELIMITED BY SIZE                       
112300             INTO WA-SUMMARY-TEXT WITH POINTER WA-SUMMARY-PTR.    
112400                                                                  
112500 /                                                                
112600******************************************************************
112700*          WRITE THE INTENT RECORD AND THE SUMMARY LINE          *
112800******************************************************************
112900                                                                  
113000 F-100-WRITE-OUTPUT.                                              
113100                                                                  
113200     MOVE INTN-RECORD TO IO-INTENT-LINE.                          
113300     WRITE INTENT-OUT-REC.                                        
113400     MOVE WA-SUMMARY-TEXT TO SUMMARY-OUT-REC.                     
113500     WRITE SUMMARY-OUT-REC.                                       
113600                                                                  
113700******************************************************************
113800*                    END OF JOB PARAGRAPH                        *
113900******************************************************************
114000                                                                  
114100 G-100-WRAP-UP.                                                   
114200                                                                  
114300     CLOSE QUERY-FILE                                             
114400           INTENT-OUT-FILE                                        
114500           SUMMARY-OUT-FILE.                                      
114600     DISPLAY " ".                                                 
114700     DISPLAY "FCEXT10 INTENT EXTRACTION RUN HAS TERMINATED".      
114800     DISPLAY " ".                                                 
114900                                                                  
115000 /                                                                
115100******************************************************************
115200*   Z-100 THRU Z-700 -- SHARED KEYWORD-SCAN UTILITY PARAGRAPHS.  *
115300*   SET WS-SEARCH-FOR/WS-SEARCH-LEN AND PERFORM Z-100 TO TEST    *
115400*   FOR A SUBSTRING ANYWHERE IN THE UPPER-CASED QUERY; THE       *
115500*   MATCH POSITION (IF ANY) COMES BACK IN WS-MATCH-POS.          *
115600******************************************************************
115700                                                                  
115800 Z-100-SCAN-QUERY.                                                
115900                                                                  
116000     MOVE "N" TO SW-FOUND.                                        
116100     MOVE 0 TO WS-MATCH-POS.                                      
116200     COMPUTE WS-SCAN-LIMIT = 121 - WS-SEARCH-LEN.                 
116300     MOVE 1 TO WS-SCAN-POS.                                       
116400     PERFORM Z-110-SCAN-ONE-POSITION                              
116500         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR FOUND-MATCH.        
116600                                                                  
116700 Z-110-SCAN-ONE-POSITION.                                         
116800                                                                  
116900     IF WS-QUERY-UC (WS-SCAN-POS : WS-SEARCH-LEN) =               
117000        WS-SEARCH-FOR (1 : WS-SEARCH-LEN)                         
117100         MOVE "Y" TO SW-FOUND                                     
117200         MOVE WS-SCAN-POS TO WS-MATCH-POS.                        
117300     ADD 1 TO WS-SCAN-POS.                                        
117400                                                                  
117500******************************************************************
117600*   Z-100-SCAN-QUERY-SHORT -- SAME SCAN, BUT OVER A SHORTER      *
117700*   FIELD ALREADY STAGED INTO WS-QUERY-UC (1:WS-SCAN-LIMIT),     *
117800*   USED WHEN SCANNING THE REFERENCE-CAR SNIPPET RATHER THAN     *
117900*   THE FULL QUERY.                                              *
118000******************************************************************
118100                                                                  
118200 Z-100-SCAN-QUERY-SHORT.                                          
118300                                                                  
118400     MOVE "N" TO SW-FOUND.                                        
118500     MOVE 0 TO WS-MATCH-POS.                                      
118600     MOVE 1 TO WS-SCAN-POS.                                       
118700     PERFORM Z-120-SCAN-ONE-SHORT-POSITION                        
118800         UNTIL WS-SCAN-POS > (WS-SCAN-LIMIT - WS-SEARCH-LEN + 1)  
118900         OR FOUND-MATCH.                                          
119000                                                                  
119100 Z-120-SCAN-ONE-SHORT-POSITION.                                   
119200                                                                  
119300     IF WS-QUERY-UC (WS-SCAN-POS : WS-SEARCH-LEN) =               
119400        WS-SEARCH-FOR (1 : WS-SEARCH-LEN)                         
119500         MOVE "Y" TO SW-FOUND                                     
119600         MOVE WS-SCAN-POS TO WS-MATCH-POS.                        
119700     ADD 1 TO WS-SCAN-POS.                                        
119800                                                                  
119900 Z-300-ADD-EMO-TAG-IF-NEW.                                        
120000                                                                  
120100     MOVE 1 TO WA-TABLE-SUB.                                      
120200     MOVE "N" TO SW-EMO-PRESENT.                                  
120300     PERFORM Z-310-CHECK-EMO-SLOT                                 
120400         UNTIL WA-TABLE-SUB > 5 OR EMO-TAG-PRESENT.               
120500     IF NOT EMO-TAG-PRESENT AND AC-EMO-SLOT NOT > 5               
120600         MOVE WS-SEARCH-FOR TO INTN-EMO-TAGS (AC-EMO-SLOT)        
120700         ADD 1 TO AC-EMO-SLOT.                                    
120800                                                                  
120900 Z-310-CHECK-EMO-SLOT.                                            
121000                                                                  
121100     IF INTN-EMO-TAGS (WA-TABLE-SUB) = WS-SEARCH-FOR              
121200         MOVE "Y" TO SW-EMO-PRESENT.                              
121300     ADD 1 TO WA-TABLE-SUB.                                       
121400                                                                  
121500 Z-400-ADD-NEG-TAG-IF-NEW.                                        
121600                                                                  
121700     MOVE 1 TO WA-TABLE-SUB.                                      
121800     MOVE "N" TO SW-FOUND.                                        
121900     PERFORM Z-410-CHECK-NEG-SLOT                                 
122000         UNTIL WA-TABLE-SUB > 5 OR FOUND-MATCH.                   
122100     IF NOT FOUND-MATCH AND AC-NEG-SLOT NOT > 5                   
122200         MOVE WS-SEARCH-FOR TO INTN-NEG-TAGS (AC-NEG-SLOT)        
122300         ADD 1 TO AC-NEG-SLOT.                                    
122400                                                                  
122500 Z-410-CHECK-NEG-SLOT.                                            
122600                                                                  
122700     IF INTN-NEG-TAGS (WA-TABLE-SUB) = WS-SEARCH-FOR              
122800         MOVE "Y" TO SW-FOUND.                                    
122900     ADD 1 TO WA-TABLE-SUB.                                       
123000                                                                  
123100 Z-500-ADD-USAGE-TAG-IF-NEW.                                      
123200                                                                  
123300     MOVE 1 TO WA-TABLE-SUB.                                      
123400     MOVE "N" TO SW-FOUND.                                        
123500     PERFORM Z-510-CHECK-USAGE-SLOT                               
123600         UNTIL WA-TABLE-SUB > 5 OR FOUND-MATCH.                   
123700     IF NOT FOUND-MATCH AND AC-USAGE-SLOT NOT > 5                 
123800         MOVE WS-SEARCH-FOR TO INTN-USAGE (AC-USAGE-SLOT)         
123900         ADD 1 TO AC-USAGE-SLOT.                                  
124000                                                                  
124100 Z-510-CHECK-USAGE-SLOT.                                          
124200                                                                  
124300     IF INTN-USAGE (WA-TABLE-SUB) = WS-SEARCH-FOR                 
124400         MOVE "Y" TO SW-FOUND.                                    
124500     ADD 1 TO WA-TABLE-SUB.                                       
124600                                                                  
124700 Z-600-EMO-TAG-PRESENT.                                           
124800                                                                  
124900     MOVE 1 TO WA-TABLE-SUB.                                      
125000     MOVE "N" TO SW-FOUND.                                        
125100     PERFORM Z-310-CHECK-EMO-SLOT                                 
125200         UNTIL WA-TABLE-SUB > 5 OR FOUND-MATCH.                   
125300                                                                  
125400 Z-700-NEG-TAG-PRESENT.                                           
125500                                                                  
125600     MOVE 1 TO WA-TABLE-SUB.                                      
125700     MOVE "N" TO SW-FOUND.                                        
125800     PERFORM Z-410-CHECK-NEG-SLOT                                 
125900         UNTIL WA-TABLE-SUB > 5 OR FOUND-MATCH.                   
126000                                                                  
126100******************************************************************
126200*                       END OF PROGRAM                           *
126300******************************************************************
126400