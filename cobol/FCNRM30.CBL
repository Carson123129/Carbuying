000100 IDENTIFICATION DIVISION.                                         
000200************************                                          
000300                                                                  
000400 PROGRAM-ID.    FCNRM30.                                          
000500 AUTHOR.        T SATHER.                                         
000600 INSTALLATION.  AUTOMATCH MOTORS DP CTR.                          
000700 DATE-WRITTEN.  02/11/1994.                                       
000800 DATE-COMPILED.                                                   
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001000******************************************************************
001100*                                                                *
001200*   FCNRM30  --  FINDCAR LISTING NORMALIZATION RUN            *   
001300*                                                                *
001400*   VALIDATES EACH RAW MARKETPLACE LISTING, NORMALIZES MAKE,     *
001500*   MODEL, DRIVETRAIN AND BODY TYPE, AND MATCHES THE LISTING TO  *
001600*   A MASTER CATALOG CAR -- EXACT, THEN FUZZY BY STRING          *
001700*   SIMILARITY AMONG SAME MAKE/YEAR CANDIDATES, THEN A SAME      *
001800*   MAKE/YEAR FALLBACK.  WRITES ONE MATCHED-LISTING RECORD PER   *
001900*   INPUT LISTING AND A CONTROL-TOTAL REPORT.                    *
002000*                                                                *
002100*        INPUT:   MASTFILE - MASTER CARS, SORTED MAKE + YEAR     *
002200*                 RAWLIST  - RAW MARKETPLACE LISTINGS            *
002300*        OUTPUT:  MATCHOUT - MATCHED-LISTING RECORDS             *
002400*                 MATCHRPT - NORMALIZATION CONTROL REPORT        *
002500*                                                                *
002600*   MAINTENANCE LOG                                              *
002700*   94/02/11 TS  ORIGINAL PROGRAM -- EXACT MATCH ONLY.           *
002800*   94/09/30 TS  ADDED THE FUZZY STRING-SIMILARITY PASS AMONG    *
002900*                SAME MAKE/YEAR CANDIDATES (REQ AM-120).         *
003000*   95/05/18 TS  ADDED THE SAME MAKE/YEAR FALLBACK MATCH AT      *
003100*                CONFIDENCE .30 SO A LISTING IS RARELY LEFT      *
003200*                COMPLETELY UNMATCHED (REQ AM-131).              *
003300*   97/03/02 RK  ADDED MAKE-ALIAS AND MODEL-ALIAS TABLES (REQ    *
003400*                AM-162) -- MERCEDES/VW/CHEVY/ETC SPELLINGS      *
003500*                WERE COMING IN A DOZEN DIFFERENT WAYS.          *
003600*   99/01/08 RK  Y2K -- RAWL-YEAR AND MASC-YEAR CONFIRMED FULL   *
003700*                4-DIGIT.  NOTED FOR THE AUDIT FILE.             *
003800*   00/07/19 RK  DRIVETRAIN AND BODY-TYPE NORMALIZATION ADDED    *
003900*                SO FCPRF40 CAN TALLY CLEAN OPTION LISTS (REQ    *
004000*                AM-233).                                        *
004100*   03/11/06 DM  RAISED THE FUZZY-MATCH THRESHOLD FROM .70 TO    *
004200*                .80 AFTER A RUN OF FALSE MATCHES ON SHORT MODEL *
004300*                NAMES (TICKET AM-5104).                      *   
004400*                                                                *
004500******************************************************************
004600 ENVIRONMENT DIVISION.                                            
004700**********************                                            
004800                                                                  
004900 CONFIGURATION SECTION.                                           
005000 SPECIAL-NAMES.                                                   
005100     C01 IS TOP-OF-FORM                                           
005200     CLASS ALPHA-UPPER IS "A" THRU "Z"                            
005300     UPSI-0 ON STATUS IS FUZZY-DEBUG-SW                           
005400     UPSI-0 OFF STATUS IS FUZZY-QUIET-SW.                         
005500                                                                  
005600 INPUT-OUTPUT SECTION.                                            
005700**********************                                            
005800                                                                  
005900 FILE-CONTROL.                                                    
006000                                                                  
006100     SELECT MASTER-FILE                                           
006200         ASSIGN TO "MASTFILE"                                     
006300         ORGANIZATION IS LINE SEQUENTIAL.                         
006400                                                                  
006500     SELECT RAW-LISTING-FILE                                      
006600         ASSIGN TO "RAWLIST"                                      
006700         ORGANIZATION IS LINE SEQUENTIAL.                         
006800                                                                  
006900     SELECT MATCH-OUT-FILE                                        
007000         ASSIGN TO "MATCHOUT"                                     
007100         ORGANIZATION IS LINE SEQUENTIAL.                         
007200                                                                  
007300     SELECT MATCH-REPORT-FILE                                     
007400         ASSIGN TO "MATCHRPT"                                     
007500         ORGANIZATION IS LINE SEQUENTIAL.                         
007600                                                                  
007700 /                                                                
007800 DATA DIVISION.                                                   
007900***************                                                   
008000                                                                  
008100 FILE SECTION.                                                    
008200**************                                                    
008300                                                                  
008400 FD  MASTER-FILE.                                                 
008500                                                                  
008600 01  MASTER-REC.                                                  
008700     05  MF-MASTER-LINE          PIC X(72).                       
008800                                                                  
008900 FD  RAW-LISTING-FILE.                                            
009000                                                                  
009100 01  RAW-LISTING-REC.                                             
009200     05  RF-LISTING-LINE         PIC X(235).                      
009300                                                                  
009400 FD  MATCH-OUT-FILE.                                              
009500                                                                  
009600 01  MATCH-OUT-REC.                                               
009700     05  MO-MATCHED-LINE         PIC X(242).                      
009800                                                                  
009900 FD  MATCH-REPORT-FILE.                                           
010000                                                                  
010100 01  MATCH-REPORT-REC            PIC X(132).                      
010200                                                                  
010300 /                                                                
010400 WORKING-STORAGE SECTION.                                         
010500*************************                                         
010600                                                                  
010700 COPY RAWLREC.                                                    
010800 COPY MASCREC.                                                    
010900 COPY MTCLREC.                                                    
011000                                                                  
011100 01  WS-RAWL-REDEF              REDEFINES RAWL-RECORD.            
011200     05  FILLER                 PIC X(235).                       
011300                                                                  
011400 01  WS-MTCL-REDEF              REDEFINES MTCL-RECORD.            
011500     05  FILLER                 PIC X(242).                       
011600                                                                  
011700******************************************************************
011800*                        SWITCHES                                *
011900******************************************************************
012000                                                                  
012100 01  WS-SWITCHES.                                                 
012200     05  SW-END-OF-FILE         PIC X.                            
012300         88  END-OF-FILE            VALUE "Y".                    
012400     05  SW-FOUND               PIC X.                            
012500         88  FOUND-MATCH            VALUE "Y".                    
012600     05  SW-VALID-LISTING       PIC X.                            
012700         88  VALID-LISTING          VALUE "Y".                    
012800     05  SW-EXACT-HIT           PIC X.                            
012900         88  EXACT-HIT              VALUE "Y".                    
013000                                                                  
013100******************************************************************
013200*                      ACCUMULATORS                              *
013300******************************************************************
013400                                                                  
013500 01  WS-ACCUMULATORS.                                             
013600     05  AC-LINE-COUNT          PIC S9(3)  COMP.                  
013700     05  AC-PAGE-COUNT          PIC S9(3)  COMP.                  
013800     05  AC-MASTER-COUNT        PIC S9(5)  COMP.                  
013900     05  AC-MASTER-SUB          PIC S9(5)  COMP.
014000     05  AC-SCAN-SUB            PIC S9(5)  COMP.
014100     05  AC-TOTAL-COUNT         PIC S9(5)  COMP.
014200     05  AC-MATCHED-COUNT       PIC S9(5)  COMP.                  
014300     05  AC-UNMATCHED-COUNT     PIC S9(5)  COMP.                  
014400     05  AC-HIGH-CONF-COUNT     PIC S9(5)  COMP.                  
014500     05  AC-LOW-CONF-COUNT      PIC S9(5)  COMP.                  
014600     05  AC-BAD-LISTING-COUNT   PIC S9(5)  COMP.                  
014700     05  AC-BEST-SUB            PIC S9(5)  COMP.
014800     05  AC-BEST-RATIO-CENTS    PIC S9(3)  COMP.
014900
015000 77  AC-CHAR-SUB            PIC S9(3)  COMP.                      
015100 77  AC-INNER-CHAR-SUB      PIC S9(3)  COMP.                      
015200
015300******************************************************************
015400*   MASTER-CAR TABLE  -  MASTFILE LOADED WHOLE, MAKE+YEAR ORDER  *
015500******************************************************************
015600                                                                  
015700 01  MASTER-TABLE.                                                
015800     05  MAST-ENTRY OCCURS 500 TIMES INDEXED BY MAST-IDX.         
015900         10  MAST-ID                PIC 9(06).                    
016000         10  MAST-MAKE              PIC X(20).                    
016100         10  MAST-MODEL             PIC X(20).                    
016200         10  MAST-YEAR              PIC 9(04).                    
016300         10  MAST-BODY-TYPE         PIC X(12).                    
016400         10  FILLER                 PIC X(10).                    
016500                                                                  
016600 01  MASTER-TABLE-REDEF         REDEFINES MASTER-TABLE.           
016700     05  MASTT-ENTRY-LINE OCCURS 500 TIMES PIC X(72).             
016800                                                                  
016900******************************************************************
017000*          MAKE-ALIAS TABLE (EMBEDDED, REQ AM-162)               *
017100******************************************************************
017200                                                                  
017300 01  MAKE-ALIAS-DATA.                                             
017400     05  FILLER PIC X(32) VALUE "MERCEDES        MERCEDES-BENZ  ".
017500     05  FILLER PIC X(32) VALUE "MERCEDES BENZ   MERCEDES-BENZ  ".
017600     05  FILLER PIC X(32) VALUE "MERCEDES-BENZ   MERCEDES-BENZ  ".
017700     05  FILLER PIC X(32) VALUE "MB              MERCEDES-BENZ  ".
017800     05  FILLER PIC X(32) VALUE "VW              VOLKSWAGEN     ".
017900     05  FILLER PIC X(32) VALUE "CHEVY           CHEVROLET      ".
018000     05  FILLER PIC X(32) VALUE "LAND ROVER      LAND ROVER     ".
018100     05  FILLER PIC X(32) VALUE "LANDROVER       LAND ROVER     ".
018200     05  FILLER PIC X(32) VALUE "ALFA            ALFA ROMEO     ".
018300     05  FILLER PIC X(32) VALUE "ALFA ROMEO      ALFA ROMEO     ".
018400     05  FILLER PIC X(32) VALUE "ASTON MARTIN    ASTON MARTIN   ".
018500     05  FILLER PIC X(32) VALUE "ROLLS ROYCE     ROLLS-ROYCE    ".
018600     05  FILLER PIC X(32) VALUE "ROLLS-ROYCE     ROLLS-ROYCE    ".
018700     05  FILLER PIC X(32) VALUE "RAM             RAM            ".
018800                                                                  
018900 01  MAKE-ALIAS-TABLE           REDEFINES MAKE-ALIAS-DATA.        
019000     05  MKAL-ENTRY OCCURS 14 TIMES.                              
019100         10  MKAL-RAW               PIC X(16).                    
019200         10  MKAL-NORMAL             PIC X(16).                   
019300                                                                  
019400******************************************************************
019500*          MODEL-ALIAS TABLE (EMBEDDED, REQ AM-162)              *
019600******************************************************************
019700                                                                  
019800 01  MODEL-ALIAS-DATA.                                            
019900     05  FILLER PIC X(40)                                         
020000         VALUE "3 SERIES                3 Series        ".        
020100     05  FILLER PIC X(40)                                         
020200         VALUE "5 SERIES                5 Series        ".        
020300     05  FILLER PIC X(40)                                         
020400         VALUE "C CLASS                 C-Class         ".        
020500     05  FILLER PIC X(40)                                         
020600         VALUE "C-CLASS                 C-Class         ".        
020700     05  FILLER PIC X(40)                                         
020800         VALUE "CIVIC SI                Civic Si        ".        
020900     05  FILLER PIC X(40)                                         
021000         VALUE "CIVIC TYPE R            Civic Type R    ".        
021100     05  FILLER PIC X(40)                                         
021200         VALUE "MUSTANG GT              Mustang         ".        
021300                                                                  
021400 01  MODEL-ALIAS-TABLE          REDEFINES MODEL-ALIAS-DATA.       
021500     05  MDAL-ENTRY OCCURS 7 TIMES.                               
021600         10  MDAL-RAW               PIC X(24).                    
021700         10  MDAL-NORMAL             PIC X(16).                   
021800                                                                  
021900******************************************************************
022000*          STRING-SIMILARITY WORK AREA (U8 FUZZY PASS)           *
022100******************************************************************
022200                                                                  
022300 01  WS-SIMILARITY-WORK.                                          
022400     05  WS-SIM-STR1            PIC X(20).                        
022500     05  WS-SIM-STR2            PIC X(20).                        
022600     05  WS-SIM-LEN1            PIC S9(3)  COMP.                  
022700     05  WS-SIM-LEN2            PIC S9(3)  COMP.                  
022800     05  WS-SIM-MATCH-COUNT     PIC S9(3)  COMP.                  
022900     05  WS-SIM-RATIO-CENTS     PIC S9(3)  COMP.                  
023000     05  WS-SIM-USED-FLAGS      PIC X(20).                        
023100                                                                  
023200******************************************************************
023300*                      NORMALIZE WORK AREA                       *
023400******************************************************************
023500                                                                  
023600 01  WS-NORMALIZE-WORK.                                           
023700     05  WS-UC-MAKE             PIC X(20).                        
023800     05  WS-UC-MODEL            PIC X(20).                        
023900     05  WS-UC-DRIVETRAIN       PIC X(20).                        
024000     05  WS-UC-BODY             PIC X(20).                        
024100     05  WS-NORM-MAKE           PIC X(20).                        
024200     05  WS-NORM-MODEL          PIC X(20).                        
024300     05  WS-NORM-DRIVETRAIN     PIC X(03).                        
024400     05  WS-NORM-BODY           PIC X(12).                        
024500                                                                  
024600 01  WORK-AREA.                                                   
024700     05  WA-RUN-DATE.                                             
024800         10  WA-RUN-YY              PIC 99.                       
024900         10  WA-RUN-MM              PIC 99.                       
025000         10  WA-RUN-DD              PIC 99.                       
025100     05  WA-MATCH-RATE          PIC S9(3)V9 COMP.                 
025200     05  FILLER                 PIC X(08).                        
025300                                                                  
025400******************************************************************
025500*                REPORT HEADING AND SUMMARY LINES                *
025600******************************************************************
025700                                                                  
025800 01  MATCH-REPORT-HEADINGS.                                       
025900     05  MRH-LINE-1.                                              
026000         10  FILLER              PIC X(06) VALUE "DATE: ".        
026100         10  MRH-DATE.                                            
026200             15  MRH-DATE-MM         PIC 99.                      
026300             15  FILLER              PIC X VALUE "/".             
026400             15  MRH-DATE-DD         PIC 99.                      
026500             15  FILLER              PIC X VALUE "/".             
026600             15  MRH-DATE-YY         PIC 99.                      
026700         10  FILLER              PIC X(17) VALUE SPACES.          
026800         10  FILLER              PIC X(15) VALUE "AUTOMATCH  ".   
026900         10  FILLER              PIC X(24) VALUE SPACES.          
027000         10  FILLER              PIC X(05) VALUE "PAGE:".         
027100         10  MRH-PAGE-COUNT      PIC ZZ9.                         
027200     05  MRH-LINE-2.                                              
027300         10  FILLER              PIC X(35) VALUE                  
027400             "FINDCAR LISTING NORMALIZATION RUN".                 
027500     05  MRH-LINE-3.                                              
027600         10  FILLER              PIC X(20) VALUE "LISTING VIN".   
027700         10  FILLER              PIC X(20) VALUE "MAKE/MODEL".    
027800         10  FILLER              PIC X(30) VALUE "RESULT".        
027900     05  MRH-LINE-4.                                              
028000         10  FILLER              PIC X(70) VALUE ALL "-".         
028100                                                                  
028200 01  MATCH-DETAIL-LINE.                                           
028300     05  MDL-VIN                PIC X(20).                        
028400     05  MDL-MAKE-MODEL         PIC X(20).                        
028500     05  MDL-RESULT             PIC X(30).                        
028600                                                                  
028700 01  MATCH-SUMMARY-LINES.                                         
028800     05  MSL-TOTAL.                                               
028900         10  FILLER              PIC X(23) VALUE SPACES.          
029000         10  FILLER              PIC X(32) VALUE                  
029100             "TOTAL LISTINGS PROCESSED     =  ".                  
029200         10  MSL-TOTAL-COUNT     PIC ZZZZ9.                       
029300     05  MSL-BAD.                                                 
029400         10  FILLER              PIC X(23) VALUE SPACES.          
029500         10  FILLER              PIC X(32) VALUE                  
029600             "TOTAL SKIPPED (BAD LISTING)  =  ".                  
029700         10  MSL-BAD-COUNT       PIC ZZZZ9.                       
029800     05  MSL-MATCHED.                                             
029900         10  FILLER              PIC X(23) VALUE SPACES.          
030000         10  FILLER              PIC X(32) VALUE                  
030100             "TOTAL MATCHED                =  ".                  
030200         10  MSL-MATCHED-COUNT   PIC ZZZZ9.                       
030300     05  MSL-HIGH-CONF.                                           
030400         10  FILLER              PIC X(23) VALUE SPACES.          
030500         10  FILLER              PIC X(32) VALUE                  
030600             "TOTAL HIGH CONFIDENCE (>=.90) =  ".                 
030700         10  MSL-HIGH-COUNT      PIC ZZZZ9.                       
030800     05  MSL-LOW-CONF.                                            
030900         10  FILLER              PIC X(23) VALUE SPACES.          
031000         10  FILLER              PIC X(32) VALUE                  
031100             "TOTAL LOW CONFIDENCE          =  ".                 
031200         10  MSL-LOW-COUNT       PIC ZZZZ9.                       
031300     05  MSL-UNMATCHED.                                           
031400         10  FILLER              PIC X(23) VALUE SPACES.          
031500         10  FILLER              PIC X(32) VALUE                  
031600             "TOTAL UNMATCHED               =  ".                 
031700         10  MSL-UNMATCHED-COUNT PIC ZZZZ9.                       
031800     05  MSL-MATCH-RATE.                                          
031900         10  FILLER              PIC X(23) VALUE SPACES.          
032000         10  FILLER              PIC X(32) VALUE                  
032100             "MATCH RATE PERCENT            =  ".                 
032200         10  MSL-MATCH-RATE      PIC ZZ9.9.                       
032300     05  MSL-END.                                                 
032400         10  FILLER              PIC X(34) VALUE SPACES.          
032500         10  FILLER              PIC X(13) VALUE "END OF REPORT". 
032600                                                                  
032700 /                                                                
032800 PROCEDURE DIVISION.                                              
032900*******************                                               
033000******************************************************************
033100*  MAIN-PROGRAM.                                                 *
033200******************************************************************
033300                                                                  
033400 MAIN-PROGRAM.                                                    
033500                                                                  
033600     PERFORM A-100-INITIALIZATION.                                
033700     PERFORM B-100-LOAD-MASTER-TABLE.                             
033800     PERFORM C-100-PROCESS-LISTINGS.                              
033900     PERFORM D-100-WRITE-SUMMARY.                                 
034000     PERFORM E-100-WRAP-UP.                                       
034100     STOP RUN.                                                    
034200                                                                  
034300******************************************************************
034400*                   HOUSEKEEPING PARAGRAPH                       *
034500******************************************************************
034600                                                                  
034700 A-100-INITIALIZATION.                                            
034800                                                                  
034900     MOVE 0 TO AC-LINE-COUNT AC-PAGE-COUNT.                       
035000     MOVE 0 TO AC-TOTAL-COUNT AC-MATCHED-COUNT                    
035100               AC-UNMATCHED-COUNT AC-HIGH-CONF-COUNT              
035200               AC-LOW-CONF-COUNT AC-BAD-LISTING-COUNT.            
035300     MOVE "N" TO SW-END-OF-FILE.                                  
035400                                                                  
035500     ACCEPT WA-RUN-DATE FROM DATE.                                
035600     MOVE WA-RUN-MM TO MRH-DATE-MM.                               
035700     MOVE WA-RUN-DD TO MRH-DATE-DD.                               
035800     MOVE WA-RUN-YY TO MRH-DATE-YY.                               
035900                                                                  
036000     OPEN INPUT  MASTER-FILE.                                     
036100     OPEN INPUT  RAW-LISTING-FILE.                                
036200     OPEN OUTPUT MATCH-OUT-FILE.                                  
036300     OPEN OUTPUT MATCH-REPORT-FILE.                               
036400                                                                  
036500 /                                                                
036600******************************************************************
036700*   B-100  --  LOAD MASTFILE (SORTED MAKE+YEAR) INTO MASTER-TABLE*
036800******************************************************************
036900                                                                  
037000 B-100-LOAD-MASTER-TABLE.                                         
037100                                                                  
037200     MOVE 0 TO AC-MASTER-COUNT.                                   
037300     PERFORM B-200-READ-ONE-MASTER.                               
037400     PERFORM B-210-STORE-ONE-MASTER                               
037500         UNTIL END-OF-FILE OR AC-MASTER-COUNT > 499.              
037600                                                                  
037700 B-200-READ-ONE-MASTER.                                           
037800                                                                  
037900     READ MASTER-FILE                                             
038000         AT END MOVE "Y" TO SW-END-OF-FILE.                       
038100                                                                  
038200 B-210-STORE-ONE-MASTER.                                          
038300                                                                  
038400     ADD 1 TO AC-MASTER-COUNT.                                    
038500     MOVE MF-MASTER-LINE TO MASTT-ENTRY-LINE (AC-MASTER-COUNT).   
038600     PERFORM B-200-READ-ONE-MASTER.                               
038700                                                                  
038800 /                                                                
038900******************************************************************
039000*   C-100  --  MAIN LISTING LOOP.                                *
039100******************************************************************
039200                                                                  
039300 C-100-PROCESS-LISTINGS.                                          
039400                                                                  
039500     MOVE "N" TO SW-END-OF-FILE.                                  
039600     PERFORM C-200-READ-ONE-LISTING.                              
039700     PERFORM C-300-PROCESS-ONE-LISTING                            
039800         UNTIL END-OF-FILE.                                       
039900                                                                  
040000 C-200-READ-ONE-LISTING.                                          
040100                                                                  
040200     READ RAW-LISTING-FILE INTO WS-RAWL-REDEF                     
040300         AT END MOVE "Y" TO SW-END-OF-FILE.                       
040400     MOVE WS-RAWL-REDEF TO RAWL-RECORD.                           
040500                                                                  
040600 C-300-PROCESS-ONE-LISTING.                                       
040700                                                                  
040800     IF NOT END-OF-FILE                                           
040900         PERFORM C-305-HANDLE-ONE-LISTING.                        
041000     PERFORM C-200-READ-ONE-LISTING.                              
041100                                                                  
041200 C-305-HANDLE-ONE-LISTING.                                        
041300                                                                  
041400     ADD 1 TO AC-TOTAL-COUNT.                                     
041500     IF AC-LINE-COUNT = 0                                         
041600         PERFORM M-500-REPORT-HEADINGS.                           
041700     PERFORM C-310-VALIDATE-LISTING.                              
041800     IF VALID-LISTING                                             
041900         PERFORM C-320-NORMALIZE-AND-MATCH.                       
042000     IF AC-LINE-COUNT > 55                                        
042100         MOVE 0 TO AC-LINE-COUNT.                                 
042200                                                                  
042300 C-320-NORMALIZE-AND-MATCH.                                       
042400                                                                  
042500     PERFORM C-400-NORMALIZE-MAKE.                                
042600     PERFORM C-410-NORMALIZE-MODEL.                               
042700     PERFORM C-420-NORMALIZE-DRIVETRAIN.                          
042800     PERFORM C-430-NORMALIZE-BODY-TYPE.                           
042900     PERFORM C-500-MATCH-LISTING.                                 
043000     PERFORM C-900-WRITE-MATCHED-LISTING.                         
043100                                                                  
043200******************************************************************
043300*   C-310  --  U11 LISTING VALIDATION.  VIN MUST BE PRESENT AND  *
043400*   EXACTLY 17 CHARS; MAKE, MODEL, YEAR ALL REQUIRED.            *
043500******************************************************************
043600                                                                  
043700 C-310-VALIDATE-LISTING.                                          
043800                                                                  
043900     MOVE "Y" TO SW-VALID-LISTING.                                
044000     IF RAWL-VIN = SPACES OR RAWL-VIN (17 : 1) = SPACE            
044100         MOVE "N" TO SW-VALID-LISTING.                            
044200     IF RAWL-MAKE = SPACES                                        
044300         MOVE "N" TO SW-VALID-LISTING.                            
044400     IF RAWL-MODEL = SPACES                                       
044500         MOVE "N" TO SW-VALID-LISTING.                            
044600     IF RAWL-YEAR = 0                                             
044700         MOVE "N" TO SW-VALID-LISTING.                            
044800                                                                  
044900     IF NOT VALID-LISTING                                         
045000         ADD 1 TO AC-BAD-LISTING-COUNT                            
045100         MOVE RAWL-VIN TO MDL-VIN                                 
045200         MOVE RAWL-MAKE TO MDL-MAKE-MODEL                         
045300         MOVE "SKIPPED - INCOMPLETE LISTING" TO MDL-RESULT        
045400         PERFORM M-600-WRITE-DETAIL-LINE.                         
045500                                                                  
045600 /                                                                
045700******************************************************************
045800*   C-400  --  U8/U11 MAKE NORMALIZATION.  ALIAS TABLE FIRST,    *
045900*   ELSE TITLE-CASE WITH BMW/GMC/MINI FORCED UPPER, RAM->Ram.    *
046000******************************************************************
046100                                                                  
046200 C-400-NORMALIZE-MAKE.                                            
046300                                                                  
046400     MOVE RAWL-MAKE TO WS-UC-MAKE.                                
046500     INSPECT WS-UC-MAKE CONVERTING                                
046600         "abcdefghijklmnopqrstuvwxyz"                             
046700         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
046800     MOVE "N" TO SW-FOUND.                                        
046900     PERFORM C-405-CHECK-ONE-MAKE-ALIAS                           
047000         VARYING AC-CHAR-SUB FROM 1 BY 1                          
047100         UNTIL AC-CHAR-SUB > 14 OR FOUND-MATCH.                   
047200     IF NOT FOUND-MATCH                                           
047300         PERFORM C-406-TITLE-CASE-MAKE.                           
047400     MOVE WS-NORM-MAKE TO RAWL-MAKE.                              
047500                                                                  
047600 C-405-CHECK-ONE-MAKE-ALIAS.                                      
047700                                                                  
047800     IF MKAL-RAW (AC-CHAR-SUB) (1 : 20) = WS-UC-MAKE              
047900         MOVE "Y" TO SW-FOUND                                     
048000         MOVE MKAL-NORMAL (AC-CHAR-SUB) (1 : 20) TO WS-NORM-MAKE. 
048100                                                                  
048200 C-406-TITLE-CASE-MAKE.                                           
048300                                                                  
048400     IF WS-UC-MAKE = "BMW" OR "GMC" OR "MINI"                     
048500         MOVE WS-UC-MAKE TO WS-NORM-MAKE                          
048600     ELSE                                                         
048700         PERFORM C-407-CHECK-RAM-ELSE-TITLE.                      
048800                                                                  
048900 C-407-CHECK-RAM-ELSE-TITLE.                                      
049000                                                                  
049100     IF WS-UC-MAKE (1 : 3) = "RAM"                                
049200         MOVE "Ram" TO WS-NORM-MAKE                               
049300         MOVE SPACES TO WS-NORM-MAKE (4 : 17)                     
049400     ELSE                                                         
049500         PERFORM C-408-TITLE-CASE-DEFAULT.                        
049600                                                                  
049700 C-408-TITLE-CASE-DEFAULT.                                        
049800                                                                  
049900     MOVE SPACES TO WS-NORM-MAKE.                                 
050000     MOVE RAWL-MAKE (1 : 1) TO WS-NORM-MAKE (1 : 1).              
050100     INSPECT WS-NORM-MAKE (1 : 1) CONVERTING                      
050200         "abcdefghijklmnopqrstuvwxyz"                             
050300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
050400     MOVE RAWL-MAKE (2 : 19) TO WS-NORM-MAKE (2 : 19).            
050500     INSPECT WS-NORM-MAKE (2 : 19) CONVERTING                     
050600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                             
050700         TO "abcdefghijklmnopqrstuvwxyz".                         
050800                                                                  
050900 /                                                                
051000******************************************************************
051100*   C-410  --  MODEL NORMALIZATION.  ALIAS TABLE FIRST, ELSE     *
051200*   TRIM/PASS-THROUGH (WHITESPACE ALREADY COLLAPSED BY THE FEED).*
051300******************************************************************
051400                                                                  
051500 C-410-NORMALIZE-MODEL.                                           
051600                                                                  
051700     MOVE RAWL-MODEL TO WS-UC-MODEL.                              
051800     INSPECT WS-UC-MODEL CONVERTING                               
051900         "abcdefghijklmnopqrstuvwxyz"                             
052000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
052100     MOVE "N" TO SW-FOUND.                                        
052200     PERFORM C-415-CHECK-ONE-MODEL-ALIAS                          
052300         VARYING AC-CHAR-SUB FROM 1 BY 1                          
052400         UNTIL AC-CHAR-SUB > 7 OR FOUND-MATCH.                    
052500     IF NOT FOUND-MATCH                                           
052600         MOVE RAWL-MODEL TO WS-NORM-MODEL.                        
052700     MOVE WS-NORM-MODEL TO RAWL-MODEL.                            
052800                                                                  
052900 C-415-CHECK-ONE-MODEL-ALIAS.                                     
053000                                                                  
053100     IF MDAL-RAW (AC-CHAR-SUB) (1 : 20) = WS-UC-MODEL             
053200         MOVE "Y" TO SW-FOUND                                     
053300         MOVE SPACES TO WS-NORM-MODEL                             
053400         MOVE MDAL-NORMAL (AC-CHAR-SUB) (1 : 16)                  
053500             TO WS-NORM-MODEL (1 : 16).                           
053600                                                                  
053700******************************************************************
053800*   C-420  --  DRIVETRAIN NORMALIZATION (U11).                  * 
053900******************************************************************
054000                                                                  
054100 C-420-NORMALIZE-DRIVETRAIN.                                      
054200                                                                  
054300     MOVE RAWL-DRIVETRAIN TO WS-UC-DRIVETRAIN.                    
054400     INSPECT WS-UC-DRIVETRAIN CONVERTING                          
054500         "abcdefghijklmnopqrstuvwxyz -"                           
054600         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ  ".                       
054700                                                                  
054800     IF WS-UC-DRIVETRAIN (1 : 3) = "AWD" OR                       
054900        WS-UC-DRIVETRAIN (1 : 13) = "ALLWHEELDRIVE"               
055000         MOVE "AWD" TO WS-NORM-DRIVETRAIN                         
055100     ELSE                                                         
055200         IF WS-UC-DRIVETRAIN (1 : 3) = "4WD" OR                   
055300            WS-UC-DRIVETRAIN (1 : 3) = "4X4" OR                   
055400            WS-UC-DRIVETRAIN (1 : 15) = "FOURWHEELDRIVE "         
055500             MOVE "4WD" TO WS-NORM-DRIVETRAIN                     
055600         ELSE                                                     
055700             IF WS-UC-DRIVETRAIN (1 : 3) = "FWD"                  
055800                 MOVE "FWD" TO WS-NORM-DRIVETRAIN                 
055900             ELSE                                                 
056000                 IF WS-UC-DRIVETRAIN (1 : 3) = "RWD"              
056100                     MOVE "RWD" TO WS-NORM-DRIVETRAIN             
056200                 ELSE                                             
056300                     MOVE WS-UC-DRIVETRAIN (1 : 3)                
056400                         TO WS-NORM-DRIVETRAIN.                   
056500     MOVE WS-NORM-DRIVETRAIN TO RAWL-DRIVETRAIN (1 : 3).          
056600                                                                  
056700******************************************************************
056800*   C-430  --  BODY-TYPE NORMALIZATION (U11).  FIRST MATCHING   * 
056900*   KEYWORD, IN SPEC ORDER, WINS.                                *
057000******************************************************************
057100                                                                  
057200 C-430-NORMALIZE-BODY-TYPE.                                       
057300                                                                  
057400     MOVE RAWL-BODY-TYPE TO WS-UC-BODY.                           
057500     INSPECT WS-UC-BODY CONVERTING                                
057600         "abcdefghijklmnopqrstuvwxyz"                             
057700         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
057800     MOVE 0 TO AC-CHAR-SUB.                                       
057900     INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB FOR ALL "SEDAN".     
058000     IF AC-CHAR-SUB > 0                                           
058100         MOVE "Sedan       " TO WS-NORM-BODY                      
058200     ELSE                                                         
058300         PERFORM C-431-CHECK-COUPE-THRU-CROSSOVER.                
058400     MOVE WS-NORM-BODY TO RAWL-BODY-TYPE (1 : 12).                
058500                                                                  
058600 C-431-CHECK-COUPE-THRU-CROSSOVER.                                
058700                                                                  
058800     MOVE 0 TO AC-CHAR-SUB.                                       
058900     INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB FOR ALL "COUPE".     
059000     IF AC-CHAR-SUB > 0                                           
059100         MOVE "Coupe       " TO WS-NORM-BODY                      
059200     ELSE                                                         
059300         MOVE 0 TO AC-CHAR-SUB                                    
059400         INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB FOR ALL "HATCH"  
059500         IF AC-CHAR-SUB > 0                                       
059600             MOVE "Hatchback   " TO WS-NORM-BODY                  
059700         ELSE                                                     
059800             PERFORM C-432-CHECK-WAGON-THRU-CROSSOVER.            
059900                                                                  
060000 C-432-CHECK-WAGON-THRU-CROSSOVER.                                
060100                                                                  
060200     MOVE 0 TO AC-CHAR-SUB.                                       
060300     INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB FOR ALL "WAGON".     
060400     IF AC-CHAR-SUB = 0                                           
060500         INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB FOR ALL "ESTATE".
060600     IF AC-CHAR-SUB > 0                                           
060700         MOVE "Wagon       " TO WS-NORM-BODY                      
060800     ELSE                                                         
060900         PERFORM C-433-CHECK-SUV-THRU-CROSSOVER.                  
061000                                                                  
061100 C-433-CHECK-SUV-THRU-CROSSOVER.                                  
061200                                                                  
061300     MOVE 0 TO AC-CHAR-SUB.                                       
061400     INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB FOR ALL "SUV".       
061500     IF AC-CHAR-SUB = 0                                           
061600         INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB                  
061700             FOR ALL "UTILITY".                                   
061800     IF AC-CHAR-SUB > 0                                           
061900         MOVE "SUV         " TO WS-NORM-BODY                      
062000     ELSE                                                         
062100         PERFORM C-434-CHECK-TRUCK-THRU-CROSSOVER.                
062200                                                                  
062300 C-434-CHECK-TRUCK-THRU-CROSSOVER.                                
062400                                                                  
062500     MOVE 0 TO AC-CHAR-SUB.                                       
062600     INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB FOR ALL "TRUCK".     
062700     IF AC-CHAR-SUB = 0                                           
062800         INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB FOR ALL "PICKUP".
062900     IF AC-CHAR-SUB > 0                                           
063000         MOVE "Truck       " TO WS-NORM-BODY                      
063100     ELSE                                                         
063200         PERFORM C-435-CHECK-VAN-THRU-CROSSOVER.                  
063300                                                                  
063400 C-435-CHECK-VAN-THRU-CROSSOVER.                                  
063500                                                                  
063600     MOVE 0 TO AC-CHAR-SUB.                                       
063700     INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB FOR ALL "VAN".       
063800     IF AC-CHAR-SUB > 0                                           
063900         MOVE "Van         " TO WS-NORM-BODY                      
064000     ELSE                                                         
064100         PERFORM C-436-CHECK-CONV-THRU-CROSSOVER.                 
064200                                                                  
064300 C-436-CHECK-CONV-THRU-CROSSOVER.                                 
064400                                                                  
064500     MOVE 0 TO AC-CHAR-SUB.                                       
064600     INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB                      
064700         FOR ALL "CONVERTIBLE".                                   
064800     IF AC-CHAR-SUB = 0                                           
064900         INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB                  
065000             FOR ALL "ROADSTER".                                  
065100     IF AC-CHAR-SUB > 0                                           
065200         MOVE "Convertible " TO WS-NORM-BODY                      
065300     ELSE                                                         
065400         MOVE 0 TO AC-CHAR-SUB                                    
065500         INSPECT WS-UC-BODY TALLYING AC-CHAR-SUB                  
065600             FOR ALL "CROSSOVER"                                  
065700         IF AC-CHAR-SUB > 0                                       
065800             MOVE "Crossover   " TO WS-NORM-BODY                  
065900         ELSE                                                     
066000             MOVE SPACES TO WS-NORM-BODY                          
066100             MOVE RAWL-BODY-TYPE (1 : 12) TO WS-NORM-BODY.        
066200                                                                  
066300 /                                                                
066400******************************************************************
066500*   C-500  --  MATCH THE LISTING TO A MASTER CAR.  EXACT, THEN  * 
066600*   FUZZY AMONG SAME MAKE+YEAR CANDIDATES, THEN A SAME MAKE+     *
066700*   YEAR FALLBACK, ELSE UNMATCHED.                               *
066800******************************************************************
066900                                                                  
067000 C-500-MATCH-LISTING.                                             
067100                                                                  
067200     MOVE 0 TO MTCL-MASTER-ID.                                    
067300     MOVE 0 TO MTCL-CONFIDENCE.                                   
067400     MOVE "N" TO SW-EXACT-HIT.                                    
067500                                                                  
067600     MOVE RAWL-MAKE TO WS-UC-MAKE.                                
067700     MOVE RAWL-MODEL TO WS-UC-MODEL.                              
067800     INSPECT WS-UC-MAKE CONVERTING                                
067900         "abcdefghijklmnopqrstuvwxyz"                             
068000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
068100     INSPECT WS-UC-MODEL CONVERTING                               
068200         "abcdefghijklmnopqrstuvwxyz"                             
068300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
068400                                                                  
068500     PERFORM C-510-SCAN-FOR-EXACT                                 
068600         VARYING AC-MASTER-SUB FROM 1 BY 1                        
068700         UNTIL AC-MASTER-SUB > AC-MASTER-COUNT OR EXACT-HIT.      
068800                                                                  
068900     IF EXACT-HIT                                                 
069000         MOVE MAST-ID (AC-MASTER-SUB) TO MTCL-MASTER-ID           
069100         MOVE 1.00 TO MTCL-CONFIDENCE                             
069200         MOVE "MATCHED EXACT" TO MDL-RESULT                       
069300     ELSE                                                         
069400         PERFORM C-600-FUZZY-SCAN                                 
069500         IF MTCL-MASTER-ID > 0                                    
069600             STRING "MATCHED FUZZY " DELIMITED BY SIZE            
069700                 MTCL-CONFIDENCE DELIMITED BY SIZE                
069800                 INTO MDL-RESULT                                  
069900         ELSE                                                     
070000             PERFORM C-700-FALLBACK-SAME-MAKE-YEAR                
070100             IF MTCL-MASTER-ID > 0                                
070200                 MOVE "MATCHED FALLBACK .30" TO MDL-RESULT        
070300             ELSE                                                 
070400                 MOVE "UNMATCHED" TO MDL-RESULT.                  
070500                                                                  
070600     PERFORM C-800-TALLY-MATCH-RESULT.                            
070700                                                                  
070800 C-510-SCAN-FOR-EXACT.                                            
070900                                                                  
071000     IF MAST-MAKE (AC-MASTER-SUB) = WS-UC-MAKE                    
071100         AND MAST-MODEL (AC-MASTER-SUB) = WS-UC-MODEL             
071200         AND MAST-YEAR (AC-MASTER-SUB) = RAWL-YEAR                
071300         MOVE "Y" TO SW-EXACT-HIT.                                
071400                                                                  
071500 /                                                                
071600******************************************************************
071700*   C-600  --  FUZZY SCAN AMONG SAME MAKE+YEAR CANDIDATES.       *
071800******************************************************************
071900                                                                  
072000 C-600-FUZZY-SCAN.                                                
072100                                                                  
072200     MOVE 0 TO AC-BEST-SUB.                                       
072300     MOVE 0 TO AC-BEST-RATIO-CENTS.                               
072400     PERFORM C-610-SCORE-ONE-CANDIDATE THRU C-610-EXIT
072500         VARYING AC-SCAN-SUB FROM 1 BY 1                          
072600         UNTIL AC-SCAN-SUB > AC-MASTER-COUNT.                     
072700                                                                  
072800     IF AC-BEST-SUB > 0 AND AC-BEST-RATIO-CENTS NOT < 80          
072900         MOVE MAST-ID (AC-BEST-SUB) TO MTCL-MASTER-ID             
073000         COMPUTE MTCL-CONFIDENCE =                                
073100             AC-BEST-RATIO-CENTS / 100.                           
073200                                                                  
073300 C-610-SCORE-ONE-CANDIDATE.
073400
073500*    EARLY-EXIT ON NON-CANDIDATE ROWS ADDED WITH THE 77-LEVEL     
073600*    CLEANUP BELOW (REQ AM-207).                                  
073700     IF MAST-MAKE (AC-SCAN-SUB) NOT = WS-UC-MAKE
073800         GO TO C-610-EXIT.
073900     IF MAST-YEAR (AC-SCAN-SUB) NOT = RAWL-YEAR
074000         GO TO C-610-EXIT.
074100     MOVE MAST-MODEL (AC-SCAN-SUB) TO WS-SIM-STR1
074200     MOVE WS-UC-MODEL TO WS-SIM-STR2
074300     PERFORM C-700-STRING-SIMILARITY
074400     IF WS-SIM-RATIO-CENTS > AC-BEST-RATIO-CENTS
074500         MOVE WS-SIM-RATIO-CENTS TO AC-BEST-RATIO-CENTS
074600         MOVE AC-SCAN-SUB TO AC-BEST-SUB.
074700
074800 C-610-EXIT.
074900     EXIT.
075000
075100                                                                  
075200******************************************************************
075300*   C-700  --  STRING SIMILARITY RATIO: 2 * MATCHING CHARACTERS  *
075400*   DIVIDED BY THE SUM OF THE TWO TRIMMED LENGTHS, EXPRESSED AS  *
075500*   WHOLE CENTS (0-100).  MATCHING CONSUMES EACH CANDIDATE       *
075600*   CHARACTER AT MOST ONCE.                                      *
075700******************************************************************
075800                                                                  
075900 C-700-STRING-SIMILARITY.                                         
076000                                                                  
076100     PERFORM C-710-FIND-STR1-LEN.                                 
076200     PERFORM C-720-FIND-STR2-LEN.                                 
076300     MOVE SPACES TO WS-SIM-USED-FLAGS.                            
076400     MOVE 0 TO WS-SIM-MATCH-COUNT.                                
076500     IF WS-SIM-LEN1 > 0 AND WS-SIM-LEN2 > 0                       
076600         PERFORM C-730-MATCH-ONE-STR1-CHAR                        
076700             VARYING AC-CHAR-SUB FROM 1 BY 1                      
076800             UNTIL AC-CHAR-SUB > WS-SIM-LEN1.                     
076900     IF WS-SIM-LEN1 + WS-SIM-LEN2 > 0                             
077000         COMPUTE WS-SIM-RATIO-CENTS ROUNDED =                     
077100             (WS-SIM-MATCH-COUNT * 2 * 100) /                     
077200             (WS-SIM-LEN1 + WS-SIM-LEN2)                          
077300     ELSE                                                         
077400         MOVE 0 TO WS-SIM-RATIO-CENTS.                            
077500                                                                  
077600 C-710-FIND-STR1-LEN.                                             
077700                                                                  
077800     MOVE 20 TO WS-SIM-LEN1.                                      
077900     PERFORM C-711-TRIM-STR1-LEN                                  
078000         UNTIL WS-SIM-LEN1 = 0                                    
078100             OR WS-SIM-STR1 (WS-SIM-LEN1 : 1) NOT = SPACE.        
078200                                                                  
078300 C-711-TRIM-STR1-LEN.                                             
078400                                                                  
078500     SUBTRACT 1 FROM WS-SIM-LEN1.                                 
078600                                                                  
078700 C-720-FIND-STR2-LEN.                                             
078800                                                                  
078900     MOVE 20 TO WS-SIM-LEN2.                                      
079000     PERFORM C-721-TRIM-STR2-LEN                                  
079100         UNTIL WS-SIM-LEN2 = 0                                    
079200             OR WS-SIM-STR2 (WS-SIM-LEN2 : 1) NOT = SPACE.        
079300                                                                  
079400 C-721-TRIM-STR2-LEN.                                             
079500                                                                  
079600     SUBTRACT 1 FROM WS-SIM-LEN2.                                 
079700                                                                  
079800 C-730-MATCH-ONE-STR1-CHAR.                                       
079900                                                                  
080000     MOVE "N" TO SW-FOUND.                                        
080100     PERFORM C-740-CHECK-ONE-STR2-CHAR                            
080200         VARYING AC-INNER-CHAR-SUB FROM 1 BY 1                    
080300         UNTIL AC-INNER-CHAR-SUB > WS-SIM-LEN2 OR FOUND-MATCH.    
080400                                                                  
080500 C-740-CHECK-ONE-STR2-CHAR.                                       
080600                                                                  
080700     IF WS-SIM-USED-FLAGS (AC-INNER-CHAR-SUB : 1) = SPACE         
080800         AND WS-SIM-STR2 (AC-INNER-CHAR-SUB : 1) =                
080900             WS-SIM-STR1 (AC-CHAR-SUB : 1)                        
081000         MOVE "Y" TO SW-FOUND                                     
081100         MOVE "X" TO WS-SIM-USED-FLAGS (AC-INNER-CHAR-SUB : 1)    
081200         ADD 1 TO WS-SIM-MATCH-COUNT.                             
081300                                                                  
081400 /                                                                
081500******************************************************************
081600*   C-700-FALLBACK  --  FIRST SAME MAKE+YEAR MASTER, CONF .30.   *
081700******************************************************************
081800                                                                  
081900 C-700-FALLBACK-SAME-MAKE-YEAR.                                   
082000                                                                  
082100     MOVE "N" TO SW-FOUND.                                        
082200     PERFORM C-710-CHECK-ONE-FALLBACK                             
082300         VARYING AC-SCAN-SUB FROM 1 BY 1                          
082400         UNTIL AC-SCAN-SUB > AC-MASTER-COUNT OR FOUND-MATCH.      
082500                                                                  
082600 C-710-CHECK-ONE-FALLBACK.                                        
082700                                                                  
082800     IF MAST-MAKE (AC-SCAN-SUB) = WS-UC-MAKE                      
082900         AND MAST-YEAR (AC-SCAN-SUB) = RAWL-YEAR                  
083000         MOVE "Y" TO SW-FOUND                                     
083100         MOVE MAST-ID (AC-SCAN-SUB) TO MTCL-MASTER-ID             
083200         MOVE 0.30 TO MTCL-CONFIDENCE.                            
083300                                                                  
083400 /                                                                
083500******************************************************************
083600*   C-800  --  TALLY THE MATCH RESULT AND WRITE THE DETAIL LINE. *
083700******************************************************************
083800                                                                  
083900 C-800-TALLY-MATCH-RESULT.                                        
084000                                                                  
084100     IF MTCL-MASTER-ID > 0                                        
084200         ADD 1 TO AC-MATCHED-COUNT                                
084300         IF MTCL-CONFIDENCE NOT < 0.90                            
084400             ADD 1 TO AC-HIGH-CONF-COUNT                          
084500         ELSE                                                     
084600             ADD 1 TO AC-LOW-CONF-COUNT                           
084700     ELSE                                                         
084800         ADD 1 TO AC-UNMATCHED-COUNT.                             
084900                                                                  
085000     MOVE RAWL-VIN TO MDL-VIN.                                    
085100     STRING RAWL-MAKE DELIMITED BY SPACE                          
085200         " " DELIMITED BY SIZE                                    
085300         RAWL-MODEL DELIMITED BY SPACE                            
085400         INTO MDL-MAKE-MODEL.                                     
085500     PERFORM M-600-WRITE-DETAIL-LINE.                             
085600                                                                  
085700******************************************************************
085800*   C-900  --  MOVE THE NORMALIZED FIELDS AND WRITE MATCHOUT.    *
085900******************************************************************
086000                                                                  
086100 C-900-WRITE-MATCHED-LISTING.                                     
086200                                                                  
086300     MOVE RAWL-VIN            TO MTCL-VIN.                        
086400     MOVE RAWL-MAKE           TO MTCL-MAKE.                       
086500     MOVE RAWL-MODEL          TO MTCL-MODEL.                      
086600     MOVE RAWL-YEAR           TO MTCL-YEAR.                       
086700     MOVE RAWL-TRIM           TO MTCL-TRIM.                       
086800     MOVE RAWL-PRICE          TO MTCL-PRICE.                      
086900     MOVE RAWL-MILEAGE        TO MTCL-MILEAGE.                    
087000     MOVE RAWL-CITY           TO MTCL-CITY.                       
087100     MOVE RAWL-STATE          TO MTCL-STATE.                      
087200     MOVE RAWL-DRIVETRAIN     TO MTCL-DRIVETRAIN.                 
087300     MOVE RAWL-ENGINE         TO MTCL-ENGINE.                     
087400     MOVE RAWL-TRANSMISSION   TO MTCL-TRANSMISSION.               
087500     MOVE RAWL-EXT-COLOR      TO MTCL-EXT-COLOR.                  
087600     MOVE RAWL-MPG-CITY       TO MTCL-MPG-CITY.                   
087700     MOVE RAWL-MPG-HWY        TO MTCL-MPG-HWY.                    
087800     MOVE RAWL-BODY-TYPE      TO MTCL-BODY-TYPE.                  
087900     MOVE RAWL-SOURCE         TO MTCL-SOURCE.                     
088000                                                                  
088100     MOVE MTCL-RECORD TO MO-MATCHED-LINE.                         
088200     WRITE MATCH-OUT-REC.                                         
088300                                                                  
088400 /                                                                
088500******************************************************************
088600*   D-100  --  END-OF-RUN CONTROL-TOTAL REPORT.                  *
088700******************************************************************
088800                                                                  
088900 D-100-WRITE-SUMMARY.                                             
089000                                                                  
089100     MOVE AC-TOTAL-COUNT TO MSL-TOTAL-COUNT.                      
089200     MOVE AC-BAD-LISTING-COUNT TO MSL-BAD-COUNT.                  
089300     MOVE AC-MATCHED-COUNT TO MSL-MATCHED-COUNT.                  
089400     MOVE AC-HIGH-CONF-COUNT TO MSL-HIGH-COUNT.                   
089500     MOVE AC-LOW-CONF-COUNT TO MSL-LOW-COUNT.                     
089600     MOVE AC-UNMATCHED-COUNT TO MSL-UNMATCHED-COUNT.              
089700                                                                  
089800     IF AC-TOTAL-COUNT > 0                                        
089900         COMPUTE WA-MATCH-RATE ROUNDED =                          
090000             (AC-MATCHED-COUNT * 1000) / AC-TOTAL-COUNT           
090100         COMPUTE WA-MATCH-RATE ROUNDED = WA-MATCH-RATE / 10       
090200     ELSE                                                         
090300         MOVE 0 TO WA-MATCH-RATE.                                 
090400     MOVE WA-MATCH-RATE TO MSL-MATCH-RATE.                        
090500                                                                  
090600     MOVE SPACES TO MATCH-REPORT-REC.                             
090700     WRITE MATCH-REPORT-REC FROM MSL-TOTAL                        
090800         AFTER ADVANCING 3 LINES.                                 
090900     WRITE MATCH-REPORT-REC FROM MSL-BAD                          
091000         AFTER ADVANCING 1 LINE.                                  
091100     WRITE MATCH-REPORT-REC FROM MSL-MATCHED                      
091200         AFTER ADVANCING 1 LINE.                                  
091300     WRITE MATCH-REPORT-REC FROM MSL-HIGH-CONF                    
091400         AFTER ADVANCING 1 LINE.                                  
091500     WRITE MATCH-REPORT-REC FROM MSL-LOW-CONF                     
091600         AFTER ADVANCING 1 LINE.                                  
091700     WRITE MATCH-REPORT-REC FROM MSL-UNMATCHED                    
091800         AFTER ADVANCING 1 LINE.                                  
091900     WRITE MATCH-REPORT-REC FROM MSL-MATCH-RATE                   
092000         AFTER ADVANCING 1 LINE.                                  
092100     WRITE MATCH-REPORT-REC FROM MSL-END                          
092200         AFTER ADVANCING 2 LINES.                                 
092300                                                                  
092400 /                                                                
092500******************************************************************
092600*   M-500  --  REPORT HEADING PARAGRAPH.                         *
092700******************************************************************
092800                                                                  
092900 M-500-REPORT-HEADINGS.                                           
093000                                                                  
093100     ADD 1 TO AC-PAGE-COUNT.                                      
093200     MOVE AC-PAGE-COUNT TO MRH-PAGE-COUNT.                        
093300                                                                  
093400     MOVE SPACES TO MATCH-REPORT-REC.                             
093500     WRITE MATCH-REPORT-REC FROM MRH-LINE-1                       
093600         AFTER ADVANCING PAGE.                                    
093700     WRITE MATCH-REPORT-REC FROM MRH-LINE-2                       
093800         AFTER ADVANCING 2 LINES.                                 
093900     WRITE MATCH-REPORT-REC FROM MRH-LINE-3                       
094000         AFTER ADVANCING 2 LINES.                                 
094100     WRITE MATCH-REPORT-REC FROM MRH-LINE-4                       
094200         AFTER ADVANCING 1 LINE.                                  
094300                                                                  
094400     MOVE 6 TO AC-LINE-COUNT.                                     
094500                                                                  
094600 M-600-WRITE-DETAIL-LINE.                                         
094700                                                                  
094800     MOVE SPACES TO MATCH-REPORT-REC.                             
094900     WRITE MATCH-REPORT-REC FROM MATCH-DETAIL-LINE                
095000         AFTER ADVANCING 1 LINE.                                  
095100     ADD 1 TO AC-LINE-COUNT.                                      
095200                                                                  
095300 /                                                                
095400******************************************************************
095500*                    END OF JOB PARAGRAPH                        *
095600******************************************************************
095700                                                                  
095800 E-100-WRAP-UP.                                                   
095900                                                                  
096000     CLOSE MASTER-FILE                                            
096100           RAW-LISTING-FILE                                       
096200           MATCH-OUT-FILE                                         
096300           MATCH-REPORT-FILE.                                     
096400     DISPLAY " ".                                                 
096500     DISPLAY "FCNRM30 LISTING NORMALIZATION RUN HAS TERMINATED".  
096600     DISPLAY " ".                                                 
096700                                                                  
096800******************************************************************
096900*                       END OF PROGRAM                           *
097000******************************************************************
