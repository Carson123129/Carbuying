000100******************************************************************
000200*                                                                *
000300*   CARMREC.CBL                                                  *
000400*   FINDCAR MASTER CATALOG RECORD  -  ONE ENTRY PER CAR IN THE   *
000500*   AUTOMATCH MOTORS MASTER CATALOG.  LOADED WHOLE INTO A TABLE  *
000600*   BY FCSCR20 AND READ AS A FEED BY FCING50.  RECORD IS FIXED   *
000700*   LENGTH, LINE SEQUENTIAL, ONE CAR PER LINE.                   *
000800*                                                                *
000900*   MAINTENANCE LOG                                              *
001000*   88/02/14 TS  ORIGINAL LAYOUT FOR THE CATALOG LOAD.           *
001100*   91/06/03 TS  ADDED CLASS-TAGS AND EMO-TAGS FOR THE VIBE      *
001200*                MATCHING ENHANCEMENT (REQ AM-114).              *
001300*   96/11/20 RK  ADDED 0-60 TIME FOR THE PERFORMANCE SCORING     *
001400*                REWRITE (REQ AM-201).                           *
001500*   99/01/08 RK  Y2K -- CARM-YEAR CONFIRMED FULL 4-DIGIT, NO     *
001600*                CHANGE REQUIRED.  NOTED FOR THE AUDIT FILE.     *
001700*                                                                *
001800******************************************************************
001900                                                                  
002000 01  CARM-RECORD.                                                 
002100     05  CARM-ID                    PIC X(12).                    
002200     05  CARM-MAKE                  PIC X(20).                    
002300     05  CARM-MODEL                 PIC X(20).                    
002400     05  CARM-YEAR                  PIC 9(04).                    
002500     05  CARM-TRIM                  PIC X(20).                    
002600     05  CARM-PRICE-MIN             PIC 9(07).                    
002700     05  CARM-PRICE-MAX             PIC 9(07).                    
002800     05  CARM-AVG-PRICE             PIC 9(07).                    
002900     05  CARM-POWER-HP              PIC 9(04).                    
003000     05  CARM-TORQUE-LBFT           PIC 9(04).                    
003100     05  CARM-DRIVETRAIN            PIC X(03).                    
003200     05  CARM-BODY-TYPE             PIC X(12).                    
003300     05  CARM-RELIABILITY           PIC 9(02)V9.                  
003400     05  CARM-OWN-COST              PIC 9(02)V9.                  
003500     05  CARM-FEEL-TAGS             OCCURS 5 TIMES PIC X(12).     
003600     05  CARM-CLASS-TAGS            OCCURS 3 TIMES PIC X(12).     
003700     05  CARM-EMO-TAGS              OCCURS 5 TIMES PIC X(12).     
003800     05  CARM-MPG                   PIC 9(03).                    
003900     05  CARM-0TO60                 PIC 9(02)V9.                  
004000     05  FILLER                     PIC X(20).                    
