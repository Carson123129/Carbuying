000100******************************************************************
000200*                                                                *
000300*   RAWLREC.CBL                                                  *
000400*   FINDCAR RAW-LISTING RECORD  -  ONE RAW MARKETPLACE LISTING   *
000500*   AS RECEIVED FROM A FEED, BEFORE NORMALIZATION.  READ BY      *
000600*   FCNRM30 (NORMALIZATION RUN) AND BY FCING50 (INGESTION RUN).  *
000700*                                                                *
000800*   MAINTENANCE LOG                                              *
000900*   94/02/28 TS  ORIGINAL LAYOUT FOR THE MARKETPLACE FEED.       *
001000*   99/01/08 RK  Y2K -- RAWL-YEAR CONFIRMED FULL 4-DIGIT, NO     *
001100*                CHANGE REQUIRED.  NOTED FOR THE AUDIT FILE.     *
001200*   00/07/19 RK  ADDED RAWL-MPG-CITY/RAWL-MPG-HWY FOR THE        *
001300*                PROFILE AGGREGATION PROJECT (REQ AM-233).       *
001400*                                                                *
001500******************************************************************
001600                                                                  
001700 01  RAWL-RECORD.                                                 
001800     05  RAWL-VIN                   PIC X(17).                    
001900     05  RAWL-MAKE                  PIC X(20).                    
002000     05  RAWL-MODEL                 PIC X(20).                    
002100     05  RAWL-YEAR                  PIC 9(04).                    
002200     05  RAWL-TRIM                  PIC X(20).                    
002300     05  RAWL-PRICE                 PIC 9(07).                    
002400     05  RAWL-MILEAGE               PIC 9(07).                    
002500     05  RAWL-CITY                  PIC X(20).                    
002600     05  RAWL-STATE                 PIC X(02).                    
002700     05  RAWL-DRIVETRAIN            PIC X(20).                    
002800     05  RAWL-ENGINE                PIC X(20).                    
002900     05  RAWL-TRANSMISSION          PIC X(15).                    
003000     05  RAWL-EXT-COLOR             PIC X(15).                    
003100     05  RAWL-MPG-CITY              PIC 9(03).                    
003200     05  RAWL-MPG-HWY               PIC 9(03).                    
003300     05  RAWL-BODY-TYPE             PIC X(20).                    
003400     05  RAWL-SOURCE                PIC X(12).                    
003500     05  FILLER                     PIC X(10).                    
