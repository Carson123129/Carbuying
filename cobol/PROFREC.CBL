000100******************************************************************
000200*                                                                *
000300*   PROFREC.CBL                                                  *
000400*   FINDCAR PROFILE RECORD  -  ONE PER MASTER CAR, PRICE/        *
000500*   MILEAGE/MPG STATISTICS AND MOST-FREQUENT OPTION VALUES OVER  *
000600*   ALL MATCHED LISTINGS FOR THAT CAR.  WRITTEN BY FCPRF40.      *
000700*                                                                *
000800*   MAINTENANCE LOG                                              *
000900*   94/03/15 TS  ORIGINAL LAYOUT.                                *
001000*   00/07/19 RK  ADDED MPG RANGES (REQ AM-233).                  *
001100*   03/05/09 RK  ADDED OPTION-VALUE LISTS SO THE WEB TEAM CAN    *
001200*                SHOW "MOST COMMON COLOR" ON THE CAR PAGE        *
001300*                (REQ AM-255).                                   *
001400*                                                                *
001500******************************************************************
001600                                                                  
001700 01  PROF-RECORD.                                                 
001800     05  PROF-MASTER-ID             PIC 9(06).                    
001900     05  PROF-COUNT                 PIC 9(05).                    
002000     05  PROF-AVG-PRICE             PIC 9(07)V99.                 
002100     05  PROF-MIN-PRICE             PIC 9(07).                    
002200     05  PROF-MAX-PRICE             PIC 9(07).                    
002300     05  PROF-MED-PRICE             PIC 9(07)V99.                 
002400     05  PROF-AVG-MILEAGE           PIC 9(07)V99.                 
002500     05  PROF-MIN-MILEAGE           PIC 9(07).                    
002600     05  PROF-MAX-MILEAGE           PIC 9(07).                    
002700     05  PROF-MPG-CITY-MIN          PIC 9(03).                    
002800     05  PROF-MPG-CITY-MAX          PIC 9(03).                    
002900     05  PROF-MPG-HWY-MIN           PIC 9(03).                    
003000     05  PROF-MPG-HWY-MAX           PIC 9(03).                    
003100     05  PROF-DRIVETRAIN-OPTS       OCCURS 5  TIMES PIC X(20).    
003200     05  PROF-ENGINE-OPTS           OCCURS 10 TIMES PIC X(20).    
003300     05  PROF-TRANS-OPTS            OCCURS 5  TIMES PIC X(15).    
003400     05  PROF-COLOR-OPTS            OCCURS 15 TIMES PIC X(15).    
003500     05  FILLER                     PIC X(10).                    
