000100******************************************************************
000200*                                                                *
000300*   LISTGREC.CBL                                                * 
000400*   FINDCAR CATALOG LISTING RECORD  -  ONE ENTRY PER LISTING    * 
000500*   CARRIED FORWARD ON LISTFILE/NEWLIST BY THE INGESTION RUN.   * 
000600*   THE SOURCE FEED'S VIN (SEE RAWLREC.CBL) IS THE LISTING'S    * 
000700*   NATURAL KEY WITHIN A SOURCE.                                * 
000800*                                                                *
000900*   MAINTENANCE LOG                                              *
001000*   96/05/06 RK  ORIGINAL LAYOUT FOR THE NIGHTLY FEED LOAD       *
001100*                (REQ AM-190).                                   *
001200*   03/05/09 RK  ADDED LISTG-LAST-SEEN SO THE CARRY-FORWARD      *
001300*                STEP CAN AGE OUT STALE LISTINGS (REQ AM-255).   *
001400*                                                                *
001500******************************************************************
001600                                                                  
001700 01  LISTG-RECORD.                                                
001800     05  LISTG-CAR-ID           PIC X(12).                        
001900     05  LISTG-VIN              PIC X(17).                        
002000     05  LISTG-SOURCE           PIC X(12).                        
002100     05  LISTG-PRICE            PIC 9(07).                        
002200     05  LISTG-MILEAGE          PIC 9(07).                        
002300     05  LISTG-LOCATION         PIC X(20).                        
002400     05  LISTG-CONDITION        PIC X(10).                        
002500     05  LISTG-TITLE            PIC X(40).                        
002600     05  LISTG-STATUS           PIC X(08).                        
002700     05  LISTG-LAST-SEEN        PIC X(08).                        
002800     05  FILLER                 PIC X(09).                        
