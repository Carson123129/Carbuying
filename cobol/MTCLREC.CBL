000100******************************************************************
000200*                                                                *
000300*   MTCLREC.CBL                                                  *
000400*   FINDCAR MATCHED-LISTING RECORD  -  A RAW-LISTING (SEE        *
000500*   RAWLREC.CBL) PLUS THE MASTER CAR IT WAS MATCHED TO AND THE   *
000600*   CONFIDENCE OF THE MATCH.  WRITTEN TO MATCHOUT BY FCNRM30,    *
000700*   READ BACK BY FCPRF40 FOR PROFILE AGGREGATION.                *
000800*                                                                *
000900*   MAINTENANCE LOG                                              *
001000*   94/03/15 TS  ORIGINAL LAYOUT.                                *
001100*   00/07/19 RK  ADDED MTCL-MPG-CITY/MTCL-MPG-HWY TO CARRY THE   *
001200*                RAW MPG READINGS THROUGH TO THE PROFILE JOB     *
001300*                (REQ AM-233).                                   *
001400*                                                                *
001500******************************************************************
001600                                                                  
001700 01  MTCL-RECORD.                                                 
001800     05  MTCL-VIN                   PIC X(17).                    
001900     05  MTCL-MAKE                  PIC X(20).                    
002000     05  MTCL-MODEL                 PIC X(20).                    
002100     05  MTCL-YEAR                  PIC 9(04).                    
002200     05  MTCL-TRIM                  PIC X(20).                    
002300     05  MTCL-PRICE                 PIC 9(07).                    
002400     05  MTCL-MILEAGE               PIC 9(07).                    
002500     05  MTCL-CITY                  PIC X(20).                    
002600     05  MTCL-STATE                 PIC X(02).                    
002700     05  MTCL-DRIVETRAIN            PIC X(20).                    
002800     05  MTCL-ENGINE                PIC X(20).                    
002900     05  MTCL-TRANSMISSION          PIC X(15).                    
003000     05  MTCL-EXT-COLOR             PIC X(15).                    
003100     05  MTCL-MPG-CITY              PIC 9(03).                    
003200     05  MTCL-MPG-HWY               PIC 9(03).                    
003300     05  MTCL-BODY-TYPE             PIC X(20).                    
003400     05  MTCL-SOURCE                PIC X(12).                    
003500     05  MTCL-MASTER-ID             PIC 9(06).                    
003600     05  MTCL-CONFIDENCE            PIC 9V99.                     
003700     05  FILLER                     PIC X(08).                    
