000100******************************************************************
000200*                                                                *
000300*   INTNREC.CBL                                                  *
000400*   FINDCAR BUYER-INTENT RECORD  -  BUILT BY FCEXT10 FROM ONE    *
000500*   FREE-TEXT QUERY, REFINED IN PLACE BY FCEXT10 ON A SECOND     *
000600*   RUN, AND READ BY FCSCR20 AS THE SCORING RUN'S DRIVING        *
000700*   RECORD.  ALL PRIORITY FIELDS ARE FRACTIONS 0.00-1.00.        *
000800*                                                                *
000900*   MAINTENANCE LOG                                              *
001000*   93/09/02 TS  ORIGINAL LAYOUT.                                *
001100*   97/04/17 RK  ADDED INTN-USAGE FOR THE DAILY/TRACK/WINTER     *
001200*                TAGGING REQUESTED BY MARKETING (REQ AM-166).    *
001300*                                                                *
001400******************************************************************
001500                                                                  
001600 01  INTN-RECORD.                                                 
001700     05  INTN-BUDGET-MIN            PIC 9(07).                    
001800     05  INTN-BUDGET-MAX            PIC 9(07).                    
001900     05  INTN-PERF-PRI              PIC 9V99.                     
002000     05  INTN-REL-PRI               PIC 9V99.                     
002100     05  INTN-COMF-PRI              PIC 9V99.                     
002200     05  INTN-DRIVETRAIN            PIC X(03).                    
002300     05  INTN-BODY-STYLE            PIC X(12).                    
002400     05  INTN-EMO-TAGS              OCCURS 5 TIMES PIC X(12).     
002500     05  INTN-NEG-TAGS              OCCURS 5 TIMES PIC X(12).     
002600     05  INTN-REF-CAR               PIC X(40).                    
002700     05  INTN-USAGE                 OCCURS 5 TIMES PIC X(10).     
002800     05  INTN-RAW-QUERY             PIC X(120).                   
002900     05  FILLER                     PIC X(15).                    
