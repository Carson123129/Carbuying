000100 IDENTIFICATION DIVISION.                                         
000200*************************                                         
000300                                                                  
000400 PROGRAM-ID.    FCWAT60.                                          
000500 AUTHOR.        L PARDO.                                          
000600 INSTALLATION.  AUTOMATCH MOTORS DP CTR.                          
000700 DATE-WRITTEN.  10/12/1995.                                       
000800 DATE-COMPILED.                                                   
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001000******************************************************************
001100*                                                                *
001200*   FCWAT60 -- FINDCAR WAITLIST SIGNUP ADD                      * 
001300*                                                                *
001400*   LOADS THE CURRENT WAITLIST INTO A WORKING TABLE, THEN        *
001500*   READS ONE SIGNUP REQUEST FROM THE CONTROL CARD (SYSIN).      *
001600*   THE REQUEST EMAIL IS LOWERCASED AND COMPARED AGAINST EVERY   *
001700*   ENTRY ALREADY ON THE LIST; A MATCH IS REJECTED AS A          *
001800*   DUPLICATE, OTHERWISE THE ENTRY IS APPENDED TO THE WAITLIST   *
001900*   WITH A CREATED-DATE STAMP.                                   *
002000*                                                                *
002100*        INPUT:   WAITFILE - EXISTING WAITLIST ENTRIES           *
002200*                 SYSIN    - ONE SIGNUP REQUEST CONTROL CARD     *
002300*        OUTPUT:  WAITFILE - EXTENDED WITH THE NEW ENTRY         *
002400*                                                                *
002500*   MAINTENANCE LOG                                              *
002600*   95/10/12 LP  ORIGINAL PROGRAM FOR THE WAITLIST PROJECT       *
002700*                (REQ AM-241).  SEE WAITREC.CBL FOR THE          *
002800*                ENTRY LAYOUT.                                   *
002900*   99/01/08 RK  Y2K -- REVIEWED, WAIT-CREATED IS A DISPLAY      *
003000*                DATE STAMP ONLY, NO ARITHMETIC.  NOTED FOR      *
003100*                THE AUDIT FILE.                                 *
003200*   00/07/19 RK  DUPLICATE CHECK MADE CASE-INSENSITIVE ON THE    *
003300*                STORED ENTRIES AS WELL AS THE REQUEST, SINCE    *
003400*                OLDER ENTRIES WERE LOADED BEFORE THE WEB FORM   *
003500*                STARTED LOWERCASING ON ITS OWN (REQ AM-233).    *
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.                                            
003900**********************                                            
004000                                                                  
004100 CONFIGURATION SECTION.                                           
004200 SPECIAL-NAMES.                                                   
004300     C01 IS TOP-OF-FORM                                           
004400     CLASS ALPHA-UPPER IS "A" THRU "Z"                            
004500     UPSI-0 ON STATUS IS WAT-DEBUG-SW                             
004600     UPSI-0 OFF STATUS IS WAT-QUIET-SW.                           
004700                                                                  
004800 INPUT-OUTPUT SECTION.                                            
004900**********************                                            
005000                                                                  
005100 FILE-CONTROL.                                                    
005200                                                                  
005300     SELECT WAITLIST-FILE                                         
005400         ASSIGN TO "WAITFILE"                                     
005500         ORGANIZATION IS LINE SEQUENTIAL.                         
005600/                                                                 
005700 DATA DIVISION.                                                   
005800****************                                                  
005900                                                                  
006000 FILE SECTION.                                                    
006100***************                                                   
006200                                                                  
006300 FD  WAITLIST-FILE.                                               
006400                                                                  
006500 01  WAITLIST-REC                PIC X(110).                      
006600                                                                  
006700 WORKING-STORAGE SECTION.                                         
006800**************************                                        
006900                                                                  
007000 COPY WAITREC.                                                    
007100                                                                  
007200 01  WS-WAIT-REDEF               REDEFINES WAIT-RECORD.           
007300     05  FILLER                  PIC X(110).                      
007400                                                                  
007500******************************************************************
007600*                        SWITCHES                                *
007700******************************************************************
007800                                                                  
007900 01  WS-SWITCHES.                                                 
008000     05  SW-WAIT-EOF             PIC X.                           
008100         88  END-OF-WAIT-FILE        VALUE "Y".                   
008200     05  SW-DUP-FOUND             PIC X.                          
008300         88  DUP-FOUND                VALUE "Y".                  
008400     05  FILLER                  PIC X(08).                       
008500                                                                  
008600******************************************************************
008700*                      ACCUMULATORS                              *
008800******************************************************************
008900                                                                  
009000 01  WS-ACCUMULATORS.                                             
009100     05  AC-WAIT-COUNT           PIC S9(5)  COMP.                 
009300     05  AC-ADDED-COUNT          PIC S9(5)  COMP.                 
009400     05  AC-DUP-COUNT            PIC S9(5)  COMP.                 
009500     05  FILLER                  PIC X(08).
009550
009560 77  AC-TABLE-SUB            PIC S9(5)  COMP.
009600
009700******************************************************************
009800*   WAITLIST TABLE  -  ENTIRE WAITFILE LOADED INTO STORAGE FOR   *
009900*   THE DUPLICATE CHECK (5000 ENTRIES MAX).                      *
010000******************************************************************
010100                                                                  
010200 01  WAIT-TABLE.                                                  
010300     05  WAIT-ENTRY OCCURS 5000 TIMES.                            
010400         10  WAITT-EMAIL             PIC X(60).                   
010500         10  WAITT-SOURCE            PIC X(20).                   
010600         10  WAITT-CREATED           PIC X(20).                   
010700         10  FILLER                  PIC X(10).                   
010800                                                                  
010900 01  WAIT-TABLE-REDEF            REDEFINES WAIT-TABLE.            
011000     05  WAITT-ENTRY-LINE OCCURS 5000 TIMES PIC X(110).           
011100                                                                  
011200******************************************************************
011300*                    SIGNUP REQUEST WORK AREA                    *
011400******************************************************************
011500                                                                  
011600 01  WS-REQUEST.                                                  
011700     05  WS-REQ-EMAIL             PIC X(60).                      
011800     05  WS-REQ-SOURCE            PIC X(20).                      
011900     05  WS-WAIT-CMP-EMAIL        PIC X(60).                      
012000     05  FILLER                  PIC X(30).                       
012100                                                                  
012200 01  WA-RUN-DATE.                                                 
012300     05  WA-RUN-YY                PIC 99.                         
012400     05  WA-RUN-MM                PIC 99.                         
012500     05  WA-RUN-DD                PIC 99.                         
012600                                                                  
012700 01  WA-RUN-DATE-X REDEFINES WA-RUN-DATE                          
012800                                PIC 9(06).                        
012900                                                                  
013000 01  WA-RUN-DATE-TEXT.                                            
013100     05  WA-RDT-MM                PIC 99.                         
013200     05  WA-RDT-SLASH1            PIC X       VALUE "/".          
013300     05  WA-RDT-DD                PIC 99.                         
013400     05  WA-RDT-SLASH2            PIC X       VALUE "/".          
013500     05  WA-RDT-YY                PIC 99.                         
013600/                                                                 
013700 PROCEDURE DIVISION.                                              
013800*********************                                             
013900                                                                  
014000 MAIN-PROGRAM.                                                    
014100                                                                  
014200     PERFORM A-100-INITIALIZATION.                                
014300     PERFORM B-100-LOAD-WAITLIST.                                 
014400     PERFORM C-100-CHECK-AND-ADD.                                 
014500     PERFORM D-100-WRAP-UP.                                       
014600     STOP RUN.                                                    
014700                                                                  
014800******************************************************************
014900*   A-100  --  ONE-TIME INITIALIZATION FOR THE RUN.              *
015000******************************************************************
015100                                                                  
015200 A-100-INITIALIZATION.                                            
015300                                                                  
015400     MOVE 0 TO AC-WAIT-COUNT AC-TABLE-SUB AC-ADDED-COUNT          
015500               AC-DUP-COUNT.                                      
015600     MOVE "N" TO SW-WAIT-EOF SW-DUP-FOUND.                        
015700     MOVE SPACES TO WS-REQUEST.                                   
015800     ACCEPT WS-REQ-EMAIL FROM SYSIN.                              
015900     ACCEPT WS-REQ-SOURCE FROM SYSIN.                             
016000     INSPECT WS-REQ-EMAIL CONVERTING                              
016100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                          
016200         "abcdefghijklmnopqrstuvwxyz".                            
016300     ACCEPT WA-RUN-DATE FROM DATE.                                
016400     MOVE WA-RUN-MM TO WA-RDT-MM.                                 
016500     MOVE WA-RUN-DD TO WA-RDT-DD.                                 
016600     MOVE WA-RUN-YY TO WA-RDT-YY.                                 
016700                                                                  
016800******************************************************************
016900*   B-100  --  LOAD THE CURRENT WAITLIST INTO WAIT-TABLE.        *
017000******************************************************************
017100                                                                  
017200 B-100-LOAD-WAITLIST.                                             
017300                                                                  
017400     OPEN INPUT WAITLIST-FILE.                                    
017500     PERFORM B-200-READ-ONE-ENTRY.                                
017600     PERFORM B-210-STORE-ONE-ENTRY                                
017700         UNTIL END-OF-WAIT-FILE OR AC-WAIT-COUNT > 4999.          
017800     CLOSE WAITLIST-FILE.                                         
017900                                                                  
018000 B-200-READ-ONE-ENTRY.                                            
018100                                                                  
018200     READ WAITLIST-FILE INTO WAIT-RECORD                          
018300         AT END MOVE "Y" TO SW-WAIT-EOF.                          
018400                                                                  
018500 B-210-STORE-ONE-ENTRY.                                           
018600                                                                  
018700     ADD 1 TO AC-WAIT-COUNT.                                      
018800     MOVE WAIT-RECORD TO WAITT-ENTRY-LINE (AC-WAIT-COUNT).        
018900     PERFORM B-200-READ-ONE-ENTRY.                                
019000                                                                  
019100******************************************************************
019200*   C-100  --  IF THE REQUEST EMAIL ALREADY APPEARS ON THE       *
019300*   LIST (CASE-INSENSITIVE), REPORT DUPLICATE; OTHERWISE         *
019400*   APPEND A NEW ENTRY (REQ AM-241, REQ AM-233).                 *
019500******************************************************************
019600                                                                  
019700 C-100-CHECK-AND-ADD.                                             
019800                                                                  
019900     IF WS-REQ-EMAIL = SPACES                                     
020000         DISPLAY "FCWAT60 - REQUEST EMAIL BLANK, REJECTED"        
020100     ELSE                                                         
020200         MOVE "N" TO SW-DUP-FOUND                                 
020300         PERFORM C-200-CHECK-ONE-ENTRY THRU C-200-EXIT            
020400             VARYING AC-TABLE-SUB FROM 1 BY 1                     
020500             UNTIL AC-TABLE-SUB > AC-WAIT-COUNT OR DUP-FOUND      
020600         PERFORM C-300-REPORT-RESULT.                             
020700                                                                  
020800 C-200-CHECK-ONE-ENTRY.                                           
020850                                                                  
020860*    SKIP UNUSED SLOTS -- THE TABLE IS SIZED FOR 5000 BUT MOST    
020870*    RUNS LOAD FAR FEWER ENTRIES (REQ AM-233).                    
020880     IF WAITT-EMAIL (AC-TABLE-SUB) = SPACES                       
020890         GO TO C-200-EXIT.                                        
020900                                                                  
021000     MOVE WAITT-EMAIL (AC-TABLE-SUB) TO WS-WAIT-CMP-EMAIL.        
021100     INSPECT WS-WAIT-CMP-EMAIL CONVERTING                         
021200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                          
021300         "abcdefghijklmnopqrstuvwxyz".                            
021400     IF WS-WAIT-CMP-EMAIL = WS-REQ-EMAIL                          
021500         MOVE "Y" TO SW-DUP-FOUND.                                
021550                                                                  
021560 C-200-EXIT.                                                      
021570     EXIT.                                                        
021600                                                                  
021700 C-300-REPORT-RESULT.                                             
021800                                                                  
021900     IF DUP-FOUND                                                 
022000         ADD 1 TO AC-DUP-COUNT                                    
022100         DISPLAY "FCWAT60 - " WS-REQ-EMAIL " ALREADY ON THE LIST" 
022200     ELSE                                                         
022300         PERFORM C-400-APPEND-NEW-ENTRY                           
022400         ADD 1 TO AC-ADDED-COUNT                                  
022500         DISPLAY "FCWAT60 - " WS-REQ-EMAIL " ADDED TO THE LIST".  
022600                                                                  
022700******************************************************************
022800*   C-400  --  APPEND THE NEW SIGNUP TO WAITFILE.                *
022900******************************************************************
023000                                                                  
023100 C-400-APPEND-NEW-ENTRY.                                          
023200                                                                  
023300     MOVE SPACES TO WAIT-RECORD.                                  
023400     MOVE WS-REQ-EMAIL TO WAIT-EMAIL.                             
023500     MOVE WS-REQ-SOURCE TO WAIT-SOURCE.                           
023600     MOVE SPACES TO WAIT-CREATED.                                 
023700     STRING WA-RDT-MM DELIMITED BY SIZE                           
023800             WA-RDT-SLASH1 DELIMITED BY SIZE                      
023900             WA-RDT-DD DELIMITED BY SIZE                          
024000             WA-RDT-SLASH2 DELIMITED BY SIZE                      
024100             WA-RDT-YY DELIMITED BY SIZE                          
024200         INTO WAIT-CREATED.                                       
024300     OPEN EXTEND WAITLIST-FILE.                                   
024400     WRITE WAITLIST-REC FROM WAIT-RECORD.                         
024500     CLOSE WAITLIST-FILE.                                         
024600                                                                  
024700******************************************************************
024800*   D-100  --  END THE RUN.                                      *
024900******************************************************************
025000                                                                  
025100 D-100-WRAP-UP.                                                   
025200                                                                  
025300     DISPLAY " ".                                                 
025400     DISPLAY "FCWAT60 WAITLIST ADD RUN HAS TERMINATED".           
025500     DISPLAY "ADDED " AC-ADDED-COUNT " DUPLICATE " AC-DUP-COUNT.  
025600     DISPLAY " ".                                                 
025700                                                                  
