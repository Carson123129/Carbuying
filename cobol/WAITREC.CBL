000100******************************************************************
000200*                                                                *
000300*   WAITREC.CBL                                                  *
000400*   FINDCAR WAITLIST ENTRY RECORD  -  ONE PER SIGNUP ON THE      *
000500*   AUTOMATCH MOTORS EARLY-ACCESS WAITLIST.                      *
000600*                                                                *
000700*   MAINTENANCE LOG                                              *
000800*   95/10/12 LP  ORIGINAL LAYOUT FOR THE WAITLIST PROJECT        *
000900*                (REQ AM-241).                                   *
001000*                                                                *
001100******************************************************************
001200                                                                  
001300 01  WAIT-RECORD.                                                 
001400     05  WAIT-EMAIL                 PIC X(60).                    
001500     05  WAIT-SOURCE                PIC X(20).                    
001600     05  WAIT-CREATED               PIC X(20).                    
001700     05  FILLER                     PIC X(10).                    
