000100******************************************************************
000200*                                                                *
000300*   MASCREC.CBL                                                  *
000400*   FINDCAR MASTER-CAR RECORD  -  NORMALIZATION TARGET TABLE.    *
000500*   MASTFILE IS HELD SORTED BY MAKE THEN YEAR SO FCNRM30 CAN     *
000600*   SCAN SAME-MAKE-AND-YEAR CANDIDATES FOR THE FUZZY PASS.       *
000700*                                                                *
000800*   MAINTENANCE LOG                                              *
000900*   94/02/28 TS  ORIGINAL LAYOUT.                                *
001000*                                                                *
001100******************************************************************
001200                                                                  
001300 01  MASC-RECORD.                                                 
001400     05  MASC-ID                    PIC 9(06).                    
001500     05  MASC-MAKE                  PIC X(20).                    
001600     05  MASC-MODEL                 PIC X(20).                    
001700     05  MASC-YEAR                  PIC 9(04).                    
001800     05  MASC-BODY-TYPE             PIC X(12).                    
001900     05  FILLER                     PIC X(10).                    
