000100 IDENTIFICATION DIVISION.                                         
000200************************                                          
000300                                                                  
000400 PROGRAM-ID.    FCPRF40.                                          
000500 AUTHOR.        T SATHER.                                         
000600 INSTALLATION.  AUTOMATCH MOTORS DP CTR.                          
000700 DATE-WRITTEN.  03/22/1994.                                       
000800 DATE-COMPILED.                                                   
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001000******************************************************************
001100*                                                                *
001200*   FCPRF40 -- FINDCAR PROFILE AGGREGATION RUN                  * 
001300*                                                                *
001400*   SORTS THE MATCHED-LISTING FILE BY MASTER CAR AND, ON EACH    *
001500*   CONTROL BREAK, BUILDS ONE PROFILE RECORD OF PRICE/MILEAGE/   *
001600*   MPG STATISTICS AND MOST-FREQUENT OPTION VALUES OVER ALL      *
001700*   LISTINGS MATCHED TO THAT CAR.  MODELED ON THE MAKE-SUBTOTAL  *
001800*   BREAK LOGIC IN THE OLD SALES SUBTOTAL REPORT.                *
001900*                                                                *
002000*        INPUT:   MATCHOUT - MATCHED-LISTING RECORDS (FCNRM30)   *
002100*        OUTPUT:  PROFOUT  - ONE PROFILE PER MASTER CAR          *
002200*                 PROFRPT  - PROFILE RUN CONTROL REPORT          *
002300*                                                                *
002400*   MAINTENANCE LOG                                              *
002500*   94/03/22 TS  ORIGINAL PROGRAM.                               *
002600*   94/11/09 TS  ADDED THE MEDIAN PRICE CALCULATION -- SALES     *
002700*                WANTED SOMETHING LESS SKEWED THAN THE AVERAGE   *
002800*                FOR HIGH-END TRIM LINES (REQ AM-140).           *
002900*   99/01/08 RK  Y2K -- REVIEWED, NO DATE-SENSITIVE LOGIC IN     *
003000*                THIS PROGRAM.  NOTED FOR THE AUDIT FILE.        *
003100*   00/07/19 RK  ADDED MPG-CITY/MPG-HWY MIN/MAX (REQ AM-233).    *
003200*   03/05/09 RK  ADDED THE OPTION-VALUE FREQUENCY TABLES SO THE  *
003300*                WEB TEAM CAN SHOW "MOST COMMON COLOR" ON THE    *
003400*                CAR PAGE (REQ AM-255).                          *
003500*                                                                *
003600******************************************************************
003700 ENVIRONMENT DIVISION.                                            
003800**********************                                            
003900                                                                  
004000 CONFIGURATION SECTION.                                           
004100 SPECIAL-NAMES.                                                   
004200     C01 IS TOP-OF-FORM                                           
004300     CLASS ALPHA-UPPER IS "A" THRU "Z"                            
004400     UPSI-0 ON STATUS IS PROF-DEBUG-SW                            
004500     UPSI-0 OFF STATUS IS PROF-QUIET-SW.                          
004600                                                                  
004700 INPUT-OUTPUT SECTION.                                            
004800**********************                                            
004900                                                                  
005000 FILE-CONTROL.                                                    
005100                                                                  
005200     SELECT MATCH-OUT-FILE                                        
005300         ASSIGN TO "MATCHOUT"                                     
005400         ORGANIZATION IS LINE SEQUENTIAL.                         
005500                                                                  
005600     SELECT SORT-FILE                                             
005700         ASSIGN TO "SORTWORK".                                    
005800                                                                  
005900     SELECT SORTED-MATCH-FILE                                     
006000         ASSIGN TO "SRTMATCH"                                     
006100         ORGANIZATION IS LINE SEQUENTIAL.                         
006200                                                                  
006300     SELECT PROFILE-OUT-FILE                                      
006400         ASSIGN TO "PROFOUT"                                      
006500         ORGANIZATION IS LINE SEQUENTIAL.                         
006600                                                                  
006700     SELECT PROFILE-REPORT-FILE                                   
006800         ASSIGN TO "PROFRPT"                                      
006900         ORGANIZATION IS LINE SEQUENTIAL.                         
007000                                                                  
007100/                                                                 
007200 DATA DIVISION.                                                   
007300***************                                                   
007400                                                                  
007500 FILE SECTION.                                                    
007600**************                                                    
007700                                                                  
007800 FD  MATCH-OUT-FILE.                                              
007900                                                                  
008000 01  MATCH-OUT-REC               PIC X(242).                      
008100                                                                  
008200 SD  SORT-FILE.                                                   
008300                                                                  
008400 01  SORT-RECORD.                                                 
008500     05  FILLER                 PIC X(225).                       
008600     05  SR-MASTER-ID           PIC 9(06).                        
008700     05  FILLER                 PIC X(11).                        
008800                                                                  
008900 FD  SORTED-MATCH-FILE.                                           
009000                                                                  
009100 01  SORTED-MATCH-REC            PIC X(242).                      
009200                                                                  
009300 FD  PROFILE-OUT-FILE.                                            
009400                                                                  
009500 01  PROFILE-OUT-REC             PIC X(384).                      
009600                                                                  
009700 FD  PROFILE-REPORT-FILE.                                         
009800                                                                  
009900 01  PROFILE-REPORT-REC          PIC X(132).                      
010000                                                                  
010100/                                                                 
010200 WORKING-STORAGE SECTION.                                         
010300*************************                                         
010400                                                                  
010500 COPY MTCLREC.                                                    
010600 COPY PROFREC.                                                    
010700                                                                  
010800 01  WS-MTCL-REDEF              REDEFINES MTCL-RECORD.            
010900     05  FILLER                 PIC X(242).                       
011000                                                                  
011100 01  WS-PROF-REDEF              REDEFINES PROF-RECORD.            
011200     05  FILLER                 PIC X(384).                       
011300                                                                  
011400******************************************************************
011500*                        SWITCHES                                *
011600******************************************************************
011700                                                                  
011800 01  WS-SWITCHES.                                                 
011900     05  SW-END-OF-FILE         PIC X.                            
012000         88  END-OF-FILE            VALUE "Y".                    
012100     05  SW-FOUND               PIC X.                            
012200         88  FOUND-MATCH            VALUE "Y".                    
012300                                                                  
012400******************************************************************
012500*                      ACCUMULATORS                              *
012600******************************************************************
012700                                                                  
012800 01  WS-ACCUMULATORS.                                             
012900     05  AC-LINE-COUNT          PIC S9(3)  COMP.                  
013000     05  AC-PAGE-COUNT          PIC S9(3)  COMP.                  
013100     05  AC-PRICE-SUB           PIC S9(5)  COMP.                  
013200     05  AC-OUTER-SUB           PIC S9(5)  COMP.                  
013300     05  AC-INNER-SUB           PIC S9(5)  COMP.                  
013400     05  AC-OPT-SUB             PIC S9(3)  COMP.                  
013500     05  AC-MID-SUB             PIC S9(5)  COMP.                  
013600     05  AC-INSERTED-COUNT      PIC S9(5)  COMP.                  
013700     05  AC-SKIPPED-COUNT       PIC S9(5)  COMP.                  
013800     05  AC-TOTAL-PROFILE-COUNT PIC S9(5)  COMP.                  
013900                                                                  
014000******************************************************************
014100*                 CONTROL-BREAK WORK FIELDS                      *
014200******************************************************************
014300                                                                  
014400 01  WA-HOLD-MASTER-ID          PIC 9(06).                        
014500 01  WA-MIN-GROUP-COUNT         PIC S9(3)  COMP VALUE 1.          
014600                                                                  
014700 01  WA-RUN-DATE.                                                 
014800     05  WA-RUN-YY              PIC 99.                           
014900     05  WA-RUN-MM              PIC 99.                           
015000     05  WA-RUN-DD              PIC 99.                           
015100                                                                  
015200 01  WA-RUN-DATE-X REDEFINES WA-RUN-DATE                          
015300                                PIC X(06).                        
015400                                                                  
015500******************************************************************
015600*   PER-GROUP ACCUMULATORS.  RESET AT EACH CONTROL BREAK.        *
015700******************************************************************
015800                                                                  
015900 01  WS-GROUP-WORK.                                               
016000     05  WS-GROUP-COUNT         PIC S9(5)  COMP.                  
016100     05  WS-GROUP-PRICE-COUNT   PIC S9(5)  COMP.                  
016200     05  WS-GROUP-MILE-COUNT    PIC S9(5)  COMP.                  
016300     05  WS-GROUP-MPGC-COUNT    PIC S9(5)  COMP.                  
016400     05  WS-GROUP-MPGH-COUNT    PIC S9(5)  COMP.                  
016500     05  WS-GROUP-PRICE-SUM     PIC 9(11)V99.                     
016600     05  WS-GROUP-MILE-SUM      PIC 9(11).                        
016700     05  WS-GROUP-PRICE-MIN     PIC 9(07).                        
016800     05  WS-GROUP-PRICE-MAX     PIC 9(07).                        
016900     05  WS-GROUP-MILE-MIN      PIC 9(07).                        
017000     05  WS-GROUP-MILE-MAX      PIC 9(07).                        
017100     05  WS-GROUP-MPGC-MIN      PIC 9(03).                        
017200     05  WS-GROUP-MPGC-MAX      PIC 9(03).                        
017300     05  WS-GROUP-MPGH-MIN      PIC 9(03).                        
017400     05  WS-GROUP-MPGH-MAX      PIC 9(03).                        
017500                                                                  
017600******************************************************************
017700*   PRICE TABLE -- ONE ENTRY PER LISTING IN THE CURRENT GROUP,   *
017800*   HELD SO THE MEDIAN CAN BE COMPUTED AT THE BREAK.             *
017900******************************************************************
018000                                                                  
018100 01  WS-PRICE-TABLE.                                              
018200     05  WS-PRICE-ENTRY OCCURS 2000 TIMES PIC 9(07)V99.           
018300                                                                  
018400******************************************************************
018500*   OPTION-VALUE FREQUENCY TABLES -- ONE PER OPTION FIELD.       *
018600*   BUILT BY LINEAR SCAN (DISTINCT VALUE + RUNNING COUNT), THEN  *
018700*   RANKED DESCENDING BY COUNT AT THE BREAK.                     *
018800******************************************************************
018900                                                                  
019000 01  WS-DRIVE-FREQ-TABLE.                                         
019100     05  WS-DRIVE-FREQ-ENTRY OCCURS 30 TIMES.                     
019200         10  WS-DRIVE-FREQ-VALUE    PIC X(20).                    
019300         10  WS-DRIVE-FREQ-COUNT    PIC S9(5) COMP.               
019400 77  WS-DRIVE-FREQ-USED         PIC S9(3)  COMP.                  
019500                                                                  
019600 01  WS-ENGINE-FREQ-TABLE.                                        
019700     05  WS-ENGINE-FREQ-ENTRY OCCURS 30 TIMES.                    
019800         10  WS-ENGINE-FREQ-VALUE   PIC X(20).                    
019900         10  WS-ENGINE-FREQ-COUNT   PIC S9(5) COMP.               
020000 77  WS-ENGINE-FREQ-USED        PIC S9(3)  COMP.                  
020100                                                                  
020200 01  WS-TRANS-FREQ-TABLE.                                         
020300     05  WS-TRANS-FREQ-ENTRY OCCURS 30 TIMES.                     
020400         10  WS-TRANS-FREQ-VALUE    PIC X(15).                    
020500         10  WS-TRANS-FREQ-COUNT    PIC S9(5) COMP.               
020600 77  WS-TRANS-FREQ-USED         PIC S9(3)  COMP.                  
020700                                                                  
020800 01  WS-COLOR-FREQ-TABLE.                                         
020900     05  WS-COLOR-FREQ-ENTRY OCCURS 30 TIMES.                     
021000         10  WS-COLOR-FREQ-VALUE    PIC X(15).                    
021100         10  WS-COLOR-FREQ-COUNT    PIC S9(5) COMP.               
021200 77  WS-COLOR-FREQ-USED         PIC S9(3)  COMP.                  
021300                                                                  
021400******************************************************************
021500*          GENERIC WORK FIELDS FOR THE FREQUENCY-TABLE           *
021600*          BUILD-AND-RANK PARAGRAPHS (REUSED FOR ALL FOUR).      *
021700******************************************************************
021800                                                                  
021900 01  WS-RANK-WORK.                                                
022000     05  WS-RANK-BEST-SUB       PIC S9(3)  COMP.                  
022100     05  WS-RANK-BEST-COUNT     PIC S9(5)  COMP.                  
022200     05  WS-RANK-SWAP-VALUE     PIC X(20).                        
022300     05  WS-RANK-SWAP-COUNT     PIC S9(5)  COMP.                  
022400                                                                  
022500******************************************************************
022600*                      MEDIAN WORK FIELDS                        *
022700******************************************************************
022800                                                                  
022900 01  WS-MEDIAN-WORK.                                              
023000     05  WS-MEDIAN-SWAP         PIC 9(07)V99.                     
023100     05  WS-MEDIAN-VALUE        PIC 9(07)V99.                     
023200     05  WS-MEDIAN-REMAINDER    PIC S9(3)  COMP.                  
023300                                                                  
023400******************************************************************
023500*                REPORT HEADING AND SUMMARY LINES                *
023600******************************************************************
023700                                                                  
023800 01  PROFILE-REPORT-HEADINGS.                                     
023900     05  PRH-LINE-1.                                              
024000         10  FILLER              PIC X(35) VALUE                  
024100             "FINDCAR PROFILE AGGREGATION RUN".                   
024200         10  FILLER              PIC X(10) VALUE "RUN DATE ".     
024300         10  PRH-DATE-MM         PIC 99.                          
024400         10  FILLER              PIC X VALUE "/".                 
024500         10  PRH-DATE-DD         PIC 99.                          
024600         10  FILLER              PIC X VALUE "/".                 
024700         10  PRH-DATE-YY         PIC 99.                          
024800     05  PRH-LINE-2.                                              
024900         10  FILLER              PIC X(10) VALUE "MASTER ID".     
025000         10  FILLER              PIC X(10) VALUE "LISTINGS".      
025100         10  FILLER              PIC X(15) VALUE "RESULT".        
025200     05  PRH-LINE-3.                                              
025300         10  FILLER              PIC X(60) VALUE ALL "-".         
025400                                                                  
025500 01  PROFILE-DETAIL-LINE.                                         
025600     05  PDL-MASTER-ID          PIC 9(06).                        
025700     05  FILLER                 PIC X(04) VALUE SPACES.           
025800     05  PDL-LISTING-COUNT      PIC ZZZZ9.                        
025900     05  FILLER                 PIC X(06) VALUE SPACES.           
026000     05  PDL-RESULT             PIC X(15).                        
026100                                                                  
026200 01  PROFILE-SUMMARY-LINES.                                       
026300     05  PSL-INSERTED.                                            
026400         10  FILLER              PIC X(23) VALUE SPACES.          
026500         10  FILLER              PIC X(30) VALUE                  
026600             "TOTAL PROFILES INSERTED   =  ".                     
026700         10  PSL-INSERTED-COUNT  PIC ZZZZ9.                       
026800     05  PSL-SKIPPED.                                             
026900         10  FILLER              PIC X(23) VALUE SPACES.          
027000         10  FILLER              PIC X(30) VALUE                  
027100             "TOTAL GROUPS SKIPPED      =  ".                     
027200         10  PSL-SKIPPED-COUNT   PIC ZZZZ9.                       
027300     05  PSL-TOTAL.                                               
027400         10  FILLER              PIC X(23) VALUE SPACES.          
027500         10  FILLER              PIC X(30) VALUE                  
027600             "TOTAL PROFILES ON FILE    =  ".                     
027700         10  PSL-TOTAL-COUNT     PIC ZZZZ9.                       
027800     05  PSL-END.                                                 
027900         10  FILLER              PIC X(34) VALUE SPACES.          
028000         10  FILLER              PIC X(13) VALUE "END OF REPORT". 
028100                                                                  
028200/                                                                 
028300 PROCEDURE DIVISION.                                              
028400*******************                                               
028500******************************************************************
028600*  MAIN-PROGRAM.                                                 *
028700******************************************************************
028800                                                                  
028900 MAIN-PROGRAM.                                                    
029000                                                                  
029100     PERFORM A-100-INITIALIZATION.                                
029200     PERFORM C-100-PROCESS-FILE.                                  
029300     PERFORM D-100-WRITE-SUMMARY.                                 
029400     PERFORM E-100-WRAP-UP.                                       
029500     STOP RUN.                                                    
029600                                                                  
029700******************************************************************
029800*                   HOUSEKEEPING PARAGRAPH                       *
029900******************************************************************
030000                                                                  
030100 A-100-INITIALIZATION.                                            
030200                                                                  
030300     MOVE 0 TO AC-LINE-COUNT AC-PAGE-COUNT.                       
030400     MOVE 0 TO AC-INSERTED-COUNT AC-SKIPPED-COUNT                 
030500               AC-TOTAL-PROFILE-COUNT.                            
030600     MOVE "N" TO SW-END-OF-FILE.                                  
030700                                                                  
030800     ACCEPT WA-RUN-DATE FROM DATE.                                
030900     MOVE WA-RUN-MM TO PRH-DATE-MM.                               
031000     MOVE WA-RUN-DD TO PRH-DATE-DD.                               
031100     MOVE WA-RUN-YY TO PRH-DATE-YY.                               
031200                                                                  
031300     OPEN OUTPUT PROFILE-REPORT-FILE.                             
031400                                                                  
031500     SORT SORT-FILE                                               
031600         ON ASCENDING KEY SR-MASTER-ID                            
031700         USING MATCH-OUT-FILE                                     
031800         GIVING SORTED-MATCH-FILE.                                
031900                                                                  
032000/                                                                 
032100******************************************************************
032200*   C-100  --  CONTROL-BREAK PROCESSING OF THE SORTED FILE.      *
032300******************************************************************
032400                                                                  
032500 C-100-PROCESS-FILE.                                              
032600                                                                  
032700     OPEN INPUT  SORTED-MATCH-FILE                                
032800          OUTPUT PROFILE-OUT-FILE.                                
032900                                                                  
033000     MOVE "N" TO SW-END-OF-FILE.                                  
033100     PERFORM C-110-READ-ONE-MATCH.                                
033200                                                                  
033300     PERFORM C-200-SKIP-UNQUALIFIED-MATCH                         
033400         UNTIL END-OF-FILE                                        
033500             OR (MTCL-MASTER-ID > 0 AND MTCL-PRICE > 0).          
033600                                                                  
033700     IF NOT END-OF-FILE                                           
033800         MOVE MTCL-MASTER-ID TO WA-HOLD-MASTER-ID                 
033900         PERFORM C-300-RESET-GROUP                                
034000         PERFORM C-400-PROCESS-ONE-MATCH                          
034100             UNTIL END-OF-FILE                                    
034200         PERFORM C-500-GROUP-BREAK.                               
034300                                                                  
034400     CLOSE SORTED-MATCH-FILE                                      
034500           PROFILE-OUT-FILE.                                      
034600                                                                  
034700 C-110-READ-ONE-MATCH.                                            
034800                                                                  
034900     READ SORTED-MATCH-FILE INTO WS-MTCL-REDEF                    
035000         AT END MOVE "Y" TO SW-END-OF-FILE.                       
035100     MOVE WS-MTCL-REDEF TO MTCL-RECORD.                           
035200                                                                  
035300 C-200-SKIP-UNQUALIFIED-MATCH.                                    
035400                                                                  
035500     PERFORM C-110-READ-ONE-MATCH.                                
035600                                                                  
035700/                                                                 
035800******************************************************************
035900*   C-400  --  ONE QUALIFYING MATCHED-LISTING RECORD.            *
036000******************************************************************
036100                                                                  
036200 C-400-PROCESS-ONE-MATCH.                                         
036300                                                                  
036400     IF MTCL-MASTER-ID NOT = WA-HOLD-MASTER-ID                    
036500         PERFORM C-500-GROUP-BREAK                                
036600         MOVE MTCL-MASTER-ID TO WA-HOLD-MASTER-ID                 
036700         PERFORM C-300-RESET-GROUP.                               
036800                                                                  
036900     PERFORM C-410-ACCUMULATE-ONE-MATCH.                          
037000     PERFORM C-110-READ-ONE-MATCH.                                
037100     PERFORM C-420-SKIP-TO-NEXT-QUALIFIER                         
037200         UNTIL END-OF-FILE                                        
037300             OR (MTCL-MASTER-ID > 0 AND MTCL-PRICE > 0).          
037400                                                                  
037500 C-420-SKIP-TO-NEXT-QUALIFIER.                                    
037600                                                                  
037700     PERFORM C-110-READ-ONE-MATCH.                                
037800                                                                  
037900******************************************************************
038000*   C-300  --  RESET THE PER-GROUP WORK AREAS.                   *
038100******************************************************************
038200                                                                  
038300 C-300-RESET-GROUP.                                               
038400                                                                  
038500     MOVE 0 TO WS-GROUP-COUNT WS-GROUP-PRICE-COUNT                
038600               WS-GROUP-MILE-COUNT WS-GROUP-MPGC-COUNT            
038700               WS-GROUP-MPGH-COUNT.                               
038800     MOVE 0 TO WS-GROUP-PRICE-SUM WS-GROUP-MILE-SUM.              
038900     MOVE 0 TO WS-GROUP-PRICE-MIN WS-GROUP-PRICE-MAX              
039000               WS-GROUP-MILE-MIN WS-GROUP-MILE-MAX                
039100               WS-GROUP-MPGC-MIN WS-GROUP-MPGC-MAX                
039200               WS-GROUP-MPGH-MIN WS-GROUP-MPGH-MAX.               
039300     MOVE 0 TO WS-DRIVE-FREQ-USED WS-ENGINE-FREQ-USED             
039400               WS-TRANS-FREQ-USED WS-COLOR-FREQ-USED.             
039500                                                                  
039600/                                                                 
039700******************************************************************
039800*   C-410  --  FOLD ONE MATCHED LISTING INTO THE CURRENT GROUP.  *
039900******************************************************************
040000                                                                  
040100 C-410-ACCUMULATE-ONE-MATCH.                                      
040200                                                                  
040300     ADD 1 TO WS-GROUP-COUNT.                                     
040400                                                                  
040500     ADD 1 TO WS-GROUP-PRICE-COUNT.                               
040600     ADD MTCL-PRICE TO WS-GROUP-PRICE-SUM.                        
040700     IF WS-GROUP-PRICE-COUNT <= 2000                              
040800         MOVE MTCL-PRICE                                          
040900             TO WS-PRICE-ENTRY (WS-GROUP-PRICE-COUNT).            
041000     IF WS-GROUP-PRICE-COUNT = 1                                  
041100         MOVE MTCL-PRICE TO WS-GROUP-PRICE-MIN                    
041200         MOVE MTCL-PRICE TO WS-GROUP-PRICE-MAX                    
041300     ELSE                                                         
041400         PERFORM C-411-CHECK-PRICE-RANGE.                         
041500                                                                  
041600     IF MTCL-MILEAGE > 0                                          
041700         PERFORM C-412-ACCUMULATE-MILEAGE.                        
041800                                                                  
041900     IF MTCL-MPG-CITY > 0                                         
042000         PERFORM C-413-ACCUMULATE-MPG-CITY.                       
042100                                                                  
042200     IF MTCL-MPG-HWY > 0                                          
042300         PERFORM C-414-ACCUMULATE-MPG-HWY.                        
042400                                                                  
042500     IF MTCL-DRIVETRAIN NOT = SPACES                              
042600         PERFORM C-430-TALLY-DRIVETRAIN.                          
042700     IF MTCL-ENGINE NOT = SPACES                                  
042800         PERFORM C-440-TALLY-ENGINE.                              
042900     IF MTCL-TRANSMISSION NOT = SPACES                            
043000         PERFORM C-450-TALLY-TRANS.                               
043100     IF MTCL-EXT-COLOR NOT = SPACES                               
043200         PERFORM C-460-TALLY-COLOR.                               
043300                                                                  
043400 C-411-CHECK-PRICE-RANGE.                                         
043500                                                                  
043600     IF MTCL-PRICE < WS-GROUP-PRICE-MIN                           
043700         MOVE MTCL-PRICE TO WS-GROUP-PRICE-MIN.                   
043800     IF MTCL-PRICE > WS-GROUP-PRICE-MAX                           
043900         MOVE MTCL-PRICE TO WS-GROUP-PRICE-MAX.                   
044000                                                                  
044100 C-412-ACCUMULATE-MILEAGE.                                        
044200                                                                  
044300     ADD 1 TO WS-GROUP-MILE-COUNT.                                
044400     ADD MTCL-MILEAGE TO WS-GROUP-MILE-SUM.                       
044500     IF WS-GROUP-MILE-COUNT = 1                                   
044600         MOVE MTCL-MILEAGE TO WS-GROUP-MILE-MIN                   
044700         MOVE MTCL-MILEAGE TO WS-GROUP-MILE-MAX                   
044800     ELSE                                                         
044900         IF MTCL-MILEAGE < WS-GROUP-MILE-MIN                      
045000             MOVE MTCL-MILEAGE TO WS-GROUP-MILE-MIN               
045100         ELSE                                                     
045200             IF MTCL-MILEAGE > WS-GROUP-MILE-MAX                  
045300                 MOVE MTCL-MILEAGE TO WS-GROUP-MILE-MAX.          
045400                                                                  
045500 C-413-ACCUMULATE-MPG-CITY.                                       
045600                                                                  
045700     ADD 1 TO WS-GROUP-MPGC-COUNT.                                
045800     IF WS-GROUP-MPGC-COUNT = 1                                   
045900         MOVE MTCL-MPG-CITY TO WS-GROUP-MPGC-MIN                  
046000         MOVE MTCL-MPG-CITY TO WS-GROUP-MPGC-MAX                  
046100     ELSE                                                         
046200         IF MTCL-MPG-CITY < WS-GROUP-MPGC-MIN                     
046300             MOVE MTCL-MPG-CITY TO WS-GROUP-MPGC-MIN              
046400         ELSE                                                     
046500             IF MTCL-MPG-CITY > WS-GROUP-MPGC-MAX                 
046600                 MOVE MTCL-MPG-CITY TO WS-GROUP-MPGC-MAX.         
046700                                                                  
046800 C-414-ACCUMULATE-MPG-HWY.                                        
046900                                                                  
047000     ADD 1 TO WS-GROUP-MPGH-COUNT.                                
047100     IF WS-GROUP-MPGH-COUNT = 1                                   
047200         MOVE MTCL-MPG-HWY TO WS-GROUP-MPGH-MIN                   
047300         MOVE MTCL-MPG-HWY TO WS-GROUP-MPGH-MAX                   
047400     ELSE                                                         
047500         IF MTCL-MPG-HWY < WS-GROUP-MPGH-MIN                      
047600             MOVE MTCL-MPG-HWY TO WS-GROUP-MPGH-MIN               
047700         ELSE                                                     
047800             IF MTCL-MPG-HWY > WS-GROUP-MPGH-MAX                  
047900                 MOVE MTCL-MPG-HWY TO WS-GROUP-MPGH-MAX.          
048000                                                                  
048100/                                                                 
048200******************************************************************
048300*   C-430 THRU C-460  --  OPTION-VALUE FREQUENCY TALLIES.  A     *
048400*   LINEAR SCAN OF THE DISTINCT-VALUE TABLE; A NEW VALUE TAKES   *
048500*   THE NEXT FREE SLOT (UP TO 30) AT COUNT 1.                    *
048600******************************************************************
048700                                                                  
048800 C-430-TALLY-DRIVETRAIN.                                          
048900                                                                  
049000     MOVE "N" TO SW-FOUND.                                        
049100     PERFORM C-431-CHECK-ONE-DRIVE-SLOT                           
049200         VARYING AC-OPT-SUB FROM 1 BY 1                           
049300         UNTIL AC-OPT-SUB > WS-DRIVE-FREQ-USED OR FOUND-MATCH.    
049305     PERFORM C-435-ADD-DRIVE-IF-NEW THRU C-435-EXIT.
049310
049320*    EARLY-EXIT ADD-IF-NEW SPLIT OUT OF C-430 SO A REPEAT VALUE   
049330*    OR A FULL 30-SLOT TABLE SKIPS THE ADD (REQ AM-207).          
049340 C-435-ADD-DRIVE-IF-NEW.                                          
049350                                                                  
049360     IF FOUND-MATCH                                               
049370         GO TO C-435-EXIT.                                        
049380     IF WS-DRIVE-FREQ-USED NOT < 30                               
049390         GO TO C-435-EXIT.                                        
049395     ADD 1 TO WS-DRIVE-FREQ-USED                                  
049400         MOVE MTCL-DRIVETRAIN                                     
049600             TO WS-DRIVE-FREQ-VALUE (WS-DRIVE-FREQ-USED)          
049700         MOVE 1 TO WS-DRIVE-FREQ-COUNT (WS-DRIVE-FREQ-USED).      
049800                                                                  
049810 C-435-EXIT.                                                      
049815     EXIT.                                                        
049820                                                                  
049900 C-431-CHECK-ONE-DRIVE-SLOT.                                      
050100                                                                  
050200     IF WS-DRIVE-FREQ-VALUE (AC-OPT-SUB) = MTCL-DRIVETRAIN        
050300         MOVE "Y" TO SW-FOUND                                     
050400         ADD 1 TO WS-DRIVE-FREQ-COUNT (AC-OPT-SUB).               
050500                                                                  
050600 C-440-TALLY-ENGINE.                                              
050700                                                                  
050800     MOVE "N" TO SW-FOUND.                                        
050900     PERFORM C-441-CHECK-ONE-ENGINE-SLOT                          
051000         VARYING AC-OPT-SUB FROM 1 BY 1                           
051100         UNTIL AC-OPT-SUB > WS-ENGINE-FREQ-USED OR FOUND-MATCH.   
051200     IF NOT FOUND-MATCH AND WS-ENGINE-FREQ-USED < 30              
051300         ADD 1 TO WS-ENGINE-FREQ-USED                             
051400         MOVE MTCL-ENGINE                                         
051500             TO WS-ENGINE-FREQ-VALUE (WS-ENGINE-FREQ-USED)        
051600         MOVE 1 TO WS-ENGINE-FREQ-COUNT (WS-ENGINE-FREQ-USED).    
051700                                                                  
051800 C-441-CHECK-ONE-ENGINE-SLOT.                                     
051900                                                                  
052000     IF WS-ENGINE-FREQ-VALUE (AC-OPT-SUB) = MTCL-ENGINE           
052100         MOVE "Y" TO SW-FOUND                                     
052200         ADD 1 TO WS-ENGINE-FREQ-COUNT (AC-OPT-SUB).              
052300                                                                  
052400 C-450-TALLY-TRANS.                                               
052500                                                                  
052600     MOVE "N" TO SW-FOUND.                                        
052700     PERFORM C-451-CHECK-ONE-TRANS-SLOT                           
052800         VARYING AC-OPT-SUB FROM 1 BY 1                           
052900         UNTIL AC-OPT-SUB > WS-TRANS-FREQ-USED OR FOUND-MATCH.    
053000     IF NOT FOUND-MATCH AND WS-TRANS-FREQ-USED < 30               
053100         ADD 1 TO WS-TRANS-FREQ-USED                              
053200         MOVE MTCL-TRANSMISSION                                   
053300             TO WS-TRANS-FREQ-VALUE (WS-TRANS-FREQ-USED)          
053400         MOVE 1 TO WS-TRANS-FREQ-COUNT (WS-TRANS-FREQ-USED).      
053500                                                                  
053600 C-451-CHECK-ONE-TRANS-SLOT.                                      
053700                                                                  
053800     IF WS-TRANS-FREQ-VALUE (AC-OPT-SUB) = MTCL-TRANSMISSION      
053900         MOVE "Y" TO SW-FOUND                                     
054000         ADD 1 TO WS-TRANS-FREQ-COUNT (AC-OPT-SUB).               
054100                                                                  
054200 C-460-TALLY-COLOR.                                               
054300                                                                  
054400     MOVE "N" TO SW-FOUND.                                        
054500     PERFORM C-461-CHECK-ONE-COLOR-SLOT                           
054600         VARYING AC-OPT-SUB FROM 1 BY 1                           
054700         UNTIL AC-OPT-SUB > WS-COLOR-FREQ-USED OR FOUND-MATCH.    
054800     IF NOT FOUND-MATCH AND WS-COLOR-FREQ-USED < 30               
054900         ADD 1 TO WS-COLOR-FREQ-USED                              
055000         MOVE MTCL-EXT-COLOR                                      
055100             TO WS-COLOR-FREQ-VALUE (WS-COLOR-FREQ-USED)          
055200         MOVE 1 TO WS-COLOR-FREQ-COUNT (WS-COLOR-FREQ-USED).      
055300                                                                  
055400 C-461-CHECK-ONE-COLOR-SLOT.                                      
055500                                                                  
055600     IF WS-COLOR-FREQ-VALUE (AC-OPT-SUB) = MTCL-EXT-COLOR         
055700         MOVE "Y" TO SW-FOUND                                     
055800         ADD 1 TO WS-COLOR-FREQ-COUNT (AC-OPT-SUB).               
055900                                                                  
056000/                                                                 
056100******************************************************************
056200*   C-500  --  GROUP BREAK.  EMIT A PROFILE IF THE GROUP MEETS   *
056300*   THE MINIMUM COUNT, ELSE COUNT IT SKIPPED.                    *
056400******************************************************************
056500                                                                  
056600 C-500-GROUP-BREAK.                                               
056700                                                                  
056800     IF AC-LINE-COUNT = 0                                         
056900         PERFORM M-500-REPORT-HEADINGS.                           
057000                                                                  
057100     IF WS-GROUP-COUNT NOT < WA-MIN-GROUP-COUNT                   
057200         PERFORM C-510-BUILD-PROFILE-RECORD                       
057300         PERFORM C-520-WRITE-PROFILE                              
057400         ADD 1 TO AC-INSERTED-COUNT                               
057500         ADD 1 TO AC-TOTAL-PROFILE-COUNT                          
057600         MOVE "INSERTED" TO PDL-RESULT                            
057700     ELSE                                                         
057800         ADD 1 TO AC-SKIPPED-COUNT                                
057900         MOVE "SKIPPED" TO PDL-RESULT.                            
058000                                                                  
058100     MOVE WA-HOLD-MASTER-ID TO PDL-MASTER-ID.                     
058200     MOVE WS-GROUP-COUNT TO PDL-LISTING-COUNT.                    
058300     PERFORM M-600-WRITE-DETAIL-LINE.                             
058400                                                                  
058500/                                                                 
058600******************************************************************
058700*   C-510  --  BUILD THE PROFILE RECORD FOR THE CURRENT GROUP.   *
058800******************************************************************
058900                                                                  
059000 C-510-BUILD-PROFILE-RECORD.                                      
059100                                                                  
059200     MOVE WA-HOLD-MASTER-ID TO PROF-MASTER-ID.                    
059300     MOVE WS-GROUP-COUNT TO PROF-COUNT.                           
059400                                                                  
059500     IF WS-GROUP-PRICE-COUNT > 0                                  
059600         COMPUTE PROF-AVG-PRICE ROUNDED =                         
059700             WS-GROUP-PRICE-SUM / WS-GROUP-PRICE-COUNT            
059800         MOVE WS-GROUP-PRICE-MIN TO PROF-MIN-PRICE                
059900         MOVE WS-GROUP-PRICE-MAX TO PROF-MAX-PRICE                
060000         PERFORM C-511-SORT-PRICE-TABLE                           
060100         PERFORM C-512-FIND-MEDIAN-PRICE                          
060200     ELSE                                                         
060300         MOVE 0 TO PROF-AVG-PRICE PROF-MIN-PRICE                  
060400                   PROF-MAX-PRICE PROF-MED-PRICE.                 
060500                                                                  
060600     IF WS-GROUP-MILE-COUNT > 0                                   
060700         COMPUTE PROF-AVG-MILEAGE ROUNDED =                       
060800             WS-GROUP-MILE-SUM / WS-GROUP-MILE-COUNT              
060900         MOVE WS-GROUP-MILE-MIN TO PROF-MIN-MILEAGE               
061000         MOVE WS-GROUP-MILE-MAX TO PROF-MAX-MILEAGE               
061100     ELSE                                                         
061200         MOVE 0 TO PROF-AVG-MILEAGE PROF-MIN-MILEAGE              
061300                   PROF-MAX-MILEAGE.                              
061400                                                                  
061500     MOVE WS-GROUP-MPGC-MIN TO PROF-MPG-CITY-MIN.                 
061600     MOVE WS-GROUP-MPGC-MAX TO PROF-MPG-CITY-MAX.                 
061700     MOVE WS-GROUP-MPGH-MIN TO PROF-MPG-HWY-MIN.                  
061800     MOVE WS-GROUP-MPGH-MAX TO PROF-MPG-HWY-MAX.                  
061900                                                                  
062000     PERFORM C-520-RANK-DRIVETRAIN-OPTS.                          
062100     PERFORM C-530-RANK-ENGINE-OPTS.                              
062200     PERFORM C-540-RANK-TRANS-OPTS.                               
062300     PERFORM C-550-RANK-COLOR-OPTS.                               
062400                                                                  
062500******************************************************************
062600*   C-511  --  BUBBLE-SORT THE GROUP'S PRICE TABLE ASCENDING SO  *
062700*   THE MEDIAN CAN BE PULLED FROM THE MIDDLE.                    *
062800******************************************************************
062900                                                                  
063000 C-511-SORT-PRICE-TABLE.                                          
063100                                                                  
063200     PERFORM C-513-SORT-ONE-PRICE-PASS                            
063300         VARYING AC-OUTER-SUB FROM 1 BY 1                         
063400         UNTIL AC-OUTER-SUB > WS-GROUP-PRICE-COUNT - 1.           
063500                                                                  
063600 C-513-SORT-ONE-PRICE-PASS.                                       
063700                                                                  
063800     PERFORM C-514-COMPARE-ONE-PRICE-PAIR                         
063900         VARYING AC-INNER-SUB FROM 1 BY 1                         
064000         UNTIL AC-INNER-SUB > WS-GROUP-PRICE-COUNT - AC-OUTER-SUB.
064100                                                                  
064200 C-514-COMPARE-ONE-PRICE-PAIR.                                    
064300                                                                  
064400     IF WS-PRICE-ENTRY (AC-INNER-SUB) >                           
064500        WS-PRICE-ENTRY (AC-INNER-SUB + 1)                         
064600         MOVE WS-PRICE-ENTRY (AC-INNER-SUB) TO WS-MEDIAN-SWAP     
064700         MOVE WS-PRICE-ENTRY (AC-INNER-SUB + 1)                   
064800             TO WS-PRICE-ENTRY (AC-INNER-SUB)                     
064900         MOVE WS-MEDIAN-SWAP                                      
065000             TO WS-PRICE-ENTRY (AC-INNER-SUB + 1).                
065100                                                                  
065200******************************************************************
065300*   C-512  --  PULL THE MEDIAN FROM THE SORTED PRICE TABLE.      *
065400******************************************************************
065500                                                                  
065600 C-512-FIND-MEDIAN-PRICE.                                         
065700                                                                  
065800     IF WS-GROUP-PRICE-COUNT > 2000                               
065900         MOVE 2000 TO AC-PRICE-SUB                                
066000     ELSE                                                         
066100         MOVE WS-GROUP-PRICE-COUNT TO AC-PRICE-SUB.               
066200                                                                  
066300     DIVIDE AC-PRICE-SUB BY 2 GIVING AC-MID-SUB                   
066400         REMAINDER WS-MEDIAN-REMAINDER.                           
066500                                                                  
066600     IF WS-MEDIAN-REMAINDER = 0                                   
066700         COMPUTE PROF-MED-PRICE ROUNDED =                         
066800             (WS-PRICE-ENTRY (AC-MID-SUB) +                       
066900              WS-PRICE-ENTRY (AC-MID-SUB + 1)) / 2                
067000     ELSE                                                         
067100         ADD 1 TO AC-MID-SUB                                      
067200         MOVE WS-PRICE-ENTRY (AC-MID-SUB) TO PROF-MED-PRICE.      
067300                                                                  
067400/                                                                 
067500******************************************************************
067600*   C-520 THRU C-550  --  RANK EACH OPTION-FREQUENCY TABLE       *
067700*   DESCENDING BY COUNT (SELECTION SORT ON JUST THE SLOTS THAT   *
067800*   WILL BE KEPT) AND MOVE THE TOP N VALUES TO THE PROFILE.      *
067900******************************************************************
068000                                                                  
068100 C-520-RANK-DRIVETRAIN-OPTS.                                      
068200                                                                  
068300     MOVE SPACES TO PROF-DRIVETRAIN-OPTS.                         
068400     PERFORM C-521-PICK-ONE-DRIVE-WINNER                          
068500         VARYING AC-OPT-SUB FROM 1 BY 1                           
068600         UNTIL AC-OPT-SUB > 5 OR AC-OPT-SUB > WS-DRIVE-FREQ-USED. 
068700                                                                  
068800 C-521-PICK-ONE-DRIVE-WINNER.                                     
068900                                                                  
069000     MOVE 0 TO WS-RANK-BEST-SUB.                                  
069100     MOVE -1 TO WS-RANK-BEST-COUNT.                               
069200     PERFORM C-522-SCAN-ONE-DRIVE-SLOT                            
069300         VARYING AC-INNER-SUB FROM AC-OPT-SUB BY 1                
069400         UNTIL AC-INNER-SUB > WS-DRIVE-FREQ-USED.                 
069500     IF WS-RANK-BEST-SUB > 0                                      
069600         MOVE WS-DRIVE-FREQ-VALUE (WS-RANK-BEST-SUB)              
069700             TO PROF-DRIVETRAIN-OPTS (AC-OPT-SUB)                 
069800         MOVE WS-DRIVE-FREQ-VALUE (AC-OPT-SUB)                    
069900             TO WS-RANK-SWAP-VALUE                                
070000         MOVE WS-DRIVE-FREQ-COUNT (AC-OPT-SUB)                    
070100             TO WS-RANK-SWAP-COUNT                                
070200         MOVE WS-DRIVE-FREQ-VALUE (WS-RANK-BEST-SUB)              
070300             TO WS-DRIVE-FREQ-VALUE (AC-OPT-SUB)                  
070400         MOVE WS-DRIVE-FREQ-COUNT (WS-RANK-BEST-SUB)              
070500             TO WS-DRIVE-FREQ-COUNT (AC-OPT-SUB)                  
070600         MOVE WS-RANK-SWAP-VALUE                                  
070700             TO WS-DRIVE-FREQ-VALUE (WS-RANK-BEST-SUB)            
070800         MOVE WS-RANK-SWAP-COUNT                                  
070900             TO WS-DRIVE-FREQ-COUNT (WS-RANK-BEST-SUB).           
071000                                                                  
071100 C-522-SCAN-ONE-DRIVE-SLOT.                                       
071200                                                                  
071300     IF WS-DRIVE-FREQ-COUNT (AC-INNER-SUB) > WS-RANK-BEST-COUNT   
071400         MOVE AC-INNER-SUB TO WS-RANK-BEST-SUB                    
071500         MOVE WS-DRIVE-FREQ-COUNT (AC-INNER-SUB)                  
071600             TO WS-RANK-BEST-COUNT.                               
071700                                                                  
071800 C-530-RANK-ENGINE-OPTS.                                          
071900                                                                  
072000     MOVE SPACES TO PROF-ENGINE-OPTS.                             
072100     PERFORM C-531-PICK-ONE-ENGINE-WINNER                         
072200         VARYING AC-OPT-SUB FROM 1 BY 1                           
072300         UNTIL AC-OPT-SUB > 10                                    
072400            OR AC-OPT-SUB > WS-ENGINE-FREQ-USED.                  
072500                                                                  
072600 C-531-PICK-ONE-ENGINE-WINNER.                                    
072700                                                                  
072800     MOVE 0 TO WS-RANK-BEST-SUB.                                  
072900     MOVE -1 TO WS-RANK-BEST-COUNT.                               
073000     PERFORM C-532-SCAN-ONE-ENGINE-SLOT                           
073100         VARYING AC-INNER-SUB FROM AC-OPT-SUB BY 1                
073200         UNTIL AC-INNER-SUB > WS-ENGINE-FREQ-USED.                
073300     IF WS-RANK-BEST-SUB > 0                                      
073400         MOVE WS-ENGINE-FREQ-VALUE (WS-RANK-BEST-SUB)             
073500             TO PROF-ENGINE-OPTS (AC-OPT-SUB)                     
073600         MOVE WS-ENGINE-FREQ-VALUE (AC-OPT-SUB)                   
073700             TO WS-RANK-SWAP-VALUE                                
073800         MOVE WS-ENGINE-FREQ-COUNT (AC-OPT-SUB)                   
073900             TO WS-RANK-SWAP-COUNT                                
074000         MOVE WS-ENGINE-FREQ-VALUE (WS-RANK-BEST-SUB)             
074100             TO WS-ENGINE-FREQ-VALUE (AC-OPT-SUB)                 
074200         MOVE WS-ENGINE-FREQ-COUNT (WS-RANK-BEST-SUB)             
074300             TO WS-ENGINE-FREQ-COUNT (AC-OPT-SUB)                 
074400         MOVE WS-RANK-SWAP-VALUE                                  
074500             TO WS-ENGINE-FREQ-VALUE (WS-RANK-BEST-SUB)           
074600         MOVE WS-RANK-SWAP-COUNT                                  
074700             TO WS-ENGINE-FREQ-COUNT (WS-RANK-BEST-SUB).          
074800                                                                  
074900 C-532-SCAN-ONE-ENGINE-SLOT.                                      
075000                                                                  
075100     IF WS-ENGINE-FREQ-COUNT (AC-INNER-SUB) > WS-RANK-BEST-COUNT  
075200         MOVE AC-INNER-SUB TO WS-RANK-BEST-SUB                    
075300         MOVE WS-ENGINE-FREQ-COUNT (AC-INNER-SUB)                 
075400             TO WS-RANK-BEST-COUNT.                               
075500                                                                  
075600 C-540-RANK-TRANS-OPTS.                                           
075700                                                                  
075800     MOVE SPACES TO PROF-TRANS-OPTS.                              
075900     PERFORM C-541-PICK-ONE-TRANS-WINNER                          
076000         VARYING AC-OPT-SUB FROM 1 BY 1                           
076100         UNTIL AC-OPT-SUB > 5 OR AC-OPT-SUB > WS-TRANS-FREQ-USED. 
076200                                                                  
076300 C-541-PICK-ONE-TRANS-WINNER.                                     
076400                                                                  
076500     MOVE 0 TO WS-RANK-BEST-SUB.                                  
076600     MOVE -1 TO WS-RANK-BEST-COUNT.                               
076700     PERFORM C-542-SCAN-ONE-TRANS-SLOT                            
076800         VARYING AC-INNER-SUB FROM AC-OPT-SUB BY 1                
076900         UNTIL AC-INNER-SUB > WS-TRANS-FREQ-USED.                 
077000     IF WS-RANK-BEST-SUB > 0                                      
077100         MOVE WS-TRANS-FREQ-VALUE (WS-RANK-BEST-SUB)              
077200             TO PROF-TRANS-OPTS (AC-OPT-SUB)                      
077300         MOVE WS-TRANS-FREQ-VALUE (AC-OPT-SUB)                    
077400             TO WS-RANK-SWAP-VALUE                                
077500         MOVE WS-TRANS-FREQ-COUNT (AC-OPT-SUB)                    
077600             TO WS-RANK-SWAP-COUNT                                
077700         MOVE WS-TRANS-FREQ-VALUE (WS-RANK-BEST-SUB)              
077800             TO WS-TRANS-FREQ-VALUE (AC-OPT-SUB)                  
077900         MOVE WS-TRANS-FREQ-COUNT (WS-RANK-BEST-SUB)              
078000             TO WS-TRANS-FREQ-COUNT (AC-OPT-SUB)                  
078100         MOVE WS-RANK-SWAP-VALUE                                  
078200             TO WS-TRANS-FREQ-VALUE (WS-RANK-BEST-SUB)            
078300         MOVE WS-RANK-SWAP-COUNT                                  
078400             TO WS-TRANS-FREQ-COUNT (WS-RANK-BEST-SUB).           
078500                                                                  
078600 C-542-SCAN-ONE-TRANS-SLOT.                                       
078700                                                                  
078800     IF WS-TRANS-FREQ-COUNT (AC-INNER-SUB) > WS-RANK-BEST-COUNT   
078900         MOVE AC-INNER-SUB TO WS-RANK-BEST-SUB                    
079000         MOVE WS-TRANS-FREQ-COUNT (AC-INNER-SUB)                  
079100             TO WS-RANK-BEST-COUNT.                               
079200                                                                  
079300 C-550-RANK-COLOR-OPTS.                                           
079400                                                                  
079500     MOVE SPACES TO PROF-COLOR-OPTS.                              
079600     PERFORM C-551-PICK-ONE-COLOR-WINNER                          
079700         VARYING AC-OPT-SUB FROM 1 BY 1                           
079800         UNTIL AC-OPT-SUB > 15 OR AC-OPT-SUB > WS-COLOR-FREQ-USED.
079900                                                                  
080000 C-551-PICK-ONE-COLOR-WINNER.                                     
080100                                                                  
080200     MOVE 0 TO WS-RANK-BEST-SUB.                                  
080300     MOVE -1 TO WS-RANK-BEST-COUNT.                               
080400     PERFORM C-552-SCAN-ONE-COLOR-SLOT                            
080500         VARYING AC-INNER-SUB FROM AC-OPT-SUB BY 1                
080600         UNTIL AC-INNER-SUB > WS-COLOR-FREQ-USED.                 
080700     IF WS-RANK-BEST-SUB > 0                                      
080800         MOVE WS-COLOR-FREQ-VALUE (WS-RANK-BEST-SUB)              
080900             TO PROF-COLOR-OPTS (AC-OPT-SUB)                      
081000         MOVE WS-COLOR-FREQ-VALUE (AC-OPT-SUB)                    
081100             TO WS-RANK-SWAP-VALUE                                
081200         MOVE WS-COLOR-FREQ-COUNT (AC-OPT-SUB)                    
081300             TO WS-RANK-SWAP-COUNT                                
081400         MOVE WS-COLOR-FREQ-VALUE (WS-RANK-BEST-SUB)              
081500             TO WS-COLOR-FREQ-VALUE (AC-OPT-SUB)                  
081600         MOVE WS-COLOR-FREQ-COUNT (WS-RANK-BEST-SUB)              
081700             TO WS-COLOR-FREQ-COUNT (AC-OPT-SUB)                  
081800         MOVE WS-RANK-SWAP-VALUE                                  
081900             TO WS-COLOR-FREQ-VALUE (WS-RANK-BEST-SUB)            
082000         MOVE WS-RANK-SWAP-COUNT                                  
082100             TO WS-COLOR-FREQ-COUNT (WS-RANK-BEST-SUB).           
082200                                                                  
082300 C-552-SCAN-ONE-COLOR-SLOT.                                       
082400                                                                  
082500     IF WS-COLOR-FREQ-COUNT (AC-INNER-SUB) > WS-RANK-BEST-COUNT   
082600         MOVE AC-INNER-SUB TO WS-RANK-BEST-SUB                    
082700         MOVE WS-COLOR-FREQ-COUNT (AC-INNER-SUB)                  
082800             TO WS-RANK-BEST-COUNT.                               
082900                                                                  
083000/                                                                 
083100******************************************************************
083200*   C-520 (WRITE)  --  MOVE THE PROFILE RECORD OUT TO PROFOUT.   *
083300******************************************************************
083400                                                                  
083500 C-520-WRITE-PROFILE.                                             
083600                                                                  
083700     MOVE PROF-RECORD TO PROFILE-OUT-REC.                         
083800     WRITE PROFILE-OUT-REC.                                       
083900                                                                  
084000/                                                                 
084100******************************************************************
084200*   D-100  --  END-OF-RUN CONTROL-TOTAL REPORT.                  *
084300******************************************************************
084400                                                                  
084500 D-100-WRITE-SUMMARY.                                             
084600                                                                  
084700     MOVE AC-INSERTED-COUNT TO PSL-INSERTED-COUNT.                
084800     MOVE AC-SKIPPED-COUNT TO PSL-SKIPPED-COUNT.                  
084900     MOVE AC-TOTAL-PROFILE-COUNT TO PSL-TOTAL-COUNT.              
085000                                                                  
085100     MOVE SPACES TO PROFILE-REPORT-REC.                           
085200     WRITE PROFILE-REPORT-REC FROM PSL-INSERTED                   
085300         AFTER ADVANCING 3 LINES.                                 
085400     WRITE PROFILE-REPORT-REC FROM PSL-SKIPPED                    
085500         AFTER ADVANCING 1 LINE.                                  
085600     WRITE PROFILE-REPORT-REC FROM PSL-TOTAL                      
085700         AFTER ADVANCING 1 LINE.                                  
085800     WRITE PROFILE-REPORT-REC FROM PSL-END                        
085900         AFTER ADVANCING 2 LINES.                                 
086000                                                                  
086100/                                                                 
086200******************************************************************
086300*   M-500  --  REPORT HEADING PARAGRAPH.                         *
086400******************************************************************
086500                                                                  
086600 M-500-REPORT-HEADINGS.                                           
086700                                                                  
086800     ADD 1 TO AC-PAGE-COUNT.                                      
086900                                                                  
087000     MOVE SPACES TO PROFILE-REPORT-REC.                           
087100     WRITE PROFILE-REPORT-REC FROM PRH-LINE-1                     
087200         AFTER ADVANCING PAGE.                                    
087300     WRITE PROFILE-REPORT-REC FROM PRH-LINE-2                     
087400         AFTER ADVANCING 2 LINES.                                 
087500     WRITE PROFILE-REPORT-REC FROM PRH-LINE-3                     
087600         AFTER ADVANCING 1 LINE.                                  
087700                                                                  
087800     MOVE 4 TO AC-LINE-COUNT.                                     
087900                                                                  
088000 M-600-WRITE-DETAIL-LINE.                                         
088100                                                                  
088200     MOVE SPACES TO PROFILE-REPORT-REC.                           
088300     WRITE PROFILE-REPORT-REC FROM PROFILE-DETAIL-LINE            
088400         AFTER ADVANCING 1 LINE.                                  
088500     ADD 1 TO AC-LINE-COUNT.                                      
088600     IF AC-LINE-COUNT > 55                                        
088700         MOVE 0 TO AC-LINE-COUNT.                                 
088800                                                                  
088900/                                                                 
089000******************************************************************
089100*                    END OF JOB PARAGRAPH                        *
089200******************************************************************
089300                                                                  
089400 E-100-WRAP-UP.                                                   
089500                                                                  
089600     CLOSE PROFILE-REPORT-FILE.                                   
089700     DISPLAY " ".                                                 
089800     DISPLAY "FCPRF40 PROFILE AGGREGATION RUN HAS TERMINATED".    
089900     DISPLAY " ".                                                 
090000                                                                  
090100******************************************************************
090200*                       END OF PROGRAM                           *
090300******************************************************************
