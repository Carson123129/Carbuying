000100 IDENTIFICATION DIVISION.                                         
000200*************************                                         
000300                                                                  
000400 PROGRAM-ID.    FCING50.                                          
000500 AUTHOR.        R KAUFMAN.                                        
000600 INSTALLATION.  AUTOMATCH MOTORS DP CTR.                          
000700 DATE-WRITTEN.  05/06/1994.                                       
000800 DATE-COMPILED.                                                   
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001000******************************************************************
001100*                                                                *
001200*   FCING50  --  FINDCAR NIGHTLY FEED INGESTION RUN              *
001300*                                                                *
001400*   LOADS THE INCOMING CAR-SPEC FEED INTO A WORKING TABLE,       *
001500*   NORMALIZING EACH CAR'S FEEL/CLASS/EMOTIONAL TAGS INTO ONE    *
001600*   DEDUPED SORTED LIST, THEN SORTS AND LOADS THE PRIOR LISTING  *
001700*   GENERATION SO EACH INCOMING RAW LISTING CAN BE MATCHED,      *
001800*   PRICE-CHECKED, AND UPSERTED ONTO THE NEXT GENERATION.        *
001900*   LISTINGS OF THIS SOURCE NOT SEEN ON THE FEED ARE CARRIED     *
002000*   FORWARD AS INACTIVE.                                        * 
002100*                                                                *
002200*        INPUT:   CARFILE  - INCOMING CAR-SPEC FEED (CARM-REC)   *
002300*                 LISTFILE - PRIOR LISTING GENERATION            *
002400*                 RAWLIST  - RAW MARKETPLACE LISTING FEED        *
002500*        OUTPUT:  NEWLIST  - NEXT LISTING GENERATION             *
002600*                 RUNRPT   - INGESTION RUN CONTROL REPORT        *
002700*                                                                *
002800*   MAINTENANCE LOG                                              *
002900*   94/05/06 RK  ORIGINAL PROGRAM FOR THE NIGHTLY FEED LOAD      *
003000*                (REQ AM-190).  SEE LISTGREC.CBL FOR THE         *
003100*                LISTING CARRY-FORWARD LAYOUT.                  * 
003200*   97/03/11 RK  ADDED THE PRICE-CHANGE DETECTION LINE ON        *
003300*                RUNRPT SO BUYERS DESK CAN SPOT REPRICES         *
003400*                (REQ AM-160).                                   *
003500*   99/01/08 RK  Y2K -- CARM-YEAR AND ALL DATE-LIKE FIELDS       *
003600*                CONFIRMED FULL 4-DIGIT.  RUN-DATE STAMP ON      *
003700*                NEWLIST STILL CARRIES A 2-DIGIT YEAR BY         *
003800*                DESIGN -- NOTED FOR THE AUDIT FILE.             *
003900*   00/07/19 RK  MAKE/MODEL COMPARE ON THE LISTING MATCH IS      *
004000*                NOW CASE-INSENSITIVE -- SOME FEEDS SEND         *
004100*                LOWERCASE MAKES (REQ AM-233).                   *
004200*   03/05/09 RK  ADDED THE DISTINCT CHARACTER-TAG COUNT TO       *
004300*                RUNRPT FOR THE CATALOG TEAM (REQ AM-255).       *
004400*                                                                *
004500******************************************************************
004600 ENVIRONMENT DIVISION.                                            
004700***********************                                           
004800                                                                  
004900 CONFIGURATION SECTION.                                           
005000 SPECIAL-NAMES.                                                   
005100     C01 IS TOP-OF-FORM                                           
005200     CLASS ALPHA-UPPER IS "A" THRU "Z"                            
005300     UPSI-0 ON STATUS IS ING-DEBUG-SW                             
005400     UPSI-0 OFF STATUS IS ING-QUIET-SW.                           
005500                                                                  
005600 INPUT-OUTPUT SECTION.                                            
005700**********************                                            
005800                                                                  
005900 FILE-CONTROL.                                                    
006000                                                                  
006100     SELECT CAR-SPEC-FILE                                         
006200         ASSIGN TO "CARFILE"                                      
006300         ORGANIZATION IS LINE SEQUENTIAL.                         
006400                                                                  
006500     SELECT OLD-LISTING-FILE                                      
006600         ASSIGN TO "LISTFILE"                                     
006700         ORGANIZATION IS LINE SEQUENTIAL.                         
006800                                                                  
006900     SELECT SORT-FILE                                             
007000         ASSIGN TO "SORTWORK".                                    
007100                                                                  
007200     SELECT SORTED-LISTING-FILE                                   
007300         ASSIGN TO "SRTLIST"                                      
007400         ORGANIZATION IS LINE SEQUENTIAL.                         
007500                                                                  
007600     SELECT RAW-LISTING-FILE                                      
007700         ASSIGN TO "RAWLIST"                                      
007800         ORGANIZATION IS LINE SEQUENTIAL.                         
007900                                                                  
008000     SELECT NEW-LISTING-FILE                                      
008100         ASSIGN TO "NEWLIST"                                      
008200         ORGANIZATION IS LINE SEQUENTIAL.                         
008300                                                                  
008400     SELECT RUN-REPORT-FILE                                       
008500         ASSIGN TO "RUNRPT"                                       
008600         ORGANIZATION IS LINE SEQUENTIAL.                         
008700/                                                                 
008800 DATA DIVISION.                                                   
008900****************                                                  
009000                                                                  
009100 FILE SECTION.                                                    
009200***************                                                   
009300                                                                  
009400 FD  CAR-SPEC-FILE.                                               
009500                                                                  
009600 01  CAR-SPEC-REC                PIC X(308).                      
009700                                                                  
009800 SD  SORT-FILE.                                                   
009900                                                                  
010000 01  SORT-RECORD.                                                 
010100     05  FILLER                  PIC X(12).                       
010200     05  SR-VIN                  PIC X(17).                       
010300     05  FILLER                  PIC X(121).                      
010400                                                                  
010500 FD  SORTED-LISTING-FILE.                                         
010600                                                                  
010700 01  SORTED-LISTING-REC          PIC X(150).                      
010800                                                                  
010900 FD  OLD-LISTING-FILE.                                            
011000                                                                  
011100 01  OLD-LISTING-REC             PIC X(150).                      
011200                                                                  
011300 FD  RAW-LISTING-FILE.                                            
011400                                                                  
011500 01  RAW-LISTING-REC             PIC X(235).                      
011600                                                                  
011700 FD  NEW-LISTING-FILE.                                            
011800                                                                  
011900 01  NEW-LISTING-REC             PIC X(150).                      
012000                                                                  
012100 FD  RUN-REPORT-FILE.                                             
012200                                                                  
012300 01  RUN-REPORT-REC              PIC X(132).                      
012400/                                                                 
012500 WORKING-STORAGE SECTION.                                         
012600**************************                                        
012700                                                                  
012800 COPY CARMREC.                                                    
012900 COPY RAWLREC.                                                    
013000 COPY LISTGREC.                                                   
013100                                                                  
013200 01  WS-CARM-REDEF              REDEFINES CARM-RECORD.            
013300     05  FILLER                 PIC X(308).                       
013400                                                                  
013500 01  WS-RAWL-REDEF              REDEFINES RAWL-RECORD.            
013600     05  FILLER                 PIC X(235).                       
013700                                                                  
013800 01  WS-LISTG-REDEF             REDEFINES LISTG-RECORD.           
013900     05  FILLER                 PIC X(150).                       
014000                                                                  
014100******************************************************************
014200*                        SWITCHES                                *
014300******************************************************************
014400                                                                  
014500 01  WS-SWITCHES.                                                 
014600     05  SW-CAR-EOF             PIC X.                            
014700         88  END-OF-CAR-FILE        VALUE "Y".                    
014800     05  SW-LIST-EOF            PIC X.                            
014900         88  END-OF-LIST-FILE       VALUE "Y".                    
015000     05  SW-RAWL-EOF            PIC X.                            
015100         88  END-OF-RAWL-FILE       VALUE "Y".                    
015200     05  SW-VALID-LISTING       PIC X.                            
015300         88  VALID-LISTING          VALUE "Y".                    
015400     05  SW-CAR-FOUND           PIC X.                            
015500         88  CAR-FOUND              VALUE "Y".                    
015600     05  SW-LIST-FOUND          PIC X.                            
015700         88  LIST-FOUND             VALUE "Y".                    
015800     05  SW-TAG-FOUND           PIC X.                            
015900         88  TAG-FOUND              VALUE "Y".                    
016000                                                                  
016100******************************************************************
016200*                      ACCUMULATORS                              *
016300******************************************************************
016400                                                                  
016500 01  WS-ACCUMULATORS.                                             
016600     05  AC-CAR-COUNT           PIC S9(5)  COMP.                  
016700     05  AC-LIST-COUNT          PIC S9(5)  COMP.                  
016800     05  AC-CATG-SUB            PIC S9(5)  COMP.                  
016900     05  AC-FOUND-CAR-SUB       PIC S9(5)  COMP.                  
017000     05  AC-CARRY-SUB           PIC S9(5)  COMP.                  
017100     05  AC-LINE-COUNT          PIC S9(3)  COMP.                  
017200     05  AC-PAGE-COUNT          PIC S9(3)  COMP.                  
017300     05  AC-CARS-FETCHED        PIC S9(7)  COMP.                  
017400     05  AC-LISTINGS-FETCHED    PIC S9(7)  COMP.                  
017500     05  AC-RECORDS-FETCHED     PIC S9(7)  COMP.                  
017600     05  AC-INGESTED-COUNT      PIC S9(7)  COMP.                  
017700     05  AC-FAILED-COUNT        PIC S9(7)  COMP.                  
017800     05  AC-PRICE-CHANGE-COUNT  PIC S9(7)  COMP.                  
017900     05  AC-INACTIVE-COUNT      PIC S9(7)  COMP.                  
018000     05  AC-DISTINCT-TAG-COUNT  PIC S9(5)  COMP.                  
018100                                                                  
018200 77  AC-TAG-SUB             PIC S9(2)  COMP.                      
018300 77  AC-INNER-TAG-SUB       PIC S9(2)  COMP.                      
018400                                                                  
018500******************************************************************
018600*   CAR-SPEC TABLE  -  WHOLE CARFILE FEED LOADED INTO STORAGE   * 
018700*   (400 CARS MAX, WELL ABOVE THE PRODUCTION CATALOG SIZE).      *
018800******************************************************************
018900                                                                  
019000 01  CATG-TABLE.                                                  
019100     05  CATG-ENTRY OCCURS 400 TIMES INDEXED BY CATG-IDX.         
019200         10  CATG-ID                PIC X(12).                    
019300         10  CATG-MAKE              PIC X(20).                    
019400         10  CATG-MODEL             PIC X(20).                    
019500         10  CATG-YEAR              PIC 9(04).                    
019600         10  CATG-TRIM              PIC X(20).                    
019700         10  CATG-PRICE-MIN         PIC 9(07).                    
019800         10  CATG-PRICE-MAX         PIC 9(07).                    
019900         10  CATG-AVG-PRICE         PIC 9(07).                    
020000         10  CATG-POWER-HP          PIC 9(04).                    
020100         10  CATG-TORQUE-LBFT       PIC 9(04).                    
020200         10  CATG-DRIVETRAIN        PIC X(03).                    
020300         10  CATG-BODY-TYPE         PIC X(12).                    
020400         10  CATG-RELIABILITY       PIC 9(02)V9.                  
020500         10  CATG-OWN-COST          PIC 9(02)V9.                  
020600         10  CATG-FEEL-TAGS OCCURS 5 TIMES PIC X(12).             
020700         10  CATG-CLASS-TAGS OCCURS 3 TIMES PIC X(12).            
020800         10  CATG-EMO-TAGS OCCURS 5 TIMES PIC X(12).              
020900         10  CATG-MPG               PIC 9(03).                    
021000         10  CATG-0TO60             PIC 9(02)V9.                  
021100                                                                  
021200 01  CATG-TABLE-REDEF          REDEFINES CATG-TABLE.              
021300     05  CATGT-ENTRY-LINE OCCURS 400 TIMES PIC X(308).            
021400                                                                  
021500******************************************************************
021600*   PER-CAR NORMALIZED TAG LIST  -  PARALLELS CATG-TABLE BY      *
021700*   THE SAME SUBSCRIPT.  NOT PART OF THE WHOLE-LINE REDEFINE.    *
021800******************************************************************
021900                                                                  
022000 01  CATG-TAG-TABLE.                                              
022100     05  CATG-TAG-ENTRY OCCURS 400 TIMES.                         
022200         10  CATG-TAG-COUNT     PIC S9(2)  COMP.                  
022300         10  CATG-TAG-LIST OCCURS 13 TIMES PIC X(12).             
022400                                                                  
022500******************************************************************
022600*   OLD-LISTING TABLE  -  LISTFILE SORTED AND LOADED ASCENDING  * 
022700*   BY VIN SO EACH RAW LISTING CAN BE FOUND WITH SEARCH ALL.    * 
022800******************************************************************
022900                                                                  
023000 01  LISTV-TABLE.                                                 
023100     05  LISTV-ENTRY OCCURS 2000 TIMES                            
023200             ASCENDING KEY LISTV-VIN                              
023300             INDEXED BY LISTV-IDX.                                
023400         10  LISTV-CAR-ID           PIC X(12).                    
023500         10  LISTV-VIN              PIC X(17).                    
023600         10  LISTV-SOURCE           PIC X(12).                    
023700         10  LISTV-PRICE            PIC 9(07).                    
023800         10  LISTV-MILEAGE          PIC 9(07).                    
023900         10  LISTV-LOCATION         PIC X(20).                    
024000         10  LISTV-CONDITION        PIC X(10).                    
024100         10  LISTV-TITLE            PIC X(40).                    
024200         10  LISTV-STATUS           PIC X(08).                    
024300         10  LISTV-LAST-SEEN        PIC X(08).                    
024400         10  FILLER                 PIC X(09).                    
024500                                                                  
024600 01  LISTV-SEEN-FLAGS.                                            
024700     05  LISTV-SEEN-FLAG OCCURS 2000 TIMES PIC X.                 
024800                                                                  
024900******************************************************************
025000*                    TAG NORMALIZATION WORK AREA                * 
025100******************************************************************
025200                                                                  
025300 01  WS-TAG-WORK.                                                 
025400     05  WS-CANDIDATE-TAG       PIC X(12).                        
025500     05  WS-SWAP-TAG            PIC X(12).                        
025600     05  WS-CAR-TAG-COUNT       PIC S9(2)  COMP.                  
025700     05  WS-CAR-TAG-LIST OCCURS 13 TIMES PIC X(12).               
025800                                                                  
025900******************************************************************
026000*                    LISTING MATCH WORK AREA                    * 
026100******************************************************************
026200                                                                  
026300 01  WS-MATCH-WORK.                                               
026400     05  WS-CMP-MAKE            PIC X(20).                        
026500     05  WS-CMP-MODEL           PIC X(20).                        
026600     05  WS-CMP-CATG-MAKE       PIC X(20).                        
026700     05  WS-CMP-CATG-MODEL      PIC X(20).                        
026800                                                                  
026900 01  WA-RUN-DATE.                                                 
027000     05  WA-RUN-YY              PIC 99.                           
027100     05  WA-RUN-MM              PIC 99.                           
027200     05  WA-RUN-DD              PIC 99.                           
027300                                                                  
027400 01  WA-RUN-DATE-X REDEFINES WA-RUN-DATE                          
027500                                  PIC 9(06).                      
027600                                                                  
027700 01  WA-RUN-DATE-TEXT.                                            
027800     05  WA-RDT-MM              PIC 99.                           
027900     05  WA-RDT-SLASH1          PIC X       VALUE "/".            
028000     05  WA-RDT-DD              PIC 99.                           
028100     05  WA-RDT-SLASH2          PIC X       VALUE "/".            
028200     05  WA-RDT-YY              PIC 99.                           
028300                                                                  
028400 01  WA-RUN-SOURCE              PIC X(12).                        
028500                                                                  
028600******************************************************************
028700*                     RUN REPORT LAYOUTS                        * 
028800******************************************************************
028900                                                                  
029000 01  RUN-REPORT-HEADINGS.                                         
029100     05  RRH-LINE-1.                                              
029200         10  FILLER              PIC X(01)   VALUE SPACES.        
029300         10  FILLER              PIC X(30)                        
029400                 VALUE "FINDCAR INGESTION RUN REPORT".            
029500         10  FILLER              PIC X(10)   VALUE SPACES.        
029600         10  RRH-DATE.                                            
029700             15  RRH-DATE-MM     PIC 99.                          
029800             15  FILLER          PIC X       VALUE "/".           
029900             15  RRH-DATE-DD     PIC 99.                          
030000             15  FILLER          PIC X       VALUE "/".           
030100             15  RRH-DATE-YY     PIC 99.                          
030200         10  FILLER              PIC X(10)   VALUE SPACES.        
030300         10  FILLER              PIC X(5)    VALUE "PAGE ".       
030400         10  RRH-PAGE-COUNT      PIC ZZ9.                         
030500         10  FILLER              PIC X(56)   VALUE SPACES.        
030600     05  RRH-LINE-2.                                              
030700         10  FILLER              PIC X(01)   VALUE SPACES.        
030800         10  FILLER              PIC X(12)   VALUE "SOURCE:".     
030900         10  RRH-SOURCE          PIC X(12).                       
031000         10  FILLER              PIC X(107)  VALUE SPACES.        
031100     05  RRH-LINE-3.                                              
031200         10  FILLER              PIC X(132)                       
031300                 VALUE ALL "-".                                   
031400                                                                  
031500 01  RUN-DETAIL-LINE.                                             
031600     05  FILLER                  PIC X(01)   VALUE SPACES.        
031700     05  RDL-VIN                 PIC X(17).                       
031800     05  FILLER                  PIC X(02)   VALUE SPACES.        
031900     05  RDL-OLD-PRICE           PIC ZZZ,ZZ9.                     
032000     05  FILLER                  PIC X(04)   VALUE " -> ".        
032100     05  RDL-NEW-PRICE           PIC ZZZ,ZZ9.                     
032200     05  FILLER                  PIC X(03)   VALUE SPACES.        
032300     05  RDL-LABEL               PIC X(20)                        
032400             VALUE "PRICE CHANGE".                                
032500     05  FILLER                  PIC X(58)   VALUE SPACES.        
032600                                                                  
032700 01  RUN-SUMMARY-LINES.                                           
032800     05  RSL-BLANK.                                               
032900         10  FILLER              PIC X(132)  VALUE SPACES.        
033000     05  RSL-FETCHED.                                             
033100         10  FILLER              PIC X(01)   VALUE SPACES.        
033200         10  FILLER              PIC X(24)                        
033300                 VALUE "RECORDS FETCHED . . . .".                 
033400         10  RSL-FETCHED-COUNT   PIC ZZZ,ZZ9.                     
033500         10  FILLER              PIC X(103)  VALUE SPACES.        
033600     05  RSL-INGESTED.                                            
033700         10  FILLER              PIC X(01)   VALUE SPACES.        
033800         10  FILLER              PIC X(24)                        
033900                 VALUE "RECORDS INGESTED  . . .".                 
034000         10  RSL-INGESTED-COUNT  PIC ZZZ,ZZ9.                     
034100         10  FILLER              PIC X(103)  VALUE SPACES.        
034200     05  RSL-FAILED.                                              
034300         10  FILLER              PIC X(01)   VALUE SPACES.        
034400         10  FILLER              PIC X(24)                        
034500                 VALUE "RECORDS FAILED  . . . .".                 
034600         10  RSL-FAILED-COUNT    PIC ZZZ,ZZ9.                     
034700         10  FILLER              PIC X(103)  VALUE SPACES.        
034800     05  RSL-INACTIVE.                                            
034900         10  FILLER              PIC X(01)   VALUE SPACES.        
035000         10  FILLER              PIC X(24)                        
035100                 VALUE "LISTINGS MARKED INACTIVE".                
035200         10  RSL-INACTIVE-COUNT  PIC ZZZ,ZZ9.                     
035300         10  FILLER              PIC X(103)  VALUE SPACES.        
035400     05  RSL-DISTINCT-TAGS.                                       
035500         10  FILLER              PIC X(01)   VALUE SPACES.        
035600         10  FILLER              PIC X(24)                        
035700                 VALUE "DISTINCT CHAR TAGS SEEN.".                
035800         10  RSL-DISTINCT-COUNT  PIC ZZZ,ZZ9.                     
035900         10  FILLER              PIC X(103)  VALUE SPACES.        
036000     05  RSL-STATUS.                                              
036100         10  FILLER              PIC X(01)   VALUE SPACES.        
036200         10  FILLER              PIC X(24)                        
036300                 VALUE "RUN STATUS  . . . . . .".                 
036400         10  RSL-STATUS-TEXT     PIC X(20).                       
036500         10  FILLER              PIC X(87)   VALUE SPACES.        
036600     05  RSL-END.                                                 
036700         10  FILLER              PIC X(01)   VALUE SPACES.        
036800         10  FILLER              PIC X(20)                        
036900                 VALUE "END OF RUN REPORT".                       
037000         10  FILLER              PIC X(111)  VALUE SPACES.        
037100/                                                                 
037200 PROCEDURE DIVISION.                                              
037300*********************                                             
037400                                                                  
037500 MAIN-PROGRAM.                                                    
037600                                                                  
037700     PERFORM A-100-INITIALIZATION.                                
037800     PERFORM B-100-INGEST-CARS.                                   
037900     PERFORM C-100-LOAD-LISTING-TABLE.                            
038000     PERFORM D-100-INGEST-LISTINGS.                               
038100     PERFORM E-100-CARRY-FORWARD-UNSEEN.                          
038200     PERFORM F-100-WRITE-RUN-SUMMARY.                             
038300     PERFORM G-100-WRAP-UP.                                       
038400     STOP RUN.                                                    
038500                                                                  
038600******************************************************************
038700*   A-100  --  ONE-TIME INITIALIZATION FOR THE RUN.             * 
038800******************************************************************
038900                                                                  
039000 A-100-INITIALIZATION.                                            
039100                                                                  
039200     MOVE 0 TO AC-CAR-COUNT AC-LIST-COUNT AC-CARS-FETCHED         
039300               AC-LISTINGS-FETCHED AC-RECORDS-FETCHED             
039400               AC-INGESTED-COUNT AC-FAILED-COUNT                  
039500               AC-PRICE-CHANGE-COUNT AC-INACTIVE-COUNT            
039600               AC-DISTINCT-TAG-COUNT AC-LINE-COUNT                
039700               AC-PAGE-COUNT.                                     
039800     MOVE "N" TO SW-CAR-EOF SW-LIST-EOF SW-RAWL-EOF.              
039900     MOVE SPACES TO WA-RUN-SOURCE.                                
040000     ACCEPT WA-RUN-DATE FROM DATE.                                
040100     MOVE WA-RUN-MM TO RRH-DATE-MM WA-RDT-MM.                     
040200     MOVE WA-RUN-DD TO RRH-DATE-DD WA-RDT-DD.                     
040300     MOVE WA-RUN-YY TO RRH-DATE-YY WA-RDT-YY.                     
040400     OPEN OUTPUT RUN-REPORT-FILE.                                 
040500     SORT SORT-FILE                                               
040600         ON ASCENDING KEY SR-VIN                                  
040700         USING OLD-LISTING-FILE                                   
040800         GIVING SORTED-LISTING-FILE.                              
040900                                                                  
041000******************************************************************
041100*   B-100  --  LOAD THE CAR-SPEC FEED INTO CATG-TABLE, WITH      *
041200*   EACH CAR'S TAGS NORMALIZED INTO CATG-TAG-TABLE.              *
041300******************************************************************
041400                                                                  
041500 B-100-INGEST-CARS.                                               
041600                                                                  
041700     OPEN INPUT CAR-SPEC-FILE.                                    
041800     PERFORM B-200-READ-ONE-CAR.                                  
041900     PERFORM B-210-INGEST-ONE-CAR                                 
042000         UNTIL END-OF-CAR-FILE OR AC-CAR-COUNT > 399.             
042100     CLOSE CAR-SPEC-FILE.                                         
042200                                                                  
042300 B-200-READ-ONE-CAR.                                              
042400                                                                  
042500     READ CAR-SPEC-FILE INTO CARM-RECORD                          
042600         AT END MOVE "Y" TO SW-CAR-EOF.                           
042700                                                                  
042800 B-210-INGEST-ONE-CAR.                                            
042900                                                                  
043000     ADD 1 TO AC-CARS-FETCHED.                                    
043100     IF CARM-MAKE = SPACES OR CARM-MODEL = SPACES                 
043200             OR CARM-YEAR = 0                                     
043300         ADD 1 TO AC-FAILED-COUNT                                 
043400     ELSE                                                         
043500         ADD 1 TO AC-CAR-COUNT                                    
043600         MOVE CARM-RECORD TO CATGT-ENTRY-LINE (AC-CAR-COUNT)      
043700         PERFORM B-300-NORMALIZE-CAR-TAGS                         
043800         PERFORM B-400-STORE-TAG-LIST                             
043900         ADD 1 TO AC-INGESTED-COUNT.                              
044000     PERFORM B-200-READ-ONE-CAR.                                  
044100                                                                  
044200******************************************************************
044300*   B-300  --  COMBINE FEEL/CLASS/EMOTIONAL TAGS INTO ONE        *
044400*   DEDUPLICATED LOWERCASE SORTED LIST FOR THIS CAR (REQ AM-190).*
044500******************************************************************
044600                                                                  
044700 B-300-NORMALIZE-CAR-TAGS.                                        
044800                                                                  
044900     MOVE 0 TO WS-CAR-TAG-COUNT.                                  
045000     PERFORM B-301-ADD-ONE-FEEL-TAG                               
045100         VARYING AC-TAG-SUB FROM 1 BY 1 UNTIL AC-TAG-SUB > 5.     
045200     PERFORM B-302-ADD-ONE-CLASS-TAG                              
045300         VARYING AC-TAG-SUB FROM 1 BY 1 UNTIL AC-TAG-SUB > 3.     
045400     PERFORM B-303-ADD-ONE-EMO-TAG                                
045500         VARYING AC-TAG-SUB FROM 1 BY 1 UNTIL AC-TAG-SUB > 5.     
045600     PERFORM B-304-SORT-CAR-TAGS.                                 
045700                                                                  
045800 B-301-ADD-ONE-FEEL-TAG.                                          
045900                                                                  
046000     IF CARM-FEEL-TAGS (AC-TAG-SUB) NOT = SPACES                  
046100         MOVE CARM-FEEL-TAGS (AC-TAG-SUB) TO WS-CANDIDATE-TAG     
046200         PERFORM B-320-LOWERCASE-CANDIDATE                        
046300         PERFORM B-330-TRY-ADD-CANDIDATE.                         
046400                                                                  
046500 B-302-ADD-ONE-CLASS-TAG.                                         
046600                                                                  
046700     IF CARM-CLASS-TAGS (AC-TAG-SUB) NOT = SPACES                 
046800         MOVE CARM-CLASS-TAGS (AC-TAG-SUB) TO WS-CANDIDATE-TAG    
046900         PERFORM B-320-LOWERCASE-CANDIDATE                        
047000         PERFORM B-330-TRY-ADD-CANDIDATE.                         
047100                                                                  
047200 B-303-ADD-ONE-EMO-TAG.                                           
047300                                                                  
047400     IF CARM-EMO-TAGS (AC-TAG-SUB) NOT = SPACES                   
047500         MOVE CARM-EMO-TAGS (AC-TAG-SUB) TO WS-CANDIDATE-TAG      
047600         PERFORM B-320-LOWERCASE-CANDIDATE                        
047700         PERFORM B-330-TRY-ADD-CANDIDATE.                         
047800                                                                  
047900 B-320-LOWERCASE-CANDIDATE.                                       
048000                                                                  
048100     INSPECT WS-CANDIDATE-TAG CONVERTING                          
048200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                          
048300         "abcdefghijklmnopqrstuvwxyz".                            
048400                                                                  
048500 B-330-TRY-ADD-CANDIDATE.                                         
048600                                                                  
048700     MOVE "N" TO SW-TAG-FOUND.                                    
048800     PERFORM B-331-CHECK-ONE-TAG-SLOT                             
048900         VARYING AC-INNER-TAG-SUB FROM 1 BY 1                     
049000         UNTIL AC-INNER-TAG-SUB > WS-CAR-TAG-COUNT                
049100             OR TAG-FOUND.                                        
049200     IF NOT TAG-FOUND AND WS-CAR-TAG-COUNT < 13                   
049300         ADD 1 TO WS-CAR-TAG-COUNT                                
049400         MOVE WS-CANDIDATE-TAG                                    
049500             TO WS-CAR-TAG-LIST (WS-CAR-TAG-COUNT)                
049600         PERFORM B-340-CHECK-DISTINCT-TAG.                        
049700                                                                  
049800 B-331-CHECK-ONE-TAG-SLOT.                                        
049900                                                                  
050000     IF WS-CAR-TAG-LIST (AC-INNER-TAG-SUB) = WS-CANDIDATE-TAG     
050100         MOVE "Y" TO SW-TAG-FOUND.                                
050200                                                                  
050300******************************************************************
050400*   B-340  --  A NEW TAG FOR THIS CAR MAY STILL BE A TAG THIS    *
050500*   RUN HAS ALREADY SEEN ON AN EARLIER CAR.  WE ONLY WANT THE    *
050600*   COUNT OF TAG VALUES DISTINCT ACROSS THE WHOLE RUN, SO SCAN   *
050700*   EVERY CAR STORED SO FAR BEFORE COUNTING IT AS NEW.           *
050800******************************************************************
050900                                                                  
051000 B-340-CHECK-DISTINCT-TAG.                                        
051100                                                                  
051200     MOVE "N" TO SW-TAG-FOUND.                                    
051300     PERFORM B-341-CHECK-ONE-EARLIER-CAR                          
051400         VARYING AC-CATG-SUB FROM 1 BY 1                          
051500         UNTIL AC-CATG-SUB >= AC-CAR-COUNT OR TAG-FOUND.          
051600     IF NOT TAG-FOUND                                             
051700         ADD 1 TO AC-DISTINCT-TAG-COUNT.                          
051800                                                                  
051900 B-341-CHECK-ONE-EARLIER-CAR.                                     
052000                                                                  
052100     PERFORM B-342-CHECK-ONE-EARLIER-TAG                          
052200         VARYING AC-INNER-TAG-SUB FROM 1 BY 1                     
052300         UNTIL AC-INNER-TAG-SUB > CATG-TAG-COUNT (AC-CATG-SUB)    
052400             OR TAG-FOUND.                                        
052500                                                                  
052600 B-342-CHECK-ONE-EARLIER-TAG.                                     
052700                                                                  
052800     IF CATG-TAG-LIST (AC-CATG-SUB AC-INNER-TAG-SUB)              
052900             = WS-CANDIDATE-TAG                                   
053000         MOVE "Y" TO SW-TAG-FOUND.                                
053100                                                                  
053200******************************************************************
053300*   B-304  --  BUBBLE-SORT THE CAR'S TAG LIST ASCENDING.        * 
053400******************************************************************
053500                                                                  
053600 B-304-SORT-CAR-TAGS.                                             
053700                                                                  
053800     PERFORM B-305-SORT-ONE-TAG-PASS                              
053900         VARYING AC-TAG-SUB FROM 1 BY 1                           
054000         UNTIL AC-TAG-SUB >= WS-CAR-TAG-COUNT.                    
054100                                                                  
054200 B-305-SORT-ONE-TAG-PASS.                                         
054300                                                                  
054400     PERFORM B-306-COMPARE-ONE-TAG-PAIR                           
054500         VARYING AC-INNER-TAG-SUB FROM 1 BY 1                     
054600         UNTIL AC-INNER-TAG-SUB > WS-CAR-TAG-COUNT - AC-TAG-SUB.  
054700                                                                  
054800 B-306-COMPARE-ONE-TAG-PAIR.                                      
054900                                                                  
055000     IF WS-CAR-TAG-LIST (AC-INNER-TAG-SUB) >                      
055100        WS-CAR-TAG-LIST (AC-INNER-TAG-SUB + 1)                    
055200         MOVE WS-CAR-TAG-LIST (AC-INNER-TAG-SUB) TO WS-SWAP-TAG   
055300         MOVE WS-CAR-TAG-LIST (AC-INNER-TAG-SUB + 1)              
055400             TO WS-CAR-TAG-LIST (AC-INNER-TAG-SUB)                
055500         MOVE WS-SWAP-TAG                                         
055600             TO WS-CAR-TAG-LIST (AC-INNER-TAG-SUB + 1).           
055700                                                                  
055800 B-400-STORE-TAG-LIST.                                            
055900                                                                  
056000     MOVE WS-CAR-TAG-COUNT TO CATG-TAG-COUNT (AC-CAR-COUNT).      
056100     PERFORM B-410-STORE-ONE-TAG THRU B-410-EXIT                  
056200         VARYING AC-INNER-TAG-SUB FROM 1 BY 1                     
056300         UNTIL AC-INNER-TAG-SUB > 13.                             
056400                                                                  
056500*    SKIP THE COPY ON UNUSED SLOTS SO A PARTIALLY-FILLED CAR      
056600*    TAG LIST DOES NOT PAD CATG-TAG-LIST WITH SPACES (AM-255).    
056700 B-410-STORE-ONE-TAG.                                             
056800                                                                  
056900     IF WS-CAR-TAG-LIST (AC-INNER-TAG-SUB) = SPACES               
057000         GO TO B-410-EXIT.                                        
057100     MOVE WS-CAR-TAG-LIST (AC-INNER-TAG-SUB)                      
057200         TO CATG-TAG-LIST (AC-CAR-COUNT AC-INNER-TAG-SUB).        
057300                                                                  
057400 B-410-EXIT.                                                      
057500     EXIT.                                                        
057600                                                                  
057700******************************************************************
057800*   C-100  --  LOAD THE SORTED PRIOR LISTING GENERATION INTO    * 
057900*   LISTV-TABLE FOR SEARCH ALL LOOKUP BY VIN.                   * 
058000******************************************************************
058100                                                                  
058200 C-100-LOAD-LISTING-TABLE.                                        
058300                                                                  
058400     OPEN INPUT SORTED-LISTING-FILE.                              
058500     PERFORM C-200-READ-ONE-LISTING.                              
058600     PERFORM C-210-STORE-ONE-LISTING                              
058700         UNTIL END-OF-LIST-FILE OR AC-LIST-COUNT > 1999.          
058800     CLOSE SORTED-LISTING-FILE.                                   
058900                                                                  
059000 C-200-READ-ONE-LISTING.                                          
059100                                                                  
059200     READ SORTED-LISTING-FILE INTO LISTG-RECORD                   
059300         AT END MOVE "Y" TO SW-LIST-EOF.                          
059400                                                                  
059500 C-210-STORE-ONE-LISTING.                                         
059600                                                                  
059700     ADD 1 TO AC-LIST-COUNT.                                      
059800     MOVE LISTG-RECORD TO LISTV-ENTRY (AC-LIST-COUNT).            
059900     MOVE "N" TO LISTV-SEEN-FLAG (AC-LIST-COUNT).                 
060000     PERFORM C-200-READ-ONE-LISTING.                              
060100                                                                  
060200******************************************************************
060300*   D-100  --  MATCH EACH RAW LISTING TO A CAR SPEC, UPSERT IT  * 
060400*   ONTO NEWLIST, AND FLAG IT SEEN IN LISTV-TABLE.               *
060500******************************************************************
060600                                                                  
060700 D-100-INGEST-LISTINGS.                                           
060800                                                                  
060900     OPEN INPUT RAW-LISTING-FILE.                                 
061000     OPEN OUTPUT NEW-LISTING-FILE.                                
061100     PERFORM D-200-READ-ONE-LISTING.                              
061200     PERFORM D-210-INGEST-ONE-LISTING                             
061300         UNTIL END-OF-RAWL-FILE.                                  
061400     CLOSE RAW-LISTING-FILE.                                      
061500                                                                  
061600 D-200-READ-ONE-LISTING.                                          
061700                                                                  
061800     READ RAW-LISTING-FILE INTO RAWL-RECORD                       
061900         AT END MOVE "Y" TO SW-RAWL-EOF.                          
062000                                                                  
062100 D-210-INGEST-ONE-LISTING.                                        
062200                                                                  
062300     ADD 1 TO AC-LISTINGS-FETCHED.                                
062400     IF WA-RUN-SOURCE = SPACES                                    
062500         MOVE RAWL-SOURCE TO WA-RUN-SOURCE.                       
062600     PERFORM D-250-VALIDATE-LISTING.                              
062700     IF NOT VALID-LISTING                                         
062800         ADD 1 TO AC-FAILED-COUNT                                 
062900     ELSE                                                         
063000         PERFORM D-300-FIND-MATCHING-CAR                          
063100         PERFORM D-400-DISPATCH-UPSERT.                           
063200     PERFORM D-200-READ-ONE-LISTING.                              
063300                                                                  
063400******************************************************************
063500*   D-250  --  VIN PRESENT AND 17 CHARACTERS, MAKE/MODEL/YEAR   * 
063600*   ALL PRESENT (U10/U11 LISTING VALIDATION RULE).               *
063700******************************************************************
063800                                                                  
063900 D-250-VALIDATE-LISTING.                                          
064000                                                                  
064100     MOVE "Y" TO SW-VALID-LISTING.                                
064200     IF RAWL-VIN = SPACES                                         
064300         MOVE "N" TO SW-VALID-LISTING.                            
064400     IF RAWL-VIN (17:1) = SPACE                                   
064500         MOVE "N" TO SW-VALID-LISTING.                            
064600     IF RAWL-MAKE = SPACES                                        
064700         MOVE "N" TO SW-VALID-LISTING.                            
064800     IF RAWL-MODEL = SPACES                                       
064900         MOVE "N" TO SW-VALID-LISTING.                            
065000     IF RAWL-YEAR = 0                                             
065100         MOVE "N" TO SW-VALID-LISTING.                            
065200                                                                  
065300******************************************************************
065400*   D-300  --  EXACT MAKE+MODEL+YEAR MATCH AGAINST CATG-TABLE,  * 
065500*   CASE-INSENSITIVE ON MAKE AND MODEL (REQ AM-233).             *
065600******************************************************************
065700                                                                  
065800 D-300-FIND-MATCHING-CAR.                                         
065900                                                                  
066000     MOVE "N" TO SW-CAR-FOUND.                                    
066100     MOVE RAWL-MAKE TO WS-CMP-MAKE.                               
066200     MOVE RAWL-MODEL TO WS-CMP-MODEL.                             
066300     INSPECT WS-CMP-MAKE CONVERTING                               
066400         "abcdefghijklmnopqrstuvwxyz" TO                          
066500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
066600     INSPECT WS-CMP-MODEL CONVERTING                              
066700         "abcdefghijklmnopqrstuvwxyz" TO                          
066800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
066900     PERFORM D-310-CHECK-ONE-CATALOG-CAR                          
067000         VARYING AC-CATG-SUB FROM 1 BY 1                          
067100         UNTIL AC-CATG-SUB > AC-CAR-COUNT OR CAR-FOUND.           
067200                                                                  
067300 D-310-CHECK-ONE-CATALOG-CAR.                                     
067400                                                                  
067500     MOVE CATG-MAKE (AC-CATG-SUB) TO WS-CMP-CATG-MAKE.            
067600     MOVE CATG-MODEL (AC-CATG-SUB) TO WS-CMP-CATG-MODEL.          
067700     INSPECT WS-CMP-CATG-MAKE CONVERTING                          
067800         "abcdefghijklmnopqrstuvwxyz" TO                          
067900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
068000     INSPECT WS-CMP-CATG-MODEL CONVERTING                         
068100         "abcdefghijklmnopqrstuvwxyz" TO                          
068200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
068300     IF WS-CMP-CATG-MAKE = WS-CMP-MAKE                            
068400             AND WS-CMP-CATG-MODEL = WS-CMP-MODEL                 
068500             AND CATG-YEAR (AC-CATG-SUB) = RAWL-YEAR              
068600         MOVE "Y" TO SW-CAR-FOUND                                 
068700         MOVE AC-CATG-SUB TO AC-FOUND-CAR-SUB.                    
068800                                                                  
068900******************************************************************
069000*   D-400  --  NO MATCHING CAR SPEC IS A FAILED LISTING;        * 
069100*   OTHERWISE UPSERT IT ONTO NEWLIST.                            *
069200******************************************************************
069300                                                                  
069400 D-400-DISPATCH-UPSERT.                                           
069500                                                                  
069600     IF NOT CAR-FOUND                                             
069700         ADD 1 TO AC-FAILED-COUNT                                 
069800     ELSE                                                         
069900         PERFORM D-500-SEARCH-EXISTING-LISTING                    
070000         PERFORM D-600-WRITE-LISTING-RECORD                       
070100         ADD 1 TO AC-INGESTED-COUNT.                              
070200                                                                  
070300 D-500-SEARCH-EXISTING-LISTING.
070400
070500     MOVE "N" TO SW-LIST-FOUND.
070600     SET LISTV-IDX TO 1.
070700     SEARCH ALL LISTV-ENTRY
070800         AT END
070900             MOVE "N" TO SW-LIST-FOUND
071000         WHEN LISTV-VIN (LISTV-IDX) = RAWL-VIN
071100             AND LISTV-SOURCE (LISTV-IDX) = WA-RUN-SOURCE
071200             MOVE "Y" TO SW-LIST-FOUND.
071300                                                                  
071400******************************************************************
071500*   D-600  --  REFRESH PRICE/MILEAGE/LAST-SEEN/STATUS AND       * 
071600*   CARRY THE CONDITION AND TITLE FORWARD FROM THE PRIOR         *
071700*   GENERATION, OR BUILD A FRESH TITLE FOR A BRAND-NEW LISTING.  *
071800******************************************************************
071900                                                                  
072000 D-600-WRITE-LISTING-RECORD.                                      
072100                                                                  
072200     MOVE CATG-ID (AC-FOUND-CAR-SUB) TO LISTG-CAR-ID.             
072300     MOVE RAWL-VIN TO LISTG-VIN.                                  
072400     MOVE RAWL-SOURCE TO LISTG-SOURCE.                            
072500     MOVE RAWL-PRICE TO LISTG-PRICE.                              
072600     MOVE RAWL-MILEAGE TO LISTG-MILEAGE.                          
072700     MOVE RAWL-CITY TO LISTG-LOCATION.                            
072800     MOVE "ACTIVE  " TO LISTG-STATUS.                             
072900     MOVE WA-RUN-DATE-TEXT TO LISTG-LAST-SEEN.                    
073000     IF LIST-FOUND                                                
073100         PERFORM D-610-CHECK-PRICE-CHANGE                         
073200         MOVE "Y" TO LISTV-SEEN-FLAG (LISTV-IDX)                  
073300         MOVE LISTV-CONDITION (LISTV-IDX) TO LISTG-CONDITION      
073400         MOVE LISTV-TITLE (LISTV-IDX) TO LISTG-TITLE              
073500     ELSE                                                         
073600         MOVE SPACES TO LISTG-CONDITION                           
073700         PERFORM D-620-BUILD-TITLE.                               
073800     WRITE NEW-LISTING-REC FROM LISTG-RECORD.                     
073900                                                                  
074000 D-610-CHECK-PRICE-CHANGE.                                        
074100                                                                  
074200     IF RAWL-PRICE > 0                                            
074300             AND RAWL-PRICE NOT = LISTV-PRICE (LISTV-IDX)         
074400         ADD 1 TO AC-PRICE-CHANGE-COUNT                           
074500         MOVE LISTV-PRICE (LISTV-IDX) TO RDL-OLD-PRICE            
074600         MOVE RAWL-PRICE TO RDL-NEW-PRICE                         
074700         MOVE RAWL-VIN TO RDL-VIN                                 
074800         PERFORM M-600-WRITE-PRICE-CHANGE-LINE.                   
074900                                                                  
075000 D-620-BUILD-TITLE.                                               
075100                                                                  
075200     MOVE SPACES TO LISTG-TITLE.                                  
075300     STRING CATG-YEAR (AC-FOUND-CAR-SUB) DELIMITED BY SIZE        
075400             " " DELIMITED BY SIZE                                
075500             CATG-MAKE (AC-FOUND-CAR-SUB) DELIMITED BY SPACE      
075600             " " DELIMITED BY SIZE                                
075700             CATG-MODEL (AC-FOUND-CAR-SUB) DELIMITED BY SPACE     
075800             " " DELIMITED BY SIZE                                
075900             CATG-TRIM (AC-FOUND-CAR-SUB) DELIMITED BY SPACE      
076000         INTO LISTG-TITLE.                                        
076100                                                                  
076200******************************************************************
076300*   E-100  --  ANY OLD LISTING OF THIS SOURCE NOT SEEN ON THE   * 
076400*   FEED IS CARRIED FORWARD ONTO NEWLIST MARKED INACTIVE.        *
076500******************************************************************
076600                                                                  
076700 E-100-CARRY-FORWARD-UNSEEN.                                      
076800                                                                  
076900     PERFORM E-200-CHECK-ONE-UNSEEN-LISTING                       
077000         VARYING AC-CARRY-SUB FROM 1 BY 1                         
077100         UNTIL AC-CARRY-SUB > AC-LIST-COUNT.                      
077200                                                                  
077300 E-200-CHECK-ONE-UNSEEN-LISTING.
077400
077500     IF LISTV-SEEN-FLAG (AC-CARRY-SUB) = "N"
077600        AND LISTV-SOURCE (AC-CARRY-SUB) = WA-RUN-SOURCE
077700         MOVE LISTV-ENTRY (AC-CARRY-SUB) TO LISTG-RECORD
077800         MOVE "INACTIVE" TO LISTG-STATUS
077900         WRITE NEW-LISTING-REC FROM LISTG-RECORD
078000         ADD 1 TO AC-INACTIVE-COUNT.
078100                                                                  
078200******************************************************************
078300*   F-100  --  WRITE THE RUN-SUMMARY CONTROL TOTALS TO RUNRPT.  * 
078400******************************************************************
078500                                                                  
078600 F-100-WRITE-RUN-SUMMARY.                                         
078700                                                                  
078800     COMPUTE AC-RECORDS-FETCHED =                                 
078900         AC-CARS-FETCHED + AC-LISTINGS-FETCHED.                   
079000     IF AC-LINE-COUNT = 0                                         
079100         PERFORM M-500-REPORT-HEADINGS.                           
079200     MOVE AC-RECORDS-FETCHED TO RSL-FETCHED-COUNT.                
079300     MOVE AC-INGESTED-COUNT TO RSL-INGESTED-COUNT.                
079400     MOVE AC-FAILED-COUNT TO RSL-FAILED-COUNT.                    
079500     MOVE AC-INACTIVE-COUNT TO RSL-INACTIVE-COUNT.                
079600     MOVE AC-DISTINCT-TAG-COUNT TO RSL-DISTINCT-COUNT.            
079700     MOVE "COMPLETED" TO RSL-STATUS-TEXT.                         
079800     WRITE RUN-REPORT-REC FROM RSL-FETCHED.                       
079900     WRITE RUN-REPORT-REC FROM RSL-INGESTED.                      
080000     WRITE RUN-REPORT-REC FROM RSL-FAILED.                        
080100     WRITE RUN-REPORT-REC FROM RSL-INACTIVE.                      
080200     WRITE RUN-REPORT-REC FROM RSL-DISTINCT-TAGS.                 
080300     WRITE RUN-REPORT-REC FROM RSL-STATUS.                        
080400     WRITE RUN-REPORT-REC FROM RSL-END.                           
080500                                                                  
080600******************************************************************
080700*   G-100  --  CLOSE UP AND END THE RUN.                        * 
080800******************************************************************
080900                                                                  
081000 G-100-WRAP-UP.                                                   
081100                                                                  
081200     CLOSE NEW-LISTING-FILE RUN-REPORT-FILE.                      
081300     DISPLAY "FCING50 - INGESTION RUN COMPLETE".                  
081400                                                                  
081500******************************************************************
081600*   M-500  --  REPORT HEADING PARAGRAPH.                        * 
081700******************************************************************
081800                                                                  
081900 M-500-REPORT-HEADINGS.                                           
082000                                                                  
082100     ADD 1 TO AC-PAGE-COUNT.                                      
082200     MOVE AC-PAGE-COUNT TO RRH-PAGE-COUNT.                        
082300     MOVE WA-RUN-SOURCE TO RRH-SOURCE.                            
082400     WRITE RUN-REPORT-REC FROM RRH-LINE-1                         
082500         AFTER ADVANCING TOP-OF-FORM.                             
082600     WRITE RUN-REPORT-REC FROM RRH-LINE-2                         
082700         AFTER ADVANCING 1 LINE.                                  
082800     WRITE RUN-REPORT-REC FROM RRH-LINE-3                         
082900         AFTER ADVANCING 1 LINE.                                  
083000     MOVE 4 TO AC-LINE-COUNT.                                     
083100                                                                  
083200******************************************************************
083300*   M-600  --  WRITE ONE PRICE-CHANGE DETAIL LINE, HEADING THE  * 
083400*   REPORT FIRST IF IT HAS NOT BEEN STARTED (REQ AM-160).       * 
083500******************************************************************
083600                                                                  
083700 M-600-WRITE-PRICE-CHANGE-LINE.                                   
083800                                                                  
083900     IF AC-LINE-COUNT = 0                                         
084000         PERFORM M-500-REPORT-HEADINGS.                           
084100     IF AC-LINE-COUNT > 55                                        
084200         PERFORM M-500-REPORT-HEADINGS.                           
084300     WRITE RUN-REPORT-REC FROM RUN-DETAIL-LINE                    
084400         AFTER ADVANCING 1 LINE.                                  
084500     ADD 1 TO AC-LINE-COUNT.                                      
084600