000100******************************************************************
000200*                                                                *
000300*   MRESREC.CBL                                                  *
000400*   FINDCAR MATCH-RESULT RECORD  -  ONE SCORED CAR, WRITTEN TO   *
000500*   RANKOUT BY FCSCR20 IN DESCENDING SCORE ORDER.                *
000600*                                                                *
000700*   MAINTENANCE LOG                                              *
000800*   93/09/02 TS  ORIGINAL LAYOUT.                                *
000900*   98/12/11 RK  WIDENED MRES-REASONS/MRES-TRADEOFFS TO X(60)    *
001000*                SO A FULL "SIGNIFICANTLY OVER BUDGET" TEXT      *
001100*                FITS WITH THE DOLLAR AMOUNT (REQ AM-190).       *
001200*                                                                *
001300******************************************************************
001400                                                                  
001500 01  MRES-RECORD.                                                 
001600     05  MRES-CAR-ID                PIC X(12).                    
001700     05  MRES-SCORE                 PIC 9(03)V9.                  
001800     05  MRES-REASONS               OCCURS 4 TIMES PIC X(60).     
001900     05  MRES-TRADEOFFS             OCCURS 3 TIMES PIC X(60).     
002000     05  FILLER                     PIC X(10).                    
